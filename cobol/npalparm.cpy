000001*****************************************************************
000002*    NPALPARM  --  NPAUDLOG CALL PARAMETER AREA
000003*    COPIED INTO THE LINKAGE SECTION OF NPAUDLOG ITSELF AND INTO
000004*    THE WORKING-STORAGE SECTION OF EVERY PROGRAM THAT CALLS IT
000005*    TO POST AN AUDIT LOG ROW AROUND A MASTER FILE WRITE
000006*****************************************************************
000007 01  NA-PARM-AREA.
000008     05  NA-RECORD-TYPE            PIC X(01).
000009         88  NA-TYPE-VEHICLE           VALUE 'V'.
000010         88  NA-TYPE-PROVIDER          VALUE 'P'.
000011         88  NA-TYPE-NETPOINT          VALUE 'N'.
000012     05  NA-OPERATION              PIC X(06).
000013         88  NA-OP-CREATE              VALUE 'CREATE'.
000014         88  NA-OP-UPDATE              VALUE 'UPDATE'.
000015         88  NA-OP-DELETE              VALUE 'DELETE'.
000016     05  NA-AUTHOR                 PIC X(60).
000017     05  NA-RETURN-CODE            PIC 9(02).
000018         88  NA-RC-OK                  VALUE 00.
000019         88  NA-RC-IO-ERROR            VALUE 90.
000020*----------------------------------------------------------------
000021*    ONE AREA PER MASTER RECORD TYPE -- CALLER POPULATES ONLY
000022*    THE AREA MATCHING NA-RECORD-TYPE
000023*----------------------------------------------------------------
000024     05  NA-VEHICLE-AREA.
000025         10  NA-VEH-ID                      PIC 9(09).
000026         10  NA-VEH-LICENSE-PLATE            PIC X(20).
000027         10  NA-VEH-VIN-NUM                  PIC X(20).
000028         10  NA-VEH-BRAND                    PIC X(30).
000029         10  NA-VEH-MODEL                    PIC X(30).
000030         10  NA-VEH-FIRST-REG-DATE            PIC 9(08).
000031         10  NA-VEH-LAST-TECH-CHECK-DATE      PIC 9(08).
000032         10  NA-VEH-TECH-CHECK-VALID-UNTIL    PIC 9(08).
000033         10  NA-VEH-STATUS                    PIC X(12).
000034         10  NA-VEH-PROV-ASSIGN-START-DATE    PIC 9(08).
000035         10  NA-VEH-PROV-ASSIGN-END-DATE      PIC 9(08).
000036         10  NA-VEH-PROVIDER-ID               PIC 9(09).
000037         10  NA-VEH-PROVIDER-NAME             PIC X(60).
000038     05  NA-PROVIDER-AREA.
000039         10  NA-PRV-ID                        PIC 9(09).
000040         10  NA-PRV-NAME                      PIC X(60).
000041         10  NA-PRV-EMAIL                     PIC X(60).
000042         10  NA-PRV-PASSWORD                  PIC X(60).
000043         10  NA-PRV-PROVIDER-ID-CODE          PIC X(20).
000044         10  NA-PRV-ADDRESS                   PIC X(100).
000045         10  NA-PRV-STATE                     PIC X(20).
000046         10  NA-PRV-ARCHIVED                  PIC X(01).
000047             88  NA-PRV-WAS-ARCHIVED              VALUE 'Y'.
000048             88  NA-PRV-WAS-NOT-ARCHIVED          VALUE 'N'.
000049     05  NA-NETPOINT-AREA.
000050         10  NA-NPT-ID                        PIC 9(09).
000051         10  NA-NPT-CODE                       PIC X(20).
000052         10  NA-NPT-NAME                       PIC X(60).
000053         10  NA-NPT-TYPE                       PIC X(20).
000054         10  NA-NPT-VALID-FROM                 PIC 9(08).
000055         10  NA-NPT-VALID-TO                   PIC 9(08).
000056         10  NA-NPT-PROVIDER-ID                PIC 9(09).
000057         10  NA-NPT-PROVIDER-NAME              PIC X(60).
000058         10  NA-NPT-ARCHIVED                   PIC X(01).
000059             88  NA-NPT-WAS-ARCHIVED               VALUE 'Y'.
000060             88  NA-NPT-WAS-NOT-ARCHIVED           VALUE 'N'.
000061     05  FILLER                           PIC X(18).

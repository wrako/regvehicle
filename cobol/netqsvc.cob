000001 IDENTIFICATION DIVISION.
000002 PROGRAM-ID. NETQSVC.
000003 AUTHOR. R A WOJCIK.
000004 INSTALLATION. STATE EMS REGULATORY COMMISSION - NETWORK POINT
000005     REGISTRY SYSTEM.
000006 DATE-WRITTEN. 04/12/87.
000007 DATE-COMPILED.
000008 SECURITY. COMMISSION INTERNAL USE ONLY - NOT FOR RELEASE
000009     OUTSIDE THE MIS DIVISION.
000010*****************************************************************
000011*                        CHANGE LOG                             *
000012*-----------------------------------------------------------------
000013* 04/12/87  RAW  0000  INITIAL VERSION. QUEUE ADD/REMOVE/PROMOTE *
000014*                      FOR THE NETWORK POINT REGISTRY CONVERSION *
000015* 09/03/87  RAW  0014  ADDED CLEAR-QUEUE FUNCTION FOR NETWORK    *
000016*                      POINT ARCHIVAL TIE-IN                    *
000017* 02/18/88  TJH  0031  REMOVE-PROVIDER-FROM-ALL-QUEUES ADDED PER *
000018*                      PROVIDER IDLE SWEEP REQUIREMENTS          *
000019* 07/22/88  TJH  0047  FIXED REINDEX LOOP - POSITIONS WERE NOT   *
000020*                      RESET WHEN QUEUE HAD A SINGLE ENTRY       *
000021* 11/30/89  RAW  0058  REORDER-QUEUE FUNCTION ADDED FOR MANUAL   *
000022*                      DISPATCH OVERRIDES                       *
000023* 05/14/90  DWS  0066  UPDATE-REGISTRATION-DATES FUNCTION ADDED  *
000024* 03/02/91  DWS  0071  OWNER-PROVIDER-ID ON NETWORK POINT MASTER *
000025*                      NOW RECOMPUTED ON EVERY PROMOTE           *
000026* 08/19/93  ACN  0088  PROVIDER STATE RECOMPUTE SPLIT OUT TO ITS *
000027*                      OWN PARAGRAPH - CALLED FOR OLD AND NEW    *
000028*                      OWNER ON EVERY OWNERSHIP CHANGE           *
000029* 01/09/99  DWS  1133  Y2K - NP-VALID-TO AND REG DATE FIELDS     *
000030*                      CONVERTED FROM YYMMDD TO CCYYMMDD         *
000031* 06/23/99  DWS  1140  Y2K - VERIFIED REWRITE PATHS AGAINST      *
000032*                      CCYYMMDD COMPARE LOGIC, NO FURTHER CHANGE *
000033* 04/05/02  MKR  1205  ERROR COUNT ADDED TO RETURN AREA FOR      *
000034*                      CALLERS THAT LOOP OVER MANY REGISTRATIONS *
000035*****************************************************************
000036*A    ABSTRACT..                                                *
000037*  NETQSVC IS THE NETWORK POINT QUEUE PROMOTION ENGINE.  IT IS   *
000038*  CALLED BY THE DAILY SWEEP STEPS AND BY THE ON-LINE DISPATCH   *
000039*  SUBSYSTEM (OUT OF SCOPE HERE) TO MAINTAIN THE ORDERED QUEUE   *
000040*  OF PROVIDER REGISTRATIONS AGAINST A NETWORK POINT, AND TO     *
000041*  KEEP NETWORK-POINT-MASTER.OWNER-PROVIDER-ID IN STEP WITH THE  *
000042*  HEAD OF THAT QUEUE AT ALL TIMES.                              *
000043*                                                                *
000044*J    JCL..                                                     *
000045*     CALLED AS A SUBPROGRAM - NO JCL STEP OF ITS OWN.  THE      *
000046*     CALLING STEP MUST SUPPLY //REGQUEU, //REGQWORK,            *
000047*     //NPTMAST AND //PRVMAST DD STATEMENTS.                    *
000048*                                                                *
000049*P    ENTRY PARAMETERS..                                        *
000050*     NQ-PARM-AREA (SEE LINKAGE SECTION) - FUNCTION CODE PLUS    *
000051*     THE KEYS AND DATES THAT FUNCTION REQUIRES.                 *
000052*                                                                *
000053*E    ERRORS DETECTED BY THIS ELEMENT..                         *
000054*     NQ-RETURN-CODE NOT EQUAL ZERO - SEE 88-LEVELS IN LINKAGE.  *
000055*                                                                *
000056*C    ELEMENTS INVOKED BY THIS ELEMENT..                        *
000057*     NONE - SELF CONTAINED.                                    *
000058*                                                                *
000059*U    USER CONSTANTS AND TABLES REFERENCED..                    *
000060*     NQ-REORDER-LIST - CALLER SUPPLIED TARGET QUEUE ORDER.      *
000061*****************************************************************
000062 ENVIRONMENT DIVISION.
000063 CONFIGURATION SECTION.
000064 SPECIAL-NAMES.
000065     C01 IS TOP-OF-FORM.
000066 INPUT-OUTPUT SECTION.
000067 FILE-CONTROL.
000068     SELECT NETWORK-POINT-MASTER ASSIGN TO NPTMAST
000069         ORGANIZATION IS SEQUENTIAL
000070         FILE STATUS IS WS-NPT-FILE-STATUS.
000071     SELECT PROVIDER-MASTER ASSIGN TO PRVMAST
000072         ORGANIZATION IS SEQUENTIAL
000073         FILE STATUS IS WS-PRV-FILE-STATUS.
000074     SELECT REGISTRATION-QUEUE ASSIGN TO REGQUEU
000075         ORGANIZATION IS SEQUENTIAL
000076         FILE STATUS IS WS-REG-FILE-STATUS.
000077     SELECT REG-QUEUE-WORK ASSIGN TO REGQWORK
000078         ORGANIZATION IS SEQUENTIAL
000079         FILE STATUS IS WS-REW-FILE-STATUS.
000080 DATA DIVISION.
000081 FILE SECTION.
000082 FD  NETWORK-POINT-MASTER
000083     RECORDING MODE IS F
000084     BLOCK CONTAINS 0 RECORDS.
000085 COPY NPNPTREC.
000086 FD  PROVIDER-MASTER
000087     RECORDING MODE IS F
000088     BLOCK CONTAINS 0 RECORDS.
000089 COPY NPPRVREC.
000090 FD  REGISTRATION-QUEUE
000091     RECORDING MODE IS F
000092     BLOCK CONTAINS 0 RECORDS.
000093 COPY NPREGREC.
000094 FD  REG-QUEUE-WORK
000095     RECORDING MODE IS F
000096     BLOCK CONTAINS 0 RECORDS.
000097 01  RW-WORK-RECORD               PIC X(104).
000098
000099 WORKING-STORAGE SECTION.
000100 01  FILLER PIC X(32)
000101     VALUE 'NETQSVC WORKING STORAGE BEGINS '.
000102*    STANDALONE SCRATCH COUNTER - ENTRY/EXIT TRACE ONLY, NOT PART
000103*    OF ANY GROUP, RESET EACH CALL
000104 77  WS-CALL-TRACE-CTR         PIC 9(04) COMP VALUE ZERO.
000105 COPY NPWRKCTR.
000106
000107 01  WS-FILE-STATUSES.
000108     05  WS-NPT-FILE-STATUS        PIC X(02).
000109         88  NPT-IO-OK                 VALUE '00'.
000110         88  NPT-IO-EOF                 VALUE '10'.
000111     05  WS-PRV-FILE-STATUS        PIC X(02).
000112         88  PRV-IO-OK                  VALUE '00'.
000113         88  PRV-IO-EOF                 VALUE '10'.
000114     05  WS-REG-FILE-STATUS        PIC X(02).
000115         88  REG-IO-OK                  VALUE '00'.
000116         88  REG-IO-EOF                 VALUE '10'.
000117     05  WS-REW-FILE-STATUS        PIC X(02).
000118         88  REW-IO-OK                  VALUE '00'.
000119         88  REW-IO-EOF                 VALUE '10'.
000120     05  FILLER                    PIC X(08) VALUE SPACES.
000121
000122 01  WS-QUEUE-BUILD-AREA.
000123     05  WS-NEW-QUEUE-LENGTH       PIC 9(04) COMP-3 VALUE ZERO.
000124     05  WS-SUB                    PIC 9(04) COMP-3 VALUE ZERO.
000125     05  WS-TARGET-NP-ID           PIC 9(09) VALUE ZERO.
000126     05  WS-TARGET-REG-ID          PIC 9(09) VALUE ZERO.
000127     05  WS-REMOVED-WAS-CURRENT    PIC X(01) VALUE 'N'.
000128         88  REMOVED-WAS-CURRENT       VALUE 'Y'.
000129     05  WS-NEXT-QUEUE-POSITION    PIC 9(04) COMP-3 VALUE ZERO.
000130     05  WS-OLD-OWNER-PROVIDER-ID  PIC 9(09) VALUE ZERO.
000131     05  WS-NEW-OWNER-PROVIDER-ID  PIC 9(09) VALUE ZERO.
000132     05  FILLER                   PIC X(10) VALUE SPACES.
000133
000134 01  WS-REORDER-INDEX-TABLE.
000135     05  WS-REORDER-ENTRY OCCURS 200 TIMES.
000136         10  WS-REORDER-REG-ID     PIC 9(09).
000137         10  WS-REORDER-NEW-POS    PIC 9(04) COMP-3.
000138
000139 COPY NPALPARM.
000140
000141 LINKAGE SECTION.
000142 COPY NPQPARM.
000143
000144*****************************************************************
000145*                        PROCEDURE DIVISION                     *
000146*****************************************************************
000147 PROCEDURE DIVISION USING NQ-PARM-AREA.
000148
000149 000-MAINLINE.
000150     ADD 1 TO WS-CALL-TRACE-CTR
000151     ACCEPT NP-TODAY-CCYYMMDD FROM DATE YYYYMMDD
000152     MOVE 00 TO NQ-RETURN-CODE
000153     EVALUATE TRUE
000154         WHEN NQ-FUNC-ADD
000155             PERFORM 200-ADD-TO-QUEUE
000156         WHEN NQ-FUNC-REMOVE
000157             PERFORM 300-REMOVE-FROM-QUEUE
000158         WHEN NQ-FUNC-PROMOTE-NEXT
000159             PERFORM 400-PROMOTE-NEXT
000160         WHEN NQ-FUNC-CLEAR-QUEUE
000161             PERFORM 500-CLEAR-QUEUE
000162         WHEN NQ-FUNC-REMOVE-PROV-ALL
000163             PERFORM 600-REMOVE-PROVIDER-ALL
000164         WHEN NQ-FUNC-REORDER
000165             PERFORM 700-REORDER-QUEUE
000166         WHEN NQ-FUNC-UPDATE-DATES
000167             PERFORM 800-UPDATE-REG-DATES
000168         WHEN OTHER
000169             MOVE 90 TO NQ-RETURN-CODE
000170     END-EVALUATE
000171     GOBACK
000172     .
000173
000174*****************************************************************
000175*    200-ADD-TO-QUEUE                                           *
000176*    APPEND A NEW REGISTRATION TO THE TAIL OF THE NETWORK        *
000177*    POINT'S QUEUE; IF THE QUEUE WAS EMPTY THE NEW ENTRY BECOMES *
000178*    CURRENT AND THE NETWORK POINT'S OWNER IS SET                *
000179*****************************************************************
000180 200-ADD-TO-QUEUE.
000181     PERFORM 910-FIND-NETPOINT
000182     IF NQ-RC-NETPOINT-NOT-FOUND
000183         GO TO 200-EXIT
000184     END-IF
000185     PERFORM 920-FIND-PROVIDER
000186     IF NQ-RC-PROVIDER-NOT-FOUND
000187         GO TO 200-EXIT
000188     END-IF
000189     MOVE NQ-NETWORK-POINT-ID TO WS-TARGET-NP-ID
000190     PERFORM 930-COUNT-QUEUE-FOR-NETPOINT
000191     MOVE WS-OLD-OWNER-PROVIDER-ID TO WS-NEW-OWNER-PROVIDER-ID
000192     IF WS-NEW-QUEUE-LENGTH = ZERO
000193         MOVE NQ-PROVIDER-ID TO WS-NEW-OWNER-PROVIDER-ID
000194     END-IF
000195     PERFORM 950-REBUILD-QUEUE-ADD
000196     PERFORM 970-COPYBACK-QUEUE-FILE
000197     IF WS-NEW-QUEUE-LENGTH = ZERO
000198         MOVE WS-NEW-OWNER-PROVIDER-ID TO NP-OWNER-PROVIDER-ID
000199         PERFORM 940-REWRITE-NETPOINT
000200         PERFORM 960-RECOMPUTE-OWNER-STATES
000201     END-IF
000202 200-EXIT.
000203     EXIT
000204     .
000205
000206*****************************************************************
000207*    300-REMOVE-FROM-QUEUE                                      *
000208*    DELETE ONE REGISTRATION, REINDEX THE REMAINING ENTRIES AND, *
000209*    IF THE REMOVED ENTRY WAS CURRENT, PROMOTE THE NEW HEAD      *
000210*****************************************************************
000211 300-REMOVE-FROM-QUEUE.
000212     PERFORM 915-FIND-REGISTRATION
000213     IF NQ-RC-REGISTRATION-NOT-FOUND
000214         GO TO 300-EXIT
000215     END-IF
000216     MOVE RQ-NETWORK-POINT-ID TO WS-TARGET-NP-ID
000217     MOVE RQ-CURRENT-FLAG TO WS-REMOVED-WAS-CURRENT
000218     PERFORM 951-REBUILD-QUEUE-REMOVE
000219     PERFORM 970-COPYBACK-QUEUE-FILE
000220     IF REMOVED-WAS-CURRENT
000221         MOVE WS-TARGET-NP-ID TO NQ-NETWORK-POINT-ID
000222         PERFORM 400-PROMOTE-NEXT
000223     END-IF
000224 300-EXIT.
000225     EXIT
000226     .
000227
000228*****************************************************************
000229*    400-PROMOTE-NEXT                                           *
000230*    CLEAR CURRENT-FLAG ON EVERY ENTRY FOR THE NETWORK POINT,    *
000231*    THEN SET THE FIRST (LOWEST QUEUE-POSITION) ENTRY CURRENT    *
000232*    AND REFLECT THAT PROVIDER AS THE NEW OWNER - OR NULL OUT    *
000233*    THE OWNER WHEN THE QUEUE IS NOW EMPTY                      *
000234*****************************************************************
000235 400-PROMOTE-NEXT.
000236     PERFORM 910-FIND-NETPOINT
000237     IF NQ-RC-NETPOINT-NOT-FOUND
000238         GO TO 400-EXIT
000239     END-IF
000240     MOVE NP-OWNER-PROVIDER-ID TO WS-OLD-OWNER-PROVIDER-ID
000241     MOVE NQ-NETWORK-POINT-ID TO WS-TARGET-NP-ID
000242     PERFORM 930-COUNT-QUEUE-FOR-NETPOINT
000243     PERFORM 952-REBUILD-QUEUE-PROMOTE
000244     PERFORM 970-COPYBACK-QUEUE-FILE
000245     PERFORM 940-REWRITE-NETPOINT
000246     PERFORM 960-RECOMPUTE-OWNER-STATES
000247 400-EXIT.
000248     EXIT
000249     .
000250
000251*****************************************************************
000252*    500-CLEAR-QUEUE                                            *
000253*    DELETE EVERY REGISTRATION FOR ONE NETWORK POINT - NO        *
000254*    REINDEX OR PROMOTION; CALLER ARCHIVES THE NETWORK POINT     *
000255*****************************************************************
000256 500-CLEAR-QUEUE.
000257     MOVE NQ-NETWORK-POINT-ID TO WS-TARGET-NP-ID
000258     PERFORM 953-REBUILD-QUEUE-CLEAR
000259     PERFORM 970-COPYBACK-QUEUE-FILE
000260 500-EXIT.
000261     EXIT
000262     .
000263
000264*****************************************************************
000265*    600-REMOVE-PROVIDER-ALL                                    *
000266*    DELETE EVERY REGISTRATION BELONGING TO ONE PROVIDER ACROSS  *
000267*    ALL NETWORK POINTS; REINDEX AND PROMOTE EACH AFFECTED       *
000268*    NETWORK POINT, ARCHIVING ANY THAT END UP WITH AN EMPTY      *
000269*    QUEUE                                                      *
000270*****************************************************************
000271 600-REMOVE-PROVIDER-ALL.
000272     PERFORM 954-REBUILD-QUEUE-REMOVE-PROVIDER
000273     PERFORM 970-COPYBACK-QUEUE-FILE
000274     PERFORM 955-PROMOTE-AFFECTED-NETPOINTS
000275 600-EXIT.
000276     EXIT
000277     .
000278
000279*****************************************************************
000280*    700-REORDER-QUEUE                                          *
000281*    CALLER SUPPLIES AN EXPLICIT TARGET ORDER (NQ-REORDER-LIST)  *
000282*    FOR ONE NETWORK POINT'S QUEUE - VALIDATE THE LIST IS THE    *
000283*    SAME SIZE AS THE CURRENT QUEUE AND EVERY ID BELONGS TO IT,  *
000284*    THEN RENUMBER POSITIONS TO MATCH THE SUPPLIED ORDER         *
000285*****************************************************************
000286 700-REORDER-QUEUE.
000287     MOVE NQ-NETWORK-POINT-ID TO WS-TARGET-NP-ID
000288     PERFORM 930-COUNT-QUEUE-FOR-NETPOINT
000289     IF WS-NEW-QUEUE-LENGTH NOT = NQ-REORDER-COUNT
000290         MOVE 13 TO NQ-RETURN-CODE
000291         GO TO 700-EXIT
000292     END-IF
000293     PERFORM 935-VALIDATE-REORDER-LIST
000294     IF NQ-RC-REORDER-LIST-MISMATCH
000295         GO TO 700-EXIT
000296     END-IF
000297     PERFORM 956-REBUILD-QUEUE-REORDER
000298     PERFORM 970-COPYBACK-QUEUE-FILE
000299 700-EXIT.
000300     EXIT
000301     .
000302
000303*****************************************************************
000304*    800-UPDATE-REG-DATES                                       *
000305*    OVERWRITE ONLY THE START AND/OR END DATE SUPPLIED BY THE    *
000306*    CALLER FOR ONE REGISTRATION                                *
000307*****************************************************************
000308 800-UPDATE-REG-DATES.
000309     PERFORM 915-FIND-REGISTRATION
000310     IF NQ-RC-REGISTRATION-NOT-FOUND
000311         GO TO 800-EXIT
000312     END-IF
000313     MOVE RQ-NETWORK-POINT-ID TO WS-TARGET-NP-ID
000314     MOVE NQ-REGISTRATION-ID TO WS-TARGET-REG-ID
000315     PERFORM 957-REBUILD-QUEUE-UPDATE-DATES
000316     PERFORM 970-COPYBACK-QUEUE-FILE
000317 800-EXIT.
000318     EXIT
000319     .
000320
000321*****************************************************************
000322*    910-FIND-NETPOINT  --  SEQUENTIAL SCAN OF NPTMAST BY ID     *
000323*****************************************************************
000324 910-FIND-NETPOINT.
000325     MOVE 'N' TO NP-RECORD-FOUND-IND
000326     OPEN INPUT NETWORK-POINT-MASTER
000327     PERFORM 911-SCAN-NETPOINT
000328         UNTIL NP-RECORD-FOUND OR NPT-IO-EOF
000329     CLOSE NETWORK-POINT-MASTER
000330     IF NP-RECORD-NOT-FOUND
000331         MOVE 10 TO NQ-RETURN-CODE
000332     END-IF
000333     .
000334
000335 911-SCAN-NETPOINT.
000336     READ NETWORK-POINT-MASTER
000337         AT END
000338             CONTINUE
000339         NOT AT END
000340             IF NP-ID = NQ-NETWORK-POINT-ID
000341                 SET NP-RECORD-FOUND TO TRUE
000342             END-IF
000343     END-READ
000344     .
000345
000346*****************************************************************
000347*    915-FIND-REGISTRATION  -- SEQUENTIAL SCAN OF REGQUEU BY ID  *
000348*****************************************************************
000349 915-FIND-REGISTRATION.
000350     MOVE 'N' TO NP-RECORD-FOUND-IND
000351     OPEN INPUT REGISTRATION-QUEUE
000352     PERFORM 916-SCAN-REGISTRATION
000353         UNTIL NP-RECORD-FOUND OR REG-IO-EOF
000354     CLOSE REGISTRATION-QUEUE
000355     IF NP-RECORD-NOT-FOUND
000356         MOVE 12 TO NQ-RETURN-CODE
000357     END-IF
000358     .
000359
000360 916-SCAN-REGISTRATION.
000361     READ REGISTRATION-QUEUE
000362         AT END
000363             CONTINUE
000364         NOT AT END
000365             IF RQ-ID = NQ-REGISTRATION-ID
000366                 SET NP-RECORD-FOUND TO TRUE
000367             END-IF
000368     END-READ
000369     .
000370
000371*****************************************************************
000372*    920-FIND-PROVIDER  --  SEQUENTIAL SCAN OF PRVMAST BY ID     *
000373*****************************************************************
000374 920-FIND-PROVIDER.
000375     MOVE 'N' TO NP-RECORD-FOUND-IND
000376     OPEN INPUT PROVIDER-MASTER
000377     PERFORM 921-SCAN-PROVIDER
000378         UNTIL NP-RECORD-FOUND OR PRV-IO-EOF
000379     CLOSE PROVIDER-MASTER
000380     IF NP-RECORD-NOT-FOUND
000381         MOVE 11 TO NQ-RETURN-CODE
000382     END-IF
000383     .
000384
000385 921-SCAN-PROVIDER.
000386     READ PROVIDER-MASTER
000387         AT END
000388             CONTINUE
000389         NOT AT END
000390             IF PV-ID = NQ-PROVIDER-ID
000391                 SET NP-RECORD-FOUND TO TRUE
000392             END-IF
000393     END-READ
000394     .
000395
000396*****************************************************************
000397*    930-COUNT-QUEUE-FOR-NETPOINT  -- HOW MANY ENTRIES AND WHO   *
000398*    IS THE CURRENT OWNER, BEFORE ANY CHANGE IS APPLIED          *
000399*****************************************************************
000400 930-COUNT-QUEUE-FOR-NETPOINT.
000401     MOVE ZERO TO WS-NEW-QUEUE-LENGTH
000402     MOVE ZERO TO WS-OLD-OWNER-PROVIDER-ID
000403     OPEN INPUT REGISTRATION-QUEUE
000404     PERFORM 931-COUNT-ONE-ENTRY
000405         UNTIL REG-IO-EOF
000406     CLOSE REGISTRATION-QUEUE
000407     .
000408
000409 931-COUNT-ONE-ENTRY.
000410     READ REGISTRATION-QUEUE
000411         AT END
000412             CONTINUE
000413         NOT AT END
000414             IF RQ-NETWORK-POINT-ID = WS-TARGET-NP-ID
000415                 ADD 1 TO WS-NEW-QUEUE-LENGTH
000416                 IF RQ-IS-CURRENT
000417                     MOVE RQ-PROVIDER-ID
000418                         TO WS-OLD-OWNER-PROVIDER-ID
000419                 END-IF
000420             END-IF
000421     END-READ
000422     .
000423
000424*****************************************************************
000425*    935-VALIDATE-REORDER-LIST  -- EVERY ID IN THE CALLER'S      *
000426*    LIST MUST BELONG TO THE TARGET NETWORK POINT'S QUEUE        *
000427*****************************************************************
000428 935-VALIDATE-REORDER-LIST.
000429     MOVE 00 TO NQ-RETURN-CODE
000430     MOVE 1 TO WS-SUB
000431     PERFORM 936-VALIDATE-ONE-REORDER-ID
000432         UNTIL WS-SUB > NQ-REORDER-COUNT
000433         OR NQ-RC-REORDER-LIST-MISMATCH
000434     .
000435
000436 936-VALIDATE-ONE-REORDER-ID.
000437     MOVE NQ-REORDER-LIST (WS-SUB) TO NQ-REGISTRATION-ID
000438     PERFORM 915-FIND-REGISTRATION
000439     IF NQ-RC-REGISTRATION-NOT-FOUND
000440         MOVE 13 TO NQ-RETURN-CODE
000441     ELSE
000442         IF RQ-NETWORK-POINT-ID NOT = WS-TARGET-NP-ID
000443             MOVE 13 TO NQ-RETURN-CODE
000444         END-IF
000445     END-IF
000446     ADD 1 TO WS-SUB
000447     .
000448
000449*****************************************************************
000450*    940-REWRITE-NETPOINT  -- SCAN, MATCH, REWRITE ONE RECORD    *
000451*****************************************************************
000452 940-REWRITE-NETPOINT.
000453     MOVE 'N' TO NP-RECORD-FOUND-IND
000454     OPEN I-O NETWORK-POINT-MASTER
000455     PERFORM 941-SCAN-AND-REWRITE-NETPOINT
000456         UNTIL NP-RECORD-FOUND OR NPT-IO-EOF
000457     CLOSE NETWORK-POINT-MASTER
000458     .
000459
000460 941-SCAN-AND-REWRITE-NETPOINT.
000461     READ NETWORK-POINT-MASTER
000462         AT END
000463             CONTINUE
000464         NOT AT END
000465             IF NP-ID = WS-TARGET-NP-ID
000466                 MOVE WS-NEW-OWNER-PROVIDER-ID
000467                     TO NP-OWNER-PROVIDER-ID
000468                 MOVE 'SYSTEM' TO NP-LAST-UPDATE-USERID
000469                 MOVE NP-TODAY-CCYYMMDD TO NP-LAST-UPDATE-DATE
000470                 ADD 1 TO NP-RECORD-CHANGE-SEQ
000471                 MOVE 'NETQSVC' TO NP-BATCH-HEADER-ID
000472                 REWRITE NP-NETPOINT-RECORD
000473                 PERFORM 990-POST-NETPOINT-AUDIT
000474                 SET NP-RECORD-FOUND TO TRUE
000475             END-IF
000476     END-READ
000477     .
000478
000479*****************************************************************
000480*    950/951/952/953/954/956/957-REBUILD-QUEUE-xxxx              *
000481*    EACH COPIES REGQUEU TO REGQWORK, APPLYING ONE KIND OF       *
000482*    QUEUE EDIT AS RECORDS FOR THE TARGET NETWORK POINT PASS     *
000483*    THROUGH; OTHER NETWORK POINTS' ENTRIES ARE COPIED UNCHANGED *
000484*****************************************************************
000485 950-REBUILD-QUEUE-ADD.
000486     MOVE WS-NEW-QUEUE-LENGTH TO WS-NEXT-QUEUE-POSITION
000487     OPEN INPUT REGISTRATION-QUEUE
000488     OPEN OUTPUT REG-QUEUE-WORK
000489     PERFORM 958-COPY-ONE-UNCHANGED-ENTRY
000490         UNTIL REG-IO-EOF
000491     MOVE NQ-NETWORK-POINT-ID TO RQ-NETWORK-POINT-ID
000492     MOVE NQ-PROVIDER-ID TO RQ-PROVIDER-ID
000493     MOVE NQ-TODAY-CCYYMMDD TO RQ-REG-START-DATE
000494     MOVE NQ-NEW-REG-END-DATE TO RQ-REG-END-DATE
000495     MOVE WS-NEXT-QUEUE-POSITION TO RQ-QUEUE-POSITION
000496     IF WS-NEW-QUEUE-LENGTH = ZERO
000497         SET RQ-IS-CURRENT TO TRUE
000498     ELSE
000499         SET RQ-NOT-CURRENT TO TRUE
000500     END-IF
000501     COMPUTE RQ-ID = WS-TARGET-NP-ID * 100000 +
000502             WS-NEXT-QUEUE-POSITION + 1
000503     MOVE 'SYSTEM' TO RQ-LAST-UPDATE-USERID
000504     MOVE NP-TODAY-CCYYMMDD TO RQ-LAST-UPDATE-DATE
000505     MOVE 1 TO RQ-RECORD-CHANGE-SEQ
000506     MOVE 'NETQSVC' TO RQ-BATCH-HEADER-ID
000507     WRITE RW-WORK-RECORD FROM RQ-REGISTRATION-RECORD
000508     CLOSE REGISTRATION-QUEUE, REG-QUEUE-WORK
000509     .
000510
000511 951-REBUILD-QUEUE-REMOVE.
000512     MOVE ZERO TO WS-NEXT-QUEUE-POSITION
000513     OPEN INPUT REGISTRATION-QUEUE
000514     OPEN OUTPUT REG-QUEUE-WORK
000515     PERFORM 959-COPY-ONE-REMOVE-ENTRY
000516         UNTIL REG-IO-EOF
000517     CLOSE REGISTRATION-QUEUE, REG-QUEUE-WORK
000518     .
000519
000520 952-REBUILD-QUEUE-PROMOTE.
000521     MOVE ZERO TO WS-NEXT-QUEUE-POSITION
000522     MOVE ZERO TO WS-NEW-OWNER-PROVIDER-ID
000523     OPEN INPUT REGISTRATION-QUEUE
000524     OPEN OUTPUT REG-QUEUE-WORK
000525     PERFORM 961-COPY-ONE-PROMOTE-ENTRY
000526         UNTIL REG-IO-EOF
000527     CLOSE REGISTRATION-QUEUE, REG-QUEUE-WORK
000528     .
000529
000530 953-REBUILD-QUEUE-CLEAR.
000531     OPEN INPUT REGISTRATION-QUEUE
000532     OPEN OUTPUT REG-QUEUE-WORK
000533     PERFORM 962-COPY-ONE-CLEAR-ENTRY
000534         UNTIL REG-IO-EOF
000535     CLOSE REGISTRATION-QUEUE, REG-QUEUE-WORK
000536     .
000537
000538 954-REBUILD-QUEUE-REMOVE-PROVIDER.
000539     OPEN INPUT REGISTRATION-QUEUE
000540     OPEN OUTPUT REG-QUEUE-WORK
000541     PERFORM 963-COPY-ONE-REMOVE-PROV-ENTRY
000542         UNTIL REG-IO-EOF
000543     CLOSE REGISTRATION-QUEUE, REG-QUEUE-WORK
000544     .
000545
000546 956-REBUILD-QUEUE-REORDER.
000547     PERFORM 964-BUILD-REORDER-TABLE
000548     OPEN INPUT REGISTRATION-QUEUE
000549     OPEN OUTPUT REG-QUEUE-WORK
000550     PERFORM 965-COPY-ONE-REORDER-ENTRY
000551         UNTIL REG-IO-EOF
000552     CLOSE REGISTRATION-QUEUE, REG-QUEUE-WORK
000553     .
000554
000555 957-REBUILD-QUEUE-UPDATE-DATES.
000556     OPEN INPUT REGISTRATION-QUEUE
000557     OPEN OUTPUT REG-QUEUE-WORK
000558     PERFORM 966-COPY-ONE-UPDATE-DATES-ENTRY
000559         UNTIL REG-IO-EOF
000560     CLOSE REGISTRATION-QUEUE, REG-QUEUE-WORK
000561     .
000562
000563 958-COPY-ONE-UNCHANGED-ENTRY.
000564     READ REGISTRATION-QUEUE
000565         AT END
000566             CONTINUE
000567         NOT AT END
000568             WRITE RW-WORK-RECORD FROM RQ-REGISTRATION-RECORD
000569             IF RQ-NETWORK-POINT-ID = WS-TARGET-NP-ID
000570                 ADD 1 TO WS-NEXT-QUEUE-POSITION
000571             END-IF
000572     END-READ
000573     .
000574
000575 959-COPY-ONE-REMOVE-ENTRY.
000576     READ REGISTRATION-QUEUE
000577         AT END
000578             CONTINUE
000579         NOT AT END
000580             IF RQ-ID = NQ-REGISTRATION-ID
000581                 CONTINUE
000582             ELSE
000583                 IF RQ-NETWORK-POINT-ID = WS-TARGET-NP-ID
000584                     MOVE WS-NEXT-QUEUE-POSITION
000585                         TO RQ-QUEUE-POSITION
000586                     ADD 1 TO WS-NEXT-QUEUE-POSITION
000587                 END-IF
000588                 WRITE RW-WORK-RECORD FROM RQ-REGISTRATION-RECORD
000589             END-IF
000590     END-READ
000591     .
000592
000593 961-COPY-ONE-PROMOTE-ENTRY.
000594     READ REGISTRATION-QUEUE
000595         AT END
000596             CONTINUE
000597         NOT AT END
000598             IF RQ-NETWORK-POINT-ID = WS-TARGET-NP-ID
000599                 MOVE WS-NEXT-QUEUE-POSITION TO RQ-QUEUE-POSITION
000600                 IF WS-NEXT-QUEUE-POSITION = ZERO
000601                     SET RQ-IS-CURRENT TO TRUE
000602                     MOVE RQ-PROVIDER-ID
000603                         TO WS-NEW-OWNER-PROVIDER-ID
000604                 ELSE
000605                     SET RQ-NOT-CURRENT TO TRUE
000606                 END-IF
000607                 ADD 1 TO WS-NEXT-QUEUE-POSITION
000608                 MOVE 'SYSTEM' TO RQ-LAST-UPDATE-USERID
000609                 MOVE NP-TODAY-CCYYMMDD TO RQ-LAST-UPDATE-DATE
000610                 ADD 1 TO RQ-RECORD-CHANGE-SEQ
000611                 MOVE 'NETQSVC' TO RQ-BATCH-HEADER-ID
000612             END-IF
000613             WRITE RW-WORK-RECORD FROM RQ-REGISTRATION-RECORD
000614     END-READ
000615     .
000616
000617 962-COPY-ONE-CLEAR-ENTRY.
000618     READ REGISTRATION-QUEUE
000619         AT END
000620             CONTINUE
000621         NOT AT END
000622             IF RQ-NETWORK-POINT-ID NOT = WS-TARGET-NP-ID
000623                 WRITE RW-WORK-RECORD FROM RQ-REGISTRATION-RECORD
000624             END-IF
000625     END-READ
000626     .
000627
000628 963-COPY-ONE-REMOVE-PROV-ENTRY.
000629     READ REGISTRATION-QUEUE
000630         AT END
000631             CONTINUE
000632         NOT AT END
000633             IF RQ-PROVIDER-ID NOT = NQ-PROVIDER-ID
000634                 WRITE RW-WORK-RECORD FROM RQ-REGISTRATION-RECORD
000635             END-IF
000636     END-READ
000637     .
000638
000639 964-BUILD-REORDER-TABLE.
000640     MOVE 1 TO WS-SUB
000641     PERFORM 967-BUILD-ONE-REORDER-ROW
000642         UNTIL WS-SUB > NQ-REORDER-COUNT
000643     .
000644
000645 967-BUILD-ONE-REORDER-ROW.
000646     MOVE NQ-REORDER-LIST (WS-SUB)
000647         TO WS-REORDER-REG-ID (WS-SUB)
000648     COMPUTE WS-REORDER-NEW-POS (WS-SUB) = WS-SUB - 1
000649     ADD 1 TO WS-SUB
000650     .
000651
000652 965-COPY-ONE-REORDER-ENTRY.
000653     READ REGISTRATION-QUEUE
000654         AT END
000655             CONTINUE
000656         NOT AT END
000657             IF RQ-NETWORK-POINT-ID = WS-TARGET-NP-ID
000658                 PERFORM 968-APPLY-REORDER-POSITION
000659             END-IF
000660             WRITE RW-WORK-RECORD FROM RQ-REGISTRATION-RECORD
000661     END-READ
000662     .
000663
000664 968-APPLY-REORDER-POSITION.
000665     MOVE 1 TO WS-SUB
000666     PERFORM 969-MATCH-ONE-REORDER-ROW
000667         UNTIL WS-SUB > NQ-REORDER-COUNT
000668     .
000669
000670 969-MATCH-ONE-REORDER-ROW.
000671     IF WS-REORDER-REG-ID (WS-SUB) = RQ-ID
000672         MOVE WS-REORDER-NEW-POS (WS-SUB) TO RQ-QUEUE-POSITION
000673         IF WS-REORDER-NEW-POS (WS-SUB) = ZERO
000674             SET RQ-IS-CURRENT TO TRUE
000675         ELSE
000676             SET RQ-NOT-CURRENT TO TRUE
000677         END-IF
000678         MOVE 'SYSTEM' TO RQ-LAST-UPDATE-USERID
000679         MOVE NP-TODAY-CCYYMMDD TO RQ-LAST-UPDATE-DATE
000680         ADD 1 TO RQ-RECORD-CHANGE-SEQ
000681         MOVE 'NETQSVC' TO RQ-BATCH-HEADER-ID
000682         MOVE NQ-REORDER-COUNT TO WS-SUB
000683     END-IF
000684     ADD 1 TO WS-SUB
000685     .
000686
000687 966-COPY-ONE-UPDATE-DATES-ENTRY.
000688     READ REGISTRATION-QUEUE
000689         AT END
000690             CONTINUE
000691         NOT AT END
000692             IF RQ-ID = WS-TARGET-REG-ID
000693                 IF NQ-START-SUPPLIED
000694                     MOVE NQ-NEW-START-DATE TO RQ-REG-START-DATE
000695                 END-IF
000696                 IF NQ-END-SUPPLIED
000697                     MOVE NQ-NEW-REG-END-DATE TO RQ-REG-END-DATE
000698                 END-IF
000699                 MOVE 'SYSTEM' TO RQ-LAST-UPDATE-USERID
000700                 MOVE NP-TODAY-CCYYMMDD TO RQ-LAST-UPDATE-DATE
000701                 ADD 1 TO RQ-RECORD-CHANGE-SEQ
000702                 MOVE 'NETQSVC' TO RQ-BATCH-HEADER-ID
000703             END-IF
000704             WRITE RW-WORK-RECORD FROM RQ-REGISTRATION-RECORD
000705     END-READ
000706     .
000707
000708*****************************************************************
000709*    955-PROMOTE-AFFECTED-NETPOINTS  -- AFTER A BULK PROVIDER    *
000710*    REMOVAL, EVERY NETWORK POINT THAT LOST A CURRENT ENTRY      *
000711*    MUST BE PROMOTED, AND ANY LEFT WITH NO ENTRIES ARCHIVED     *
000712*****************************************************************
000713 955-PROMOTE-AFFECTED-NETPOINTS.
000714     OPEN INPUT NETWORK-POINT-MASTER
000715     PERFORM 972-CHECK-ONE-NETPOINT-AFFECTED
000716         UNTIL NPT-IO-EOF
000717     CLOSE NETWORK-POINT-MASTER
000718     .
000719
000720 972-CHECK-ONE-NETPOINT-AFFECTED.
000721     READ NETWORK-POINT-MASTER
000722         AT END
000723             CONTINUE
000724         NOT AT END
000725             IF NP-NOT-ARCHIVED
000726             AND NP-OWNER-PROVIDER-ID = NQ-PROVIDER-ID
000727                 MOVE NP-ID TO NQ-NETWORK-POINT-ID
000728                 MOVE NP-ID TO WS-TARGET-NP-ID
000729                 PERFORM 930-COUNT-QUEUE-FOR-NETPOINT
000730                 IF WS-NEW-QUEUE-LENGTH = ZERO
000731                     PERFORM 975-ARCHIVE-EMPTY-NETPOINT
000732                 ELSE
000733                     PERFORM 400-PROMOTE-NEXT
000734                 END-IF
000735             END-IF
000736     END-READ
000737     .
000738
000739*****************************************************************
000740*    975-ARCHIVE-EMPTY-NETPOINT  -- CASCADING ARCHIVAL WHEN A    *
000741*    NETWORK POINT'S QUEUE HAS NO REMAINING REGISTRATIONS        *
000742*****************************************************************
000743 975-ARCHIVE-EMPTY-NETPOINT.
000744     MOVE ZERO TO WS-NEW-OWNER-PROVIDER-ID
000745     PERFORM 940-REWRITE-NETPOINT-ARCHIVED
000746     .
000747
000748 940-REWRITE-NETPOINT-ARCHIVED.
000749     MOVE 'N' TO NP-RECORD-FOUND-IND
000750     OPEN I-O NETWORK-POINT-MASTER
000751     PERFORM 976-SCAN-AND-ARCHIVE-NETPOINT
000752         UNTIL NP-RECORD-FOUND OR NPT-IO-EOF
000753     CLOSE NETWORK-POINT-MASTER
000754     .
000755
000756 976-SCAN-AND-ARCHIVE-NETPOINT.
000757     READ NETWORK-POINT-MASTER
000758         AT END
000759             CONTINUE
000760         NOT AT END
000761             IF NP-ID = WS-TARGET-NP-ID
000762                 MOVE ZERO TO NP-OWNER-PROVIDER-ID
000763                 SET NP-IS-ARCHIVED TO TRUE
000764                 MOVE 'SYSTEM' TO NP-LAST-UPDATE-USERID
000765                 MOVE NP-TODAY-CCYYMMDD TO NP-LAST-UPDATE-DATE
000766                 ADD 1 TO NP-RECORD-CHANGE-SEQ
000767                 MOVE 'NETQSVC' TO NP-BATCH-HEADER-ID
000768                 REWRITE NP-NETPOINT-RECORD
000769                 PERFORM 990-POST-NETPOINT-AUDIT
000770                 SET NP-RECORD-FOUND TO TRUE
000771             END-IF
000772     END-READ
000773     .
000774
000775*****************************************************************
000776*    960-RECOMPUTE-OWNER-STATES  -- A PROVIDER'S STATE GOES TO   *
000777*    ENABLED WHEN IT OWNS AT LEAST ONE ACTIVE NETWORK POINT,     *
000778*    DISABLED OTHERWISE; RECOMPUTE FOR THE OLD AND NEW OWNER     *
000779*****************************************************************
000780 960-RECOMPUTE-OWNER-STATES.
000781     IF WS-OLD-OWNER-PROVIDER-ID NOT = ZERO
000782         MOVE WS-OLD-OWNER-PROVIDER-ID TO WS-TARGET-REG-ID
000783         PERFORM 980-RECOMPUTE-ONE-PROVIDER-STATE
000784     END-IF
000785     IF WS-NEW-OWNER-PROVIDER-ID NOT = ZERO
000786     AND WS-NEW-OWNER-PROVIDER-ID NOT = WS-OLD-OWNER-PROVIDER-ID
000787         MOVE WS-NEW-OWNER-PROVIDER-ID TO WS-TARGET-REG-ID
000788         PERFORM 980-RECOMPUTE-ONE-PROVIDER-STATE
000789     END-IF
000790     .
000791
000792 980-RECOMPUTE-ONE-PROVIDER-STATE.
000793     MOVE ZERO TO WS-NEW-QUEUE-LENGTH
000794     OPEN INPUT NETWORK-POINT-MASTER
000795     PERFORM 981-COUNT-ONE-OWNED-NETPOINT
000796         UNTIL NPT-IO-EOF
000797     CLOSE NETWORK-POINT-MASTER
000798     MOVE 'N' TO NP-RECORD-FOUND-IND
000799     OPEN I-O PROVIDER-MASTER
000800     PERFORM 982-SCAN-AND-REWRITE-PROVIDER
000801         UNTIL NP-RECORD-FOUND OR PRV-IO-EOF
000802     CLOSE PROVIDER-MASTER
000803     .
000804
000805 981-COUNT-ONE-OWNED-NETPOINT.
000806     READ NETWORK-POINT-MASTER
000807         AT END
000808             CONTINUE
000809         NOT AT END
000810             IF NP-NOT-ARCHIVED
000811             AND NP-OWNER-PROVIDER-ID = WS-TARGET-REG-ID
000812                 ADD 1 TO WS-NEW-QUEUE-LENGTH
000813             END-IF
000814     END-READ
000815     .
000816
000817 982-SCAN-AND-REWRITE-PROVIDER.
000818     READ PROVIDER-MASTER
000819         AT END
000820             CONTINUE
000821         NOT AT END
000822             IF PV-ID = WS-TARGET-REG-ID
000823                 IF WS-NEW-QUEUE-LENGTH = ZERO
000824                     SET PV-STATE-DISABLED TO TRUE
000825                 ELSE
000826                     SET PV-STATE-ENABLED TO TRUE
000827                 END-IF
000828                 MOVE 'SYSTEM' TO PV-LAST-UPDATE-USERID
000829                 MOVE NP-TODAY-CCYYMMDD TO PV-LAST-UPDATE-DATE
000830                 ADD 1 TO PV-RECORD-CHANGE-SEQ
000831                 MOVE 'NETQSVC' TO PV-BATCH-HEADER-ID
000832                 REWRITE PV-PROVIDER-RECORD
000833                 PERFORM 991-POST-PROVIDER-AUDIT
000834                 SET NP-RECORD-FOUND TO TRUE
000835             END-IF
000836     END-READ
000837     .
000838
000839*****************************************************************
000840*    970-COPYBACK-QUEUE-FILE  -- CLASSIC SEQUENTIAL REBUILD:     *
000841*    REGQWORK BECOMES THE NEW REGQUEU FOR THE REST OF THIS RUN   *
000842*****************************************************************
000843 970-COPYBACK-QUEUE-FILE.
000844     OPEN INPUT REG-QUEUE-WORK
000845     IF NOT REW-IO-OK
000846         PERFORM 999-ABEND
000847     END-IF
000848     OPEN OUTPUT REGISTRATION-QUEUE
000849     IF NOT REG-IO-OK
000850         PERFORM 999-ABEND
000851     END-IF
000852     PERFORM 971-COPY-ONE-RECORD-BACK
000853         UNTIL REW-IO-EOF
000854     CLOSE REG-QUEUE-WORK, REGISTRATION-QUEUE
000855     .
000856
000857 971-COPY-ONE-RECORD-BACK.
000858     READ REG-QUEUE-WORK
000859         AT END
000860             CONTINUE
000861         NOT AT END
000862             WRITE RQ-REGISTRATION-RECORD FROM RW-WORK-RECORD
000863     END-READ
000864     .
000865*****************************************************************
000866*    990/991-POST-xxxx-AUDIT  -- BUILD AN NPAUDLOG PARAMETER     *
000867*    AREA FROM THE RECORD JUST REWRITTEN AND POST THE LOG ROW    *
000868*****************************************************************
000869 990-POST-NETPOINT-AUDIT.
000870     MOVE SPACES TO NA-AUTHOR
000871     SET NA-TYPE-NETPOINT TO TRUE
000872     SET NA-OP-UPDATE TO TRUE
000873     MOVE NP-ID TO NA-NPT-ID
000874     MOVE NP-CODE TO NA-NPT-CODE
000875     MOVE NP-NAME TO NA-NPT-NAME
000876     MOVE NP-TYPE TO NA-NPT-TYPE
000877     MOVE NP-VALID-FROM TO NA-NPT-VALID-FROM
000878     MOVE NP-VALID-TO TO NA-NPT-VALID-TO
000879     MOVE NP-OWNER-PROVIDER-ID TO NA-NPT-PROVIDER-ID
000880     MOVE SPACES TO NA-NPT-PROVIDER-NAME
000881     MOVE NP-ARCHIVED TO NA-NPT-ARCHIVED
000882     CALL 'NPAUDLOG' USING NA-PARM-AREA
000883     .
000884
000885 991-POST-PROVIDER-AUDIT.
000886     MOVE SPACES TO NA-AUTHOR
000887     SET NA-TYPE-PROVIDER TO TRUE
000888     SET NA-OP-UPDATE TO TRUE
000889     MOVE PV-ID TO NA-PRV-ID
000890     MOVE PV-NAME TO NA-PRV-NAME
000891     MOVE PV-EMAIL TO NA-PRV-EMAIL
000892     MOVE PV-PASSWORD TO NA-PRV-PASSWORD
000893     MOVE PV-PROVIDER-ID-CODE TO NA-PRV-PROVIDER-ID-CODE
000894     MOVE PV-ADDRESS TO NA-PRV-ADDRESS
000895     MOVE PV-STATE TO NA-PRV-STATE
000896     MOVE PV-ARCHIVED TO NA-PRV-ARCHIVED
000897     CALL 'NPAUDLOG' USING NA-PARM-AREA
000898     .
000899
000900
000901 999-ABEND.
000902     MOVE 90 TO NQ-RETURN-CODE
000903     DISPLAY 'NETQSVC ABENDING - RETURN CODE: ' NQ-RETURN-CODE
000904     CALL 'NPABEND'
000905     .

000001*****************************************************************
000002*    NPREGREC  --  PROVIDER / NETWORK-POINT QUEUE ENTRY LAYOUT
000003*    ONE RECORD PER PROVIDER REGISTERED (OR QUEUED) TO OPERATE
000004*    A GIVEN NETWORK POINT; GROUPED/SORTED BY NP-ID THEN
000005*    RQ-QUEUE-POSITION
000006*****************************************************************
000007 01  RQ-REGISTRATION-RECORD.
000008     05  RQ-ID                     PIC 9(09).
000009     05  RQ-NETWORK-POINT-ID       PIC 9(09).
000010     05  RQ-PROVIDER-ID            PIC 9(09).
000011     05  RQ-REG-START-DATE         PIC 9(08).
000012     05  RQ-REG-END-DATE           PIC 9(08).
000013     05  RQ-REG-END-DATE-X REDEFINES RQ-REG-END-DATE.
000014         10  RQ-REG-END-CCYY       PIC 9(04).
000015         10  RQ-REG-END-MM         PIC 9(02).
000016         10  RQ-REG-END-DD         PIC 9(02).
000017     05  RQ-QUEUE-POSITION         PIC 9(04) COMP-3.
000018     05  RQ-CURRENT-FLAG           PIC X(01).
000019         88  RQ-IS-CURRENT             VALUE 'Y'.
000020         88  RQ-NOT-CURRENT            VALUE 'N'.
000021*----------------------------------------------------------------
000022*    HOUSE-STANDARD MAINTENANCE TRAILER, CARRIED ON EVERY MASTER
000023*    RECORD LAYOUT IN THIS SYSTEM - WHO/WHAT LAST TOUCHED THE ROW
000024*----------------------------------------------------------------
000025     05  RQ-LAST-UPDATE-USERID     PIC X(08) VALUE SPACES.
000026     05  RQ-LAST-UPDATE-DATE       PIC 9(08) VALUE ZERO.
000027     05  RQ-LAST-UPDATE-DATE-X REDEFINES RQ-LAST-UPDATE-DATE.
000028         10  RQ-LUD-CCYY           PIC 9(04).
000029         10  RQ-LUD-MM             PIC 9(02).
000030         10  RQ-LUD-DD             PIC 9(02).
000031     05  RQ-RECORD-CHANGE-SEQ      PIC 9(04) COMP-3 VALUE ZERO.
000032     05  RQ-BATCH-HEADER-ID        PIC X(08) VALUE SPACES.
000033     05  FILLER                    PIC X(30).

000001 IDENTIFICATION DIVISION.
000002 PROGRAM-ID. NPREGEXP.
000003 AUTHOR. T J HARRISON.
000004 INSTALLATION. STATE EMS REGULATORY COMMISSION - NETWORK POINT
000005     REGISTRY SYSTEM.
000006 DATE-WRITTEN. 11/05/85.
000007 DATE-COMPILED.
000008 SECURITY. COMMISSION INTERNAL USE ONLY - NOT FOR RELEASE
000009     OUTSIDE THE MIS DIVISION.
000010*****************************************************************
000011*                        CHANGE LOG                             *
000012*-----------------------------------------------------------------
000013* 11/05/85  TJH  0001  INITIAL VERSION - NIGHTLY SWEEP TO DROP   *
000014*                      PROVIDER REGISTRATIONS PAST THEIR END    *
000015*                      DATE AND PROMOTE THE NEXT PROVIDER        *
000016* 06/30/86  TJH  0012  ARCHIVE NETWORK POINT WHEN ITS QUEUE      *
000017*                      GOES TO ZERO ENTRIES AFTER A DROP        *
000018* 02/11/87  RAW  0019  SWITCHED TO CALL 'NETQSVC' FOR ALL QUEUE  *
000019*                      SURGERY RATHER THAN REWRITING REGQUEU    *
000020*                      DIRECTLY IN THIS STEP                    *
000021* 10/08/88  ACN  0033  EXPIRED-ID TABLE RAISED FROM 150 TO 500   *
000022*                      ENTRIES - NIGHTLY VOLUME GROWTH          *
000023* 01/14/99  DWS  1134  Y2K - WS-CURR-DATE 6-DIGIT ACCEPT WITH    *
000024*                      HARDCODED CENTURY '19' REPLACED BY THE    *
000025*                      8-DIGIT ACCEPT ... FROM DATE YYYYMMDD     *
000026*                      FORM; ALL COMPARES NOW CCYYMMDD-WIDE      *
000027* 03/02/99  DWS  1134  Y2K - REGRESSION VERIFIED AGAINST 2000    *
000028*                      AND 2001 TEST DATES BEFORE CUTOVER        *
000029* 05/19/01  MKR  1211  SKIP-COUNT ADDED WHEN EXPIRED TABLE FILLS *
000030*                      - PRIOR RUN SILENTLY DROPPED THE REST     *
000031*****************************************************************
000032*A    ABSTRACT..                                                *
000033*  NPREGEXP IS THE REGISTRATION EXPIRATION SWEEP.  IT RUNS       *
000034*  NIGHTLY AGAINST THE REGISTRATION QUEUE, DROPS EVERY ENTRY     *
000035*  WHOSE REG-END-DATE HAS PASSED, AND LETS NETQSVC PROMOTE THE   *
000036*  NEXT PROVIDER WHEN THE DROPPED ENTRY WAS CURRENT.  A NETWORK  *
000037*  POINT LEFT WITH NO REGISTRATIONS AT ALL IS ARCHIVED.          *
000038*                                                                *
000039*J    JCL..                                                     *
000040*     //NPREGEXP EXEC PGM=NPREGEXP                               *
000041*     //SYSOUT   DD SYSOUT=*                                     *
000042*     //REGQUEU  DD DISP=SHR,DSN=P54.NP.REGISTRATION.QUEUE       *
000043*     //REGQWORK DD DISP=(,CATLG,CATLG),UNIT=USER,               *
000044*     //            SPACE=(CYL,(5,3),RLSE)                       *
000045*     //NPTMAST  DD DISP=SHR,DSN=P54.NP.NETPOINT.MASTER          *
000046*     //PRVMAST  DD DISP=SHR,DSN=P54.NP.PROVIDER.MASTER          *
000047*                                                                *
000048*P    ENTRY PARAMETERS..                                        *
000049*     NONE.                                                      *
000050*                                                                *
000051*E    ERRORS DETECTED BY THIS ELEMENT..                         *
000052*     I/O ERROR ON REGQUEU OR NPTMAST.                           *
000053*                                                                *
000054*C    ELEMENTS INVOKED BY THIS ELEMENT..                        *
000055*     NETQSVC  ---- NETWORK POINT QUEUE PROMOTION ENGINE         *
000056*     NPABEND  ---- FORCE A PROGRAM INTERRUPT                    *
000057*                                                                *
000058*U    USER CONSTANTS AND TABLES REFERENCED..                    *
000059*     WS-EXPIRED-TABLE - HOLDS TODAY'S DROP LIST WHILE THE       *
000060*     REGISTRATION QUEUE IS SCANNED, BEFORE ANY REMOVAL IS       *
000061*     ACTUALLY APPLIED                                          *
000062*****************************************************************
000063 ENVIRONMENT DIVISION.
000064 CONFIGURATION SECTION.
000065 SPECIAL-NAMES.
000066     C01 IS TOP-OF-FORM.
000067 INPUT-OUTPUT SECTION.
000068 FILE-CONTROL.
000069     SELECT REGISTRATION-QUEUE ASSIGN TO REGQUEU
000070         ORGANIZATION IS SEQUENTIAL
000071         FILE STATUS IS WS-REG-FILE-STATUS.
000072     SELECT NETWORK-POINT-MASTER ASSIGN TO NPTMAST
000073         ORGANIZATION IS SEQUENTIAL
000074         FILE STATUS IS WS-NPT-FILE-STATUS.
000075 DATA DIVISION.
000076 FILE SECTION.
000077 FD  REGISTRATION-QUEUE
000078     RECORDING MODE IS F
000079     BLOCK CONTAINS 0 RECORDS.
000080 COPY NPREGREC.
000081 FD  NETWORK-POINT-MASTER
000082     RECORDING MODE IS F
000083     BLOCK CONTAINS 0 RECORDS.
000084 COPY NPNPTREC.
000085
000086 WORKING-STORAGE SECTION.
000087 01  FILLER PIC X(32)
000088     VALUE 'NPREGEXP WORKING STORAGE BEGINS'.
000089*    STANDALONE SCRATCH COUNTER - COUNTS SWEEP RUNS, NOT PART OF
000090*    ANY GROUP, FOR OPERATOR TRACE DISPLAYS ONLY
000091 77  WS-SWEEP-PASS-CTR         PIC 9(04) COMP VALUE ZERO.
000092 COPY NPWRKCTR.
000093
000094 01  WS-FILE-STATUSES.
000095     05  WS-REG-FILE-STATUS        PIC X(02).
000096         88  REG-IO-OK                 VALUE '00'.
000097         88  REG-IO-EOF                 VALUE '10'.
000098     05  WS-NPT-FILE-STATUS        PIC X(02).
000099         88  NPT-IO-OK                  VALUE '00'.
000100         88  NPT-IO-EOF                 VALUE '10'.
000101     05  FILLER                    PIC X(08) VALUE SPACES.
000102
000103*----------------------------------------------------------------
000104*    EXPIRED-DROP TABLE - BUILT DURING THE SCAN PASS, THEN
000105*    WORKED OFF DURING THE REMOVAL PASS; WS-EXPIRED-NP-ID
000106*    REDEFINED BELOW AS A SINGLE NUMERIC VIEW FOR DISPLAY ONLY
000107*----------------------------------------------------------------
000108 01  WS-EXPIRED-TABLE.
000109     05  WS-EXPIRED-ENTRY OCCURS 500 TIMES.
000110         10  WS-EXPIRED-REG-ID         PIC 9(09).
000111         10  WS-EXPIRED-NP-ID          PIC 9(09).
000112 01  WS-EXPIRED-SCALARS.
000113     05  WS-EXPIRED-COUNT          PIC 9(04) COMP-3 VALUE ZERO.
000114     05  WS-EXPIRED-SKIPPED        PIC 9(04) COMP-3 VALUE ZERO.
000115     05  WS-EXPIRED-SUB            PIC 9(04) COMP-3 VALUE ZERO.
000116     05  WS-EXPIRED-SUB-X REDEFINES WS-EXPIRED-SUB
000117                                    PIC 9(04) COMP-3.
000118     05  WS-REMAINING-FOR-NP       PIC 9(04) COMP-3 VALUE ZERO.
000119     05  FILLER                   PIC X(06) VALUE SPACES.
000120
000121*----------------------------------------------------------------
000122*    NETQSVC PARAMETER AREA
000123*----------------------------------------------------------------
000124 COPY NPQPARM.
000125
000126*----------------------------------------------------------------
000127*    NPAUDLOG PARAMETER AREA
000128*----------------------------------------------------------------
000129 COPY NPALPARM.
000130
000131*****************************************************************
000132*                        PROCEDURE DIVISION                     *
000133*****************************************************************
000134 PROCEDURE DIVISION.
000135
000136 0-CONTROL-PROCESS.
000137     ADD 1 TO WS-SWEEP-PASS-CTR
000138     PERFORM 1-INITIALIZATION
000139         THRU 199-INITIALIZATION-EXIT.
000140     PERFORM 2-SCAN-FOR-EXPIRED
000141         THRU 299-SCAN-FOR-EXPIRED-EXIT.
000142     PERFORM 3-REMOVE-EXPIRED-ENTRIES
000143         THRU 399-REMOVE-EXPIRED-ENTRIES-EXIT.
000144     PERFORM EOJ9-DISPLAY-COUNTERS
000145         THRU EOJ9999-EXIT.
000146     GOBACK
000147     .
000148
000149*****************************************************************
000150*    1-INITIALIZATION                                           *
000151*****************************************************************
000152 1-INITIALIZATION.
000153     ACCEPT NP-TODAY-CCYYMMDD FROM DATE YYYYMMDD
000154     MOVE NP-TODAY-CCYYMMDD TO NQ-TODAY-CCYYMMDD
000155     MOVE ZERO TO WS-EXPIRED-COUNT
000156     MOVE ZERO TO WS-EXPIRED-SKIPPED
000157 199-INITIALIZATION-EXIT.
000158     EXIT
000159     .
000160
000161*****************************************************************
000162*    2-SCAN-FOR-EXPIRED  --  BUILD THE DROP LIST; NO FILE IS     *
000163*    CHANGED DURING THIS PASS                                   *
000164*****************************************************************
000165 2-SCAN-FOR-EXPIRED.
000166     OPEN INPUT REGISTRATION-QUEUE
000167     IF NOT REG-IO-OK
000168         PERFORM 999-ABEND
000169     END-IF
000170     PERFORM 21-SCAN-ONE-REGISTRATION
000171         UNTIL REG-IO-EOF
000172     CLOSE REGISTRATION-QUEUE
000173 299-SCAN-FOR-EXPIRED-EXIT.
000174     EXIT
000175     .
000176
000177 21-SCAN-ONE-REGISTRATION.
000178     READ REGISTRATION-QUEUE
000179         AT END
000180             CONTINUE
000181         NOT AT END
000182             ADD 1 TO NP-TOT-SELECTED
000183             IF RQ-REG-END-DATE < NP-TODAY-CCYYMMDD
000184                 PERFORM 22-ADD-TO-EXPIRED-TABLE
000185             END-IF
000186     END-READ
000187     .
000188
000189 22-ADD-TO-EXPIRED-TABLE.
000190     IF WS-EXPIRED-COUNT < 500
000191         ADD 1 TO WS-EXPIRED-COUNT
000192         MOVE RQ-ID TO WS-EXPIRED-REG-ID (WS-EXPIRED-COUNT)
000193         MOVE RQ-NETWORK-POINT-ID
000194             TO WS-EXPIRED-NP-ID (WS-EXPIRED-COUNT)
000195     ELSE
000196         ADD 1 TO WS-EXPIRED-SKIPPED
000197     END-IF
000198     .
000199
000200*****************************************************************
000201*    3-REMOVE-EXPIRED-ENTRIES  --  WORK OFF THE DROP LIST,       *
000202*    CALLING NETQSVC FOR EACH; THEN CHECK WHETHER THE OWNING     *
000203*    NETWORK POINT'S QUEUE IS NOW EMPTY AND ARCHIVE IT IF SO     *
000204*****************************************************************
000205 3-REMOVE-EXPIRED-ENTRIES.
000206     MOVE 1 TO WS-EXPIRED-SUB
000207     PERFORM 31-REMOVE-ONE-EXPIRED-ENTRY
000208         UNTIL WS-EXPIRED-SUB > WS-EXPIRED-COUNT
000209     IF WS-EXPIRED-SKIPPED > ZERO
000210         DISPLAY 'NPREGEXP - EXPIRED TABLE FULL, SKIPPED '
000211             WS-EXPIRED-SKIPPED ' ENTRIES THIS RUN'
000212         ADD WS-EXPIRED-SKIPPED TO NP-TOT-ERRORS
000213     END-IF
000214 399-REMOVE-EXPIRED-ENTRIES-EXIT.
000215     EXIT
000216     .
000217
000218 31-REMOVE-ONE-EXPIRED-ENTRY.
000219     MOVE '02' TO NQ-FUNCTION-CODE
000220     MOVE WS-EXPIRED-REG-ID (WS-EXPIRED-SUB)
000221         TO NQ-REGISTRATION-ID
000222     CALL 'NETQSVC' USING NQ-PARM-AREA
000223     IF NQ-RETURN-CODE = ZERO
000224         ADD 1 TO NP-TOT-PROMOTED
000225     ELSE
000226         ADD 1 TO NP-TOT-ERRORS
000227         DISPLAY 'NPREGEXP - NETQSVC REMOVE FAILED RC='
000228             NQ-RETURN-CODE ' REG-ID='
000229             WS-EXPIRED-REG-ID (WS-EXPIRED-SUB)
000230     END-IF
000231     MOVE WS-EXPIRED-NP-ID (WS-EXPIRED-SUB) TO NQ-NETWORK-POINT-ID
000232     PERFORM 4-ARCHIVE-IF-QUEUE-EMPTY
000233     ADD 1 TO WS-EXPIRED-SUB
000234     .
000235
000236*****************************************************************
000237*    4-ARCHIVE-IF-QUEUE-EMPTY  --  RESCAN REGQUEU FOR THE ONE    *
000238*    NETWORK POINT; IF NOTHING IS LEFT, ARCHIVE IT               *
000239*****************************************************************
000240 4-ARCHIVE-IF-QUEUE-EMPTY.
000241     MOVE ZERO TO WS-REMAINING-FOR-NP
000242     OPEN INPUT REGISTRATION-QUEUE
000243     IF NOT REG-IO-OK
000244         PERFORM 999-ABEND
000245     END-IF
000246     PERFORM 41-COUNT-ONE-REMAINING-ENTRY
000247         UNTIL REG-IO-EOF
000248     CLOSE REGISTRATION-QUEUE
000249     IF WS-REMAINING-FOR-NP = ZERO
000250         PERFORM 42-ARCHIVE-NETPOINT
000251     END-IF
000252     .
000253
000254 41-COUNT-ONE-REMAINING-ENTRY.
000255     READ REGISTRATION-QUEUE
000256         AT END
000257             CONTINUE
000258         NOT AT END
000259             IF RQ-NETWORK-POINT-ID = NQ-NETWORK-POINT-ID
000260                 ADD 1 TO WS-REMAINING-FOR-NP
000261             END-IF
000262     END-READ
000263     .
000264
000265 42-ARCHIVE-NETPOINT.
000266     MOVE 'N' TO NP-RECORD-FOUND-IND
000267     OPEN I-O NETWORK-POINT-MASTER
000268     IF NOT NPT-IO-OK
000269         PERFORM 999-ABEND
000270     END-IF
000271     PERFORM 43-SCAN-AND-ARCHIVE-ONE-NETPOINT
000272         UNTIL NP-RECORD-FOUND OR NPT-IO-EOF
000273     CLOSE NETWORK-POINT-MASTER
000274     .
000275
000276 43-SCAN-AND-ARCHIVE-ONE-NETPOINT.
000277     READ NETWORK-POINT-MASTER
000278         AT END
000279             CONTINUE
000280         NOT AT END
000281             IF NP-ID = NQ-NETWORK-POINT-ID
000282                 IF NP-NOT-ARCHIVED
000283                     MOVE ZERO TO NP-OWNER-PROVIDER-ID
000284                     SET NP-IS-ARCHIVED TO TRUE
000285                     MOVE 'SYSTEM' TO NP-LAST-UPDATE-USERID
000286                     MOVE NP-TODAY-CCYYMMDD TO NP-LAST-UPDATE-DATE
000287                     ADD 1 TO NP-RECORD-CHANGE-SEQ
000288                     MOVE 'NPREGEXP' TO NP-BATCH-HEADER-ID
000289                     REWRITE NP-NETPOINT-RECORD
000290                     PERFORM 990-POST-NETPOINT-AUDIT
000291                     ADD 1 TO NP-TOT-ARCHIVED
000292                 END-IF
000293                 SET NP-RECORD-FOUND TO TRUE
000294             END-IF
000295     END-READ
000296     .
000297
000298*****************************************************************
000299*    EOJ9-DISPLAY-COUNTERS                                      *
000300*****************************************************************
000301 EOJ9-DISPLAY-COUNTERS.
000302     DISPLAY 'NPREGEXP - REGISTRATIONS SELECTED: '
000303         NP-TOT-SELECTED
000304     DISPLAY 'NPREGEXP - NETWORK POINTS ARCHIVED: '
000305         NP-TOT-ARCHIVED
000306     DISPLAY 'NPREGEXP - ERRORS:                  '
000307         NP-TOT-ERRORS
000308 EOJ9999-EXIT.
000309     EXIT
000310     .
000311
000312
000313*****************************************************************
000314*    990-POST-NETPOINT-AUDIT  -- BUILD AN NPAUDLOG PARAMETER     *
000315*    AREA FROM THE RECORD JUST ARCHIVED AND POST THE LOG ROW    *
000316*****************************************************************
000317 990-POST-NETPOINT-AUDIT.
000318     MOVE SPACES TO NA-AUTHOR
000319     SET NA-TYPE-NETPOINT TO TRUE
000320     SET NA-OP-UPDATE TO TRUE
000321     MOVE NP-ID TO NA-NPT-ID
000322     MOVE NP-CODE TO NA-NPT-CODE
000323     MOVE NP-NAME TO NA-NPT-NAME
000324     MOVE NP-TYPE TO NA-NPT-TYPE
000325     MOVE NP-VALID-FROM TO NA-NPT-VALID-FROM
000326     MOVE NP-VALID-TO TO NA-NPT-VALID-TO
000327     MOVE NP-OWNER-PROVIDER-ID TO NA-NPT-PROVIDER-ID
000328     MOVE SPACES TO NA-NPT-PROVIDER-NAME
000329     MOVE NP-ARCHIVED TO NA-NPT-ARCHIVED
000330     CALL 'NPAUDLOG' USING NA-PARM-AREA
000331     .
000332
000333
000334 999-ABEND.
000335     DISPLAY 'NPREGEXP ABENDING - FILE STATUS ERROR'
000336     CALL 'NPABEND'
000337     .

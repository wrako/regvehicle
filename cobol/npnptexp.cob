000001 IDENTIFICATION DIVISION.
000002 PROGRAM-ID. NPNPTEXP.
000003 AUTHOR. T J HARRISON.
000004 INSTALLATION. STATE EMS REGULATORY COMMISSION - NETWORK POINT
000005     REGISTRY SYSTEM.
000006 DATE-WRITTEN. 12/02/85.
000007 DATE-COMPILED.
000008 SECURITY. COMMISSION INTERNAL USE ONLY - NOT FOR RELEASE
000009     OUTSIDE THE MIS DIVISION.
000010*****************************************************************
000011*                        CHANGE LOG                             *
000012*-----------------------------------------------------------------
000013* 12/02/85  TJH  0002  INITIAL VERSION - NIGHTLY SWEEP TO ARCHIVE*
000014*                      NETWORK POINTS PAST THEIR OWN VALID-TO    *
000015*                      DATE, CLEARING ANY PROVIDER QUEUE LEFT ON *
000016*                      THEM                                      *
000017* 06/30/86  TJH  0013  SWITCHED TO CALL 'NETQSVC' FUNCTION 04    *
000018*                      (CLEAR-QUEUE) RATHER THAN ZAPPING REGQUEU *
000019*                      DIRECTLY IN THIS STEP                     *
000020* 09/14/87  RAW  0022  NOW RUNS BEFORE THE REGISTRATION SWEEP IN *
000021*                      THE NIGHTLY JCL SO A NETWORK POINT THAT IS*
000022*                      BOTH EXPIRED AND QUEUE-EMPTY IS ONLY      *
000023*                      ARCHIVED ONCE                             *
000024* 05/02/90  DWS  0040  OWNER-PROVIDER-ID EXPLICITLY ZEROED ON    *
000025*                      ARCHIVE - PRIOR VERSION LEFT THE STALE    *
000026*                      OWNER ID SITTING ON AN ARCHIVED RECORD    *
000027* 01/14/99  DWS  1135  Y2K - WS-CURR-DATE 6-DIGIT ACCEPT WITH    *
000028*                      HARDCODED CENTURY '19' REPLACED BY THE    *
000029*                      8-DIGIT ACCEPT ... FROM DATE YYYYMMDD     *
000030*                      FORM; NP-VALID-TO NOW CCYYMMDD-WIDE       *
000031* 03/02/99  DWS  1135  Y2K - REGRESSION VERIFIED AGAINST 2000 AND*
000032*                      2001 TEST DATES BEFORE CUTOVER            *
000033* 04/05/02  MKR  1206  ERROR COUNT ADDED TO RETURN AREA FOR      *
000034*                      CALLERS THAT LOOP OVER MANY NETWORK POINTS*
000035*****************************************************************
000036*A    ABSTRACT..                                                *
000037*  NPNPTEXP IS THE NETWORK POINT EXPIRATION SWEEP.  IT RUNS      *
000038*  NIGHTLY AGAINST THE NETWORK POINT MASTER, AND ARCHIVES EVERY  *
000039*  NON-ARCHIVED NETWORK POINT WHOSE OWN VALID-TO DATE HAS        *
000040*  PASSED.  THE PROVIDER QUEUE STANDING AGAINST AN EXPIRING      *
000041*  NETWORK POINT IS CLEARED THROUGH NETQSVC BEFORE THE NETWORK   *
000042*  POINT ITSELF IS MARKED ARCHIVED.                              *
000043*                                                                *
000044*J    JCL..                                                     *
000045*     //NPNPTEXP EXEC PGM=NPNPTEXP                               *
000046*     //SYSOUT   DD SYSOUT=*                                     *
000047*     //NPTMAST  DD DISP=SHR,DSN=P54.NP.NETPOINT.MASTER          *
000048*     //REGQUEU  DD DISP=SHR,DSN=P54.NP.REGISTRATION.QUEUE       *
000049*     //REGQWORK DD DISP=(,CATLG,CATLG),UNIT=USER,               *
000050*     //            SPACE=(CYL,(5,3),RLSE)                       *
000051*     //PRVMAST  DD DISP=SHR,DSN=P54.NP.PROVIDER.MASTER          *
000052*                                                                *
000053*P    ENTRY PARAMETERS..                                        *
000054*     NONE.                                                      *
000055*                                                                *
000056*E    ERRORS DETECTED BY THIS ELEMENT..                         *
000057*     I/O ERROR ON NPTMAST, REGQUEU OR REGQWORK.                 *
000058*                                                                *
000059*C    ELEMENTS INVOKED BY THIS ELEMENT..                        *
000060*     NETQSVC  ---- NETWORK POINT QUEUE PROMOTION ENGINE         *
000061*     NPABEND  ---- FORCE A PROGRAM INTERRUPT                    *
000062*                                                                *
000063*U    USER CONSTANTS AND TABLES REFERENCED..                    *
000064*     WS-EXPIRED-NP-TABLE - HOLDS TODAY'S ARCHIVE LIST WHILE THE *
000065*     NETWORK POINT MASTER IS SCANNED, BEFORE ANY ARCHIVE ACTION *
000066*     IS ACTUALLY APPLIED                                        *
000067*****************************************************************
000068 ENVIRONMENT DIVISION.
000069 CONFIGURATION SECTION.
000070 SPECIAL-NAMES.
000071     C01 IS TOP-OF-FORM.
000072 INPUT-OUTPUT SECTION.
000073 FILE-CONTROL.
000074     SELECT NETWORK-POINT-MASTER ASSIGN TO NPTMAST
000075         ORGANIZATION IS SEQUENTIAL
000076         FILE STATUS IS WS-NPT-FILE-STATUS.
000077 DATA DIVISION.
000078 FILE SECTION.
000079 FD  NETWORK-POINT-MASTER
000080     RECORDING MODE IS F
000081     BLOCK CONTAINS 0 RECORDS.
000082 COPY NPNPTREC.
000083
000084 WORKING-STORAGE SECTION.
000085 01  FILLER PIC X(32)
000086     VALUE 'NPNPTEXP WORKING STORAGE BEGINS'.
000087*    STANDALONE SCRATCH COUNTER - COUNTS SWEEP RUNS, NOT PART OF
000088*    ANY GROUP, FOR OPERATOR TRACE DISPLAYS ONLY
000089 77  WS-SWEEP-PASS-CTR         PIC 9(04) COMP VALUE ZERO.
000090 COPY NPWRKCTR.
000091
000092 01  WS-FILE-STATUSES.
000093     05  WS-NPT-FILE-STATUS        PIC X(02).
000094         88  NPT-IO-OK                 VALUE '00'.
000095         88  NPT-IO-EOF                 VALUE '10'.
000096     05  FILLER                    PIC X(08) VALUE SPACES.
000097
000098*----------------------------------------------------------------
000099*    EXPIRED-ARCHIVE TABLE - BUILT DURING THE SCAN PASS, THEN
000100*    WORKED OFF DURING THE ARCHIVE PASS; WS-EXPIRED-NP-SUB-X
000101*    REDEFINED BELOW AS A SINGLE NUMERIC VIEW FOR DISPLAY ONLY
000102*----------------------------------------------------------------
000103 01  WS-EXPIRED-NP-TABLE.
000104     05  WS-EXPIRED-NP-ENTRY OCCURS 300 TIMES
000105                                   PIC 9(09).
000106 01  WS-EXPIRED-NP-SCALARS.
000107     05  WS-EXPIRED-NP-COUNT       PIC 9(04) COMP-3 VALUE ZERO.
000108     05  WS-EXPIRED-NP-SKIPPED     PIC 9(04) COMP-3 VALUE ZERO.
000109     05  WS-EXPIRED-NP-SUB         PIC 9(04) COMP-3 VALUE ZERO.
000110     05  WS-EXPIRED-NP-SUB-X REDEFINES WS-EXPIRED-NP-SUB
000111                                   PIC 9(04) COMP-3.
000112     05  FILLER                   PIC X(06) VALUE SPACES.
000113
000114*----------------------------------------------------------------
000115*    NETQSVC PARAMETER AREA
000116*----------------------------------------------------------------
000117 COPY NPQPARM.
000118
000119*----------------------------------------------------------------
000120*    NPAUDLOG PARAMETER AREA
000121*----------------------------------------------------------------
000122 COPY NPALPARM.
000123
000124*****************************************************************
000125*                        PROCEDURE DIVISION                     *
000126*****************************************************************
000127 PROCEDURE DIVISION.
000128
000129 0-CONTROL-PROCESS.
000130     ADD 1 TO WS-SWEEP-PASS-CTR
000131     PERFORM 1-INITIALIZATION
000132         THRU 199-INITIALIZATION-EXIT.
000133     PERFORM 2-SCAN-FOR-EXPIRED
000134         THRU 299-SCAN-FOR-EXPIRED-EXIT.
000135     PERFORM 3-ARCHIVE-EXPIRED-NETPOINTS
000136         THRU 399-ARCHIVE-EXPIRED-NETPOINTS-EXIT.
000137     PERFORM EOJ9-DISPLAY-COUNTERS
000138         THRU EOJ9999-EXIT.
000139     GOBACK
000140     .
000141
000142*****************************************************************
000143*    1-INITIALIZATION                                           *
000144*****************************************************************
000145 1-INITIALIZATION.
000146     ACCEPT NP-TODAY-CCYYMMDD FROM DATE YYYYMMDD
000147     MOVE NP-TODAY-CCYYMMDD TO NQ-TODAY-CCYYMMDD
000148     MOVE ZERO TO WS-EXPIRED-NP-COUNT
000149     MOVE ZERO TO WS-EXPIRED-NP-SKIPPED
000150 199-INITIALIZATION-EXIT.
000151     EXIT
000152     .
000153
000154*****************************************************************
000155*    2-SCAN-FOR-EXPIRED  --  BUILD THE ARCHIVE LIST; NO FILE IS  *
000156*    CHANGED DURING THIS PASS                                   *
000157*****************************************************************
000158 2-SCAN-FOR-EXPIRED.
000159     OPEN INPUT NETWORK-POINT-MASTER
000160     IF NOT NPT-IO-OK
000161         PERFORM 999-ABEND
000162     END-IF
000163     PERFORM 21-SCAN-ONE-NETPOINT
000164         UNTIL NPT-IO-EOF
000165     CLOSE NETWORK-POINT-MASTER
000166 299-SCAN-FOR-EXPIRED-EXIT.
000167     EXIT
000168     .
000169
000170 21-SCAN-ONE-NETPOINT.
000171     READ NETWORK-POINT-MASTER
000172         AT END
000173             CONTINUE
000174         NOT AT END
000175             ADD 1 TO NP-TOT-SELECTED
000176             IF NP-NOT-ARCHIVED
000177             AND NP-VALID-TO < NP-TODAY-CCYYMMDD
000178                 PERFORM 22-ADD-TO-EXPIRED-TABLE
000179             END-IF
000180     END-READ
000181     .
000182
000183 22-ADD-TO-EXPIRED-TABLE.
000184     IF WS-EXPIRED-NP-COUNT < 300
000185         ADD 1 TO WS-EXPIRED-NP-COUNT
000186         MOVE NP-ID TO WS-EXPIRED-NP-ENTRY (WS-EXPIRED-NP-COUNT)
000187     ELSE
000188         ADD 1 TO WS-EXPIRED-NP-SKIPPED
000189     END-IF
000190     .
000191
000192*****************************************************************
000193*    3-ARCHIVE-EXPIRED-NETPOINTS  --  WORK OFF THE ARCHIVE LIST, *
000194*    CLEARING EACH NETWORK POINT'S QUEUE THROUGH NETQSVC BEFORE  *
000195*    MARKING THE NETWORK POINT ITSELF ARCHIVED                  *
000196*****************************************************************
000197 3-ARCHIVE-EXPIRED-NETPOINTS.
000198     MOVE 1 TO WS-EXPIRED-NP-SUB
000199     PERFORM 31-ARCHIVE-ONE-NETPOINT
000200         UNTIL WS-EXPIRED-NP-SUB > WS-EXPIRED-NP-COUNT
000201     IF WS-EXPIRED-NP-SKIPPED > ZERO
000202         DISPLAY 'NPNPTEXP - ARCHIVE TABLE FULL, SKIPPED '
000203             WS-EXPIRED-NP-SKIPPED ' ENTRIES THIS RUN'
000204         ADD WS-EXPIRED-NP-SKIPPED TO NP-TOT-ERRORS
000205     END-IF
000206 399-ARCHIVE-EXPIRED-NETPOINTS-EXIT.
000207     EXIT
000208     .
000209
000210 31-ARCHIVE-ONE-NETPOINT.
000211     MOVE WS-EXPIRED-NP-ENTRY (WS-EXPIRED-NP-SUB)
000212         TO NQ-NETWORK-POINT-ID
000213     MOVE '04' TO NQ-FUNCTION-CODE
000214     CALL 'NETQSVC' USING NQ-PARM-AREA
000215     IF NQ-RETURN-CODE NOT = ZERO
000216         ADD 1 TO NP-TOT-ERRORS
000217         DISPLAY 'NPNPTEXP - NETQSVC CLEAR-QUEUE FAILED RC='
000218             NQ-RETURN-CODE ' NP-ID='
000219             WS-EXPIRED-NP-ENTRY (WS-EXPIRED-NP-SUB)
000220     ELSE
000221         PERFORM 32-MARK-NETPOINT-ARCHIVED
000222     END-IF
000223     ADD 1 TO WS-EXPIRED-NP-SUB
000224     .
000225
000226 32-MARK-NETPOINT-ARCHIVED.
000227     MOVE 'N' TO NP-RECORD-FOUND-IND
000228     OPEN I-O NETWORK-POINT-MASTER
000229     IF NOT NPT-IO-OK
000230         PERFORM 999-ABEND
000231     END-IF
000232     PERFORM 33-SCAN-AND-MARK-ONE-NETPOINT
000233         UNTIL NP-RECORD-FOUND OR NPT-IO-EOF
000234     CLOSE NETWORK-POINT-MASTER
000235     .
000236
000237 33-SCAN-AND-MARK-ONE-NETPOINT.
000238     READ NETWORK-POINT-MASTER
000239         AT END
000240             CONTINUE
000241         NOT AT END
000242             IF NP-ID = WS-EXPIRED-NP-ENTRY (WS-EXPIRED-NP-SUB)
000243                 IF NP-NOT-ARCHIVED
000244                     MOVE ZERO TO NP-OWNER-PROVIDER-ID
000245                     SET NP-IS-ARCHIVED TO TRUE
000246                     MOVE 'SYSTEM' TO NP-LAST-UPDATE-USERID
000247                     MOVE NP-TODAY-CCYYMMDD TO NP-LAST-UPDATE-DATE
000248                     ADD 1 TO NP-RECORD-CHANGE-SEQ
000249                     MOVE 'NPNPTEXP' TO NP-BATCH-HEADER-ID
000250                     REWRITE NP-NETPOINT-RECORD
000251                     PERFORM 990-POST-NETPOINT-AUDIT
000252                     ADD 1 TO NP-TOT-ARCHIVED
000253                 END-IF
000254                 SET NP-RECORD-FOUND TO TRUE
000255             END-IF
000256     END-READ
000257     .
000258
000259*****************************************************************
000260*    EOJ9-DISPLAY-COUNTERS                                      *
000261*****************************************************************
000262 EOJ9-DISPLAY-COUNTERS.
000263     DISPLAY 'NPNPTEXP - NETWORK POINTS SELECTED:  '
000264         NP-TOT-SELECTED
000265     DISPLAY 'NPNPTEXP - NETWORK POINTS ARCHIVED:  '
000266         NP-TOT-ARCHIVED
000267     DISPLAY 'NPNPTEXP - ERRORS:                   '
000268         NP-TOT-ERRORS
000269 EOJ9999-EXIT.
000270     EXIT
000271     .
000272
000273
000274
000275*****************************************************************
000276*    990-POST-NETPOINT-AUDIT  -- BUILD AN NPAUDLOG PARAMETER     *
000277*    AREA FROM THE RECORD JUST ARCHIVED AND POST THE LOG ROW    *
000278*****************************************************************
000279 990-POST-NETPOINT-AUDIT.
000280     MOVE SPACES TO NA-AUTHOR
000281     SET NA-TYPE-NETPOINT TO TRUE
000282     SET NA-OP-UPDATE TO TRUE
000283     MOVE NP-ID TO NA-NPT-ID
000284     MOVE NP-CODE TO NA-NPT-CODE
000285     MOVE NP-NAME TO NA-NPT-NAME
000286     MOVE NP-TYPE TO NA-NPT-TYPE
000287     MOVE NP-VALID-FROM TO NA-NPT-VALID-FROM
000288     MOVE NP-VALID-TO TO NA-NPT-VALID-TO
000289     MOVE NP-OWNER-PROVIDER-ID TO NA-NPT-PROVIDER-ID
000290     MOVE SPACES TO NA-NPT-PROVIDER-NAME
000291     MOVE NP-ARCHIVED TO NA-NPT-ARCHIVED
000292     CALL 'NPAUDLOG' USING NA-PARM-AREA
000293     .
000294
000295
000296 999-ABEND.
000297     DISPLAY 'NPNPTEXP ABENDING - FILE STATUS ERROR'
000298     CALL 'NPABEND'
000299     .

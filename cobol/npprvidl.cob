000001 IDENTIFICATION DIVISION.
000002 PROGRAM-ID. NPPRVIDL.
000003 AUTHOR. R A WOJCIK.
000004 INSTALLATION. STATE EMS REGULATORY COMMISSION - NETWORK POINT
000005     REGISTRY SYSTEM.
000006 DATE-WRITTEN. 02/20/88.
000007 DATE-COMPILED.
000008 SECURITY. COMMISSION INTERNAL USE ONLY - NOT FOR RELEASE
000009     OUTSIDE THE MIS DIVISION.
000010*****************************************************************
000011*                        CHANGE LOG                             *
000012*-----------------------------------------------------------------
000013* 02/20/88  RAW  0032  INITIAL VERSION - NIGHTLY SWEEP TO ARCHIVE*
000014*                      ANY PROVIDER OWNING ZERO ACTIVE NETWORK   *
000015*                      POINTS                                    *
000016* 11/02/88  TJH  0034  QUEUE POSITIONS OTHER THAN ZERO NO LONGER *
000017*                      COUNT TOWARD A PROVIDER'S ACTIVE COUNT -  *
000018*                      ONLY OWNER-PROVIDER-ID ON NPTMAST DOES    *
000019* 04/19/91  DWS  0072  RUN ORDER IN THE NIGHTLY JCL MOVED TO     *
000020*                      AFTER BOTH EXPIRATION SWEEPS SO A PROVIDER*
000021*                      LOSING ITS LAST NETWORK POINT TONIGHT IS  *
000022*                      CAUGHT THE SAME RUN                       *
000023* 01/22/99  DWS  1136  Y2K - RUN-DATE DISPLAY LINE NOW SHOWS THE *
000024*                      8-DIGIT CCYYMMDD FORM - NO COMPARE LOGIC  *
000025*                      IN THIS STEP WAS ACTUALLY YY-WIDE         *
000026* 03/02/99  DWS  1136  Y2K - REGRESSION VERIFIED AGAINST 2000 AND*
000027*                      2001 TEST DATES BEFORE CUTOVER            *
000028* 04/08/02  MKR  1207  ERROR COUNT ADDED TO RETURN AREA FOR      *
000029*                      CONSISTENCY WITH THE OTHER NIGHTLY SWEEPS *
000030*****************************************************************
000031*A    ABSTRACT..                                                *
000032*  NPPRVIDL IS THE PROVIDER IDLE SWEEP.  IT RUNS NIGHTLY AGAINST *
000033*  THE PROVIDER MASTER, AND ARCHIVES ANY NON-ARCHIVED PROVIDER   *
000034*  THAT OWNS ZERO ACTIVE NETWORK POINTS - I.E. NO NON-ARCHIVED   *
000035*  NETWORK POINT ON FILE CARRIES THIS PROVIDER AS ITS            *
000036*  OWNER-PROVIDER-ID.  A PROVIDER'S OWN QUEUE ENTRIES AT         *
000037*  NON-ZERO POSITIONS DO NOT COUNT AS ACTIVE OWNERSHIP.          *
000038*                                                                *
000039*J    JCL..                                                     *
000040*     //NPPRVIDL EXEC PGM=NPPRVIDL                               *
000041*     //SYSOUT   DD SYSOUT=*                                     *
000042*     //PRVMAST  DD DISP=SHR,DSN=P54.NP.PROVIDER.MASTER          *
000043*     //NPTMAST  DD DISP=SHR,DSN=P54.NP.NETPOINT.MASTER          *
000044*                                                                *
000045*P    ENTRY PARAMETERS..                                        *
000046*     NONE.                                                      *
000047*                                                                *
000048*E    ERRORS DETECTED BY THIS ELEMENT..                         *
000049*     I/O ERROR ON PRVMAST OR NPTMAST.                           *
000050*                                                                *
000051*C    ELEMENTS INVOKED BY THIS ELEMENT..                        *
000052*     NPABEND  ---- FORCE A PROGRAM INTERRUPT                    *
000053*                                                                *
000054*U    USER CONSTANTS AND TABLES REFERENCED..                    *
000055*     NONE - EVERY PROVIDER IS HANDLED BY A FULL RESCAN OF       *
000056*     NPTMAST FOR EACH PROVIDER ON FILE, NOT A KEYED LOOKUP - THE*
000057*     PROVIDER FILE IS SMALL ENOUGH THIS HAS NEVER BEEN A        *
000058*     PERFORMANCE CONCERN                                        *
000059*****************************************************************
000060 ENVIRONMENT DIVISION.
000061 CONFIGURATION SECTION.
000062 SPECIAL-NAMES.
000063     C01 IS TOP-OF-FORM.
000064 INPUT-OUTPUT SECTION.
000065 FILE-CONTROL.
000066     SELECT PROVIDER-MASTER ASSIGN TO PRVMAST
000067         ORGANIZATION IS SEQUENTIAL
000068         FILE STATUS IS WS-PRV-FILE-STATUS.
000069     SELECT NETWORK-POINT-MASTER ASSIGN TO NPTMAST
000070         ORGANIZATION IS SEQUENTIAL
000071         FILE STATUS IS WS-NPT-FILE-STATUS.
000072 DATA DIVISION.
000073 FILE SECTION.
000074 FD  PROVIDER-MASTER
000075     RECORDING MODE IS F
000076     BLOCK CONTAINS 0 RECORDS.
000077 COPY NPPRVREC.
000078 FD  NETWORK-POINT-MASTER
000079     RECORDING MODE IS F
000080     BLOCK CONTAINS 0 RECORDS.
000081 COPY NPNPTREC.
000082
000083 WORKING-STORAGE SECTION.
000084 01  FILLER PIC X(32)
000085     VALUE 'NPPRVIDL WORKING STORAGE BEGINS'.
000086*    STANDALONE SCRATCH COUNTER - COUNTS SWEEP RUNS, NOT PART OF
000087*    ANY GROUP, FOR OPERATOR TRACE DISPLAYS ONLY
000088 77  WS-SWEEP-PASS-CTR         PIC 9(04) COMP VALUE ZERO.
000089 COPY NPWRKCTR.
000090
000091 01  WS-FILE-STATUSES.
000092     05  WS-PRV-FILE-STATUS        PIC X(02).
000093         88  PRV-IO-OK                 VALUE '00'.
000094         88  PRV-IO-EOF                 VALUE '10'.
000095     05  WS-NPT-FILE-STATUS        PIC X(02).
000096         88  NPT-IO-OK                  VALUE '00'.
000097         88  NPT-IO-EOF                 VALUE '10'.
000098     05  FILLER                    PIC X(08) VALUE SPACES.
000099
000100*----------------------------------------------------------------
000101*    IDLE-PROVIDER TABLE - BUILT DURING THE COUNT PASS OVER ONE
000102*    PROVIDER, THEN USED TO DECIDE WHETHER TO ARCHIVE IT;
000103*    WS-ACTIVE-NP-COUNT-X REDEFINED BELOW FOR DISPLAY ONLY
000104*----------------------------------------------------------------
000105 01  WS-PROVIDER-WORK-AREA.
000106     05  WS-TARGET-PROVIDER-ID     PIC 9(09) VALUE ZERO.
000107     05  WS-ACTIVE-NP-COUNT        PIC 9(06) COMP-3 VALUE ZERO.
000108     05  WS-ACTIVE-NP-COUNT-X REDEFINES WS-ACTIVE-NP-COUNT
000109                                   PIC 9(06) COMP-3.
000110     05  FILLER                   PIC X(10) VALUE SPACES.
000111
000112*----------------------------------------------------------------
000113*    NPAUDLOG PARAMETER AREA
000114*----------------------------------------------------------------
000115 COPY NPALPARM.
000116
000117*****************************************************************
000118*                        PROCEDURE DIVISION                     *
000119*****************************************************************
000120 PROCEDURE DIVISION.
000121
000122 0-CONTROL-PROCESS.
000123     ADD 1 TO WS-SWEEP-PASS-CTR
000124     PERFORM 1-INITIALIZATION
000125         THRU 199-INITIALIZATION-EXIT.
000126     PERFORM 2-SWEEP-ALL-PROVIDERS
000127         THRU 299-SWEEP-ALL-PROVIDERS-EXIT.
000128     PERFORM EOJ9-DISPLAY-COUNTERS
000129         THRU EOJ9999-EXIT.
000130     GOBACK
000131     .
000132
000133*****************************************************************
000134*    1-INITIALIZATION                                           *
000135*****************************************************************
000136 1-INITIALIZATION.
000137     ACCEPT NP-TODAY-CCYYMMDD FROM DATE YYYYMMDD
000138 199-INITIALIZATION-EXIT.
000139     EXIT
000140     .
000141
000142*****************************************************************
000143*    2-SWEEP-ALL-PROVIDERS  --  ONE PASS OVER PRVMAST; EACH      *
000144*    NON-ARCHIVED PROVIDER GETS ITS OWN FULL RESCAN OF NPTMAST   *
000145*    TO COUNT ACTIVE OWNERSHIP BEFORE ANY ARCHIVE DECISION       *
000146*****************************************************************
000147 2-SWEEP-ALL-PROVIDERS.
000148     OPEN I-O PROVIDER-MASTER
000149     IF NOT PRV-IO-OK
000150         PERFORM 999-ABEND
000151     END-IF
000152     PERFORM 21-SWEEP-ONE-PROVIDER
000153         UNTIL PRV-IO-EOF
000154     CLOSE PROVIDER-MASTER
000155 299-SWEEP-ALL-PROVIDERS-EXIT.
000156     EXIT
000157     .
000158
000159 21-SWEEP-ONE-PROVIDER.
000160     READ PROVIDER-MASTER
000161         AT END
000162             CONTINUE
000163         NOT AT END
000164             ADD 1 TO NP-TOT-SELECTED
000165             IF PV-NOT-ARCHIVED
000166                 PERFORM 22-COUNT-ACTIVE-NETPOINTS
000167                 IF WS-ACTIVE-NP-COUNT = ZERO
000168                     SET PV-IS-ARCHIVED TO TRUE
000169                     MOVE 'SYSTEM' TO PV-LAST-UPDATE-USERID
000170                     MOVE NP-TODAY-CCYYMMDD TO PV-LAST-UPDATE-DATE
000171                     ADD 1 TO PV-RECORD-CHANGE-SEQ
000172                     MOVE 'NPPRVIDL' TO PV-BATCH-HEADER-ID
000173                     REWRITE PV-PROVIDER-RECORD
000174                     PERFORM 991-POST-PROVIDER-AUDIT
000175                     ADD 1 TO NP-TOT-ARCHIVED
000176                 END-IF
000177             END-IF
000178     END-READ
000179     .
000180
000181 22-COUNT-ACTIVE-NETPOINTS.
000182     MOVE PV-ID TO WS-TARGET-PROVIDER-ID
000183     MOVE ZERO TO WS-ACTIVE-NP-COUNT
000184     OPEN INPUT NETWORK-POINT-MASTER
000185     IF NOT NPT-IO-OK
000186         PERFORM 999-ABEND
000187     END-IF
000188     PERFORM 23-COUNT-ONE-NETPOINT
000189         UNTIL NPT-IO-EOF
000190     CLOSE NETWORK-POINT-MASTER
000191     .
000192
000193 23-COUNT-ONE-NETPOINT.
000194     READ NETWORK-POINT-MASTER
000195         AT END
000196             CONTINUE
000197         NOT AT END
000198             IF NP-NOT-ARCHIVED
000199             AND NP-OWNER-PROVIDER-ID = WS-TARGET-PROVIDER-ID
000200                 ADD 1 TO WS-ACTIVE-NP-COUNT
000201             END-IF
000202     END-READ
000203     .
000204
000205*****************************************************************
000206*    EOJ9-DISPLAY-COUNTERS                                      *
000207*****************************************************************
000208 EOJ9-DISPLAY-COUNTERS.
000209     DISPLAY 'NPPRVIDL - PROVIDERS SELECTED:       '
000210         NP-TOT-SELECTED
000211     DISPLAY 'NPPRVIDL - PROVIDERS ARCHIVED:       '
000212         NP-TOT-ARCHIVED
000213     DISPLAY 'NPPRVIDL - ERRORS:                   '
000214         NP-TOT-ERRORS
000215 EOJ9999-EXIT.
000216     EXIT
000217     .
000218
000219
000220
000221*****************************************************************
000222*    991-POST-PROVIDER-AUDIT  -- BUILD AN NPAUDLOG PARAMETER     *
000223*    AREA FROM THE RECORD JUST ARCHIVED AND POST THE LOG ROW     *
000224*****************************************************************
000225 991-POST-PROVIDER-AUDIT.
000226     MOVE SPACES TO NA-AUTHOR
000227     SET NA-TYPE-PROVIDER TO TRUE
000228     SET NA-OP-UPDATE TO TRUE
000229     MOVE PV-ID TO NA-PRV-ID
000230     MOVE PV-NAME TO NA-PRV-NAME
000231     MOVE PV-EMAIL TO NA-PRV-EMAIL
000232     MOVE PV-PASSWORD TO NA-PRV-PASSWORD
000233     MOVE PV-PROVIDER-ID-CODE TO NA-PRV-PROVIDER-ID-CODE
000234     MOVE PV-ADDRESS TO NA-PRV-ADDRESS
000235     MOVE PV-STATE TO NA-PRV-STATE
000236     MOVE PV-ARCHIVED TO NA-PRV-ARCHIVED
000237     CALL 'NPAUDLOG' USING NA-PARM-AREA
000238     .
000239
000240
000241 999-ABEND.
000242     DISPLAY 'NPPRVIDL ABENDING - FILE STATUS ERROR'
000243     CALL 'NPABEND'
000244     .

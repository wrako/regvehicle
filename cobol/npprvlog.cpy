000001*****************************************************************
000002*    NPPRVLOG  --  PROVIDER AUDIT LOG RECORD LAYOUT
000003*    APPEND-ONLY SNAPSHOT WRITTEN BY NPAUDLOG ON EVERY CREATE,
000004*    UPDATE OR DELETE OF A PROVIDER MASTER RECORD
000005*****************************************************************
000006 01  PL-PROVIDER-LOG-RECORD.
000007     05  PL-PROVIDER-ID            PIC 9(09).
000008     05  PL-NAME                   PIC X(60).
000009     05  PL-EMAIL                  PIC X(60).
000010     05  PL-PASSWORD               PIC X(60).
000011     05  PL-PROVIDER-ID-CODE       PIC X(20).
000012     05  PL-ADDRESS                PIC X(100).
000013     05  PL-STATE                  PIC X(20).
000014     05  PL-ARCHIVED               PIC X(01).
000015         88  PL-IS-ARCHIVED            VALUE 'Y'.
000016         88  PL-NOT-ARCHIVED           VALUE 'N'.
000017*----------------------------------------------------------------
000018*    CARRIED FIELDS -- NOT POPULATED BY ANY UNIT IN THIS BATCH
000019*    SLICE, KEPT ONLY SO THE LOG RECORD MATCHES THE SOURCE MODEL
000020*----------------------------------------------------------------
000021     05  PL-VEHICLE-COUNT          PIC 9(06) COMP-3.
000022     05  PL-NETWORK-POINT-COUNT    PIC 9(06) COMP-3.
000023     05  PL-AUTHOR                 PIC X(60).
000024     05  PL-TIMESTAMP.
000025         10  PL-TS-CCYYMMDD        PIC 9(08).
000026    10  PL-TS-CCYYMMDD-X REDEFINES PL-TS-CCYYMMDD.
000027        15  PL-TS-CCYY        PIC 9(04).
000028        15  PL-TS-MM          PIC 9(02).
000029        15  PL-TS-DD          PIC 9(02).
000030         10  PL-TS-HHMMSS          PIC 9(06).
000031     05  PL-OPERATION              PIC X(06).
000032         88  PL-OP-CREATE              VALUE 'CREATE'.
000033         88  PL-OP-UPDATE              VALUE 'UPDATE'.
000034         88  PL-OP-DELETE              VALUE 'DELETE'.
000035     05  FILLER                    PIC X(20).

000001*****************************************************************
000002*    NPQPARM  --  NETQSVC CALL PARAMETER AREA
000003*    COPIED INTO THE LINKAGE SECTION OF NETQSVC ITSELF AND INTO
000004*    THE WORKING-STORAGE SECTION OF EVERY PROGRAM THAT CALLS IT
000005*****************************************************************
000006 01  NQ-PARM-AREA.
000007     05  NQ-FUNCTION-CODE          PIC X(02).
000008         88  NQ-FUNC-ADD                VALUE '01'.
000009         88  NQ-FUNC-REMOVE              VALUE '02'.
000010         88  NQ-FUNC-PROMOTE-NEXT        VALUE '03'.
000011         88  NQ-FUNC-CLEAR-QUEUE          VALUE '04'.
000012         88  NQ-FUNC-REMOVE-PROV-ALL      VALUE '05'.
000013         88  NQ-FUNC-REORDER              VALUE '06'.
000014         88  NQ-FUNC-UPDATE-DATES          VALUE '07'.
000015     05  NQ-NETWORK-POINT-ID       PIC 9(09).
000016     05  NQ-PROVIDER-ID            PIC 9(09).
000017     05  NQ-REGISTRATION-ID        PIC 9(09).
000018     05  NQ-TODAY-CCYYMMDD         PIC 9(08).
000019     05  NQ-NEW-REG-END-DATE       PIC 9(08).
000020     05  NQ-NEW-START-DATE         PIC 9(08).
000021     05  NQ-NEW-START-IND          PIC X(01).
000022         88  NQ-START-SUPPLIED          VALUE 'Y'.
000023     05  NQ-NEW-END-IND            PIC X(01).
000024         88  NQ-END-SUPPLIED            VALUE 'Y'.
000025     05  NQ-REORDER-COUNT          PIC 9(04) COMP-3.
000026     05  NQ-REORDER-LIST OCCURS 200 TIMES
000027             PIC 9(09).
000028     05  NQ-RETURN-CODE            PIC 9(02).
000029         88  NQ-RC-OK                   VALUE 00.
000030         88  NQ-RC-NETPOINT-NOT-FOUND   VALUE 10.
000031         88  NQ-RC-PROVIDER-NOT-FOUND   VALUE 11.
000032         88  NQ-RC-REGISTRATION-NOT-FOUND VALUE 12.
000033         88  NQ-RC-REORDER-LIST-MISMATCH  VALUE 13.
000034         88  NQ-RC-IO-ERROR                VALUE 90.
000035     05  FILLER                    PIC X(20).

000001 IDENTIFICATION DIVISION.
000002 PROGRAM-ID. NPCSVIMP.
000003 AUTHOR. R L OKONKWO.
000004 INSTALLATION. STATE EMS REGULATORY COMMISSION - NETWORK POINT
000005    REGISTRY SYSTEM.
000006 DATE-WRITTEN. 03/09/94.
000007 DATE-COMPILED.
000008 SECURITY. COMMISSION INTERNAL USE ONLY - NOT FOR RELEASE
000009    OUTSIDE THE MIS DIVISION.
000010*****************************************************************
000011*                        CHANGE LOG                             *
000012*----------------------------------------------------------------
000013* 03/09/94  RLO  0077  INITIAL VERSION - LOADS PROVIDERS FROM   *
000014*                       THE NIGHTLY UPLOAD EXTRACT, ONE         *
000015*                       BRACKETED [PROVIDERS] SECTION PER FILE  *
000016* 11/14/95  RLO  0103  [VEHICLES] SECTION ADDED - FRONT DESK    *
000017*                       WANTS FLEET DATA LOADED FROM THE SAME   *
000018*                       UPLOAD RATHER THAN KEYED ONE AT A TIME  *
000019* 01/19/99  DWS  1134  Y2K - DATE COLUMNS DROPPED THE TWO-DIGIT *
000020*                       M/D/YY FALLBACK FORM - 4-DIGIT YEAR IS  *
000021*                       NOW REQUIRED ON THE SLASH-STYLE DATE    *
000022* 03/02/99  DWS  1134  Y2K - REGRESSION VERIFIED AGAINST 2000   *
000023*                       AND 2001 TEST EXTRACTS BEFORE CUTOVER   *
000024* 08/27/01  RLO  0188  [NETWORKPOINTS] SECTION ADDED - BULK     *
000025*                       LOAD BYPASSES THE QUEUE ENGINE ENTIRELY;*
000026*                       OWNER IS SET DIRECTLY, PER MIS DIRECTIVE*
000027*                       ON BULK LOADS NOT BEING SUBJECT TO      *
000028*                       QUEUE CONTROLS                          *
000029* 04/02/03  ACN  0204  ERROR LIST CAP RAISED FROM 100 TO 200 -  *
000030*                       LAST QUARTER A BAD EXTRACT RAN OFF THE  *
000031*                       END OF THE TABLE AND THE TAIL OF THE    *
000032*                       FILE WAS LOST                           *
000033*****************************************************************
000034*A    ABSTRACT..                                                *
000035*  NPCSVIMP LOADS THE COMMISSION'S PROVIDER, VEHICLE AND        *
000036*  NETWORK POINT MASTERS FROM A SINGLE BRACKETED CSV-STYLE      *
000037*  UPLOAD FILE.  SECTIONS MAY APPEAR IN ANY ORDER IN THE FILE   *
000038*  BUT ARE ALWAYS LOADED PROVIDERS FIRST, THEN VEHICLES, THEN   *
000039*  NETWORK POINTS, SO A VEHICLE OR NETWORK POINT ROW MAY REFER  *
000040*  TO A PROVIDER CREATED EARLIER IN THE SAME RUN.  A BAD ROW    *
000041*  IS SKIPPED AND LOGGED - IT NEVER ABORTS ITS SECTION OR THE   *
000042*  REST OF THE FILE.                                            *
000043*                                                               *
000044*  NOTE ON CODE PAGES - CSVIMPT IS READ AS FIXED-FORM, SINGLE-  *
000045*  BYTE TEXT.  THIS ELEMENT DOES NOT TRY UTF-8, WINDOWS-1250 OR *
000046*  ISO-8859-2 DECODING - THE FRONT OFFICE EXTRACT JOB RE-KEYS   *
000047*  THE UPLOAD TO THE HOST'S OWN SINGLE-BYTE CODE PAGE BEFORE IT *
000048*  IS HANDED TO CSVIMPT, SO ONLY CRLF/CR NORMALIZING (SEE       *
000049*  302-STRIP-TRAILING-CR) IS DONE HERE.  MULTI-CODEPAGE SNIFF-  *
000050*  AND-FALL-BACK DECODING, IF EVER NEEDED, BELONGS ON THE       *
000051*  EXTRACT SIDE, NOT IN A SEQUENTIAL COBOL READ.                *
000052*                                                               *
000053*J    JCL..                                                     *
000054*     //NPCSVIMP EXEC PGM=NPCSVIMP                              *
000055*     //SYSOUT   DD SYSOUT=*                                    *
000056*     //CSVIMPT  DD DISP=SHR,DSN=P54.NP.BULKLOAD.UPLOAD         *
000057*     //PRVMAST  DD DISP=SHR,DSN=P54.NP.PROVIDER.MASTER         *
000058*     //VEHMAST  DD DISP=SHR,DSN=P54.NP.VEHICLE.MASTER          *
000059*     //NPTMAST  DD DISP=SHR,DSN=P54.NP.NETPOINT.MASTER         *
000060*                                                               *
000061*P    ENTRY PARAMETERS..                                        *
000062*     NONE.                                                     *
000063*                                                               *
000064*E    ERRORS DETECTED BY THIS ELEMENT..                         *
000065*     I/O ERROR ON CSVIMPT, PRVMAST, VEHMAST OR NPTMAST.        *
000066*                                                               *
000067*C    ELEMENTS INVOKED BY THIS ELEMENT..                        *
000068*     NPAUDLOG  ---- AUDIT LOG POSTING ENGINE                   *
000069*     NPABEND   ---- FORCE A PROGRAM INTERRUPT                  *
000070*                                                               *
000071*U    USER CONSTANTS AND TABLES REFERENCED..                    *
000072*     WS-SECTION-LINES  - HOLDS ONE SECTION'S HEADER AND DATA   *
000073*     ROWS WHILE THAT SECTION IS WORKED; RESCANNED AND REBUILT  *
000074*     FRESH FOR EACH OF THE THREE SECTIONS                      *
000075*     WS-PROVIDER-TABLE - IN-MEMORY PROVIDER-ID-CODE LOOKUP,    *
000076*     LOADED FROM PRVMAST AT STARTUP AND GROWN AS NEW PROVIDER  *
000077*     ROWS ARE IMPORTED, SO LATER SECTIONS CAN SEE THEM TOO     *
000078*****************************************************************
000079 ENVIRONMENT DIVISION.
000080 CONFIGURATION SECTION.
000081 SPECIAL-NAMES.
000082     C01 IS TOP-OF-FORM.
000083 INPUT-OUTPUT SECTION.
000084 FILE-CONTROL.
000085     SELECT CSV-IMPORT-FILE ASSIGN TO CSVIMPT
000086         ORGANIZATION IS SEQUENTIAL
000087         FILE STATUS IS WS-CSV-FILE-STATUS.
000088     SELECT PROVIDER-MASTER ASSIGN TO PRVMAST
000089         ORGANIZATION IS SEQUENTIAL
000090         FILE STATUS IS WS-PRV-FILE-STATUS.
000091     SELECT VEHICLE-MASTER ASSIGN TO VEHMAST
000092         ORGANIZATION IS SEQUENTIAL
000093         FILE STATUS IS WS-VEH-FILE-STATUS.
000094     SELECT NETWORK-POINT-MASTER ASSIGN TO NPTMAST
000095         ORGANIZATION IS SEQUENTIAL
000096         FILE STATUS IS WS-NPT-FILE-STATUS.
000097 DATA DIVISION.
000098 FILE SECTION.
000099 FD  CSV-IMPORT-FILE
000100     RECORDING MODE IS F
000101     BLOCK CONTAINS 0 RECORDS.
000102 01  CSV-IMPORT-RECORD.
000103     05  CSV-LINE-TEXT             PIC X(194).
000104     05  FILLER                    PIC X(06).
000105
000106 FD  PROVIDER-MASTER
000107     RECORDING MODE IS F
000108     BLOCK CONTAINS 0 RECORDS.
000109 COPY NPPRVREC.
000110 FD  VEHICLE-MASTER
000111     RECORDING MODE IS F
000112     BLOCK CONTAINS 0 RECORDS.
000113 COPY NPVEHREC.
000114 FD  NETWORK-POINT-MASTER
000115     RECORDING MODE IS F
000116     BLOCK CONTAINS 0 RECORDS.
000117 COPY NPNPTREC.
000118
000119 WORKING-STORAGE SECTION.
000120 01  FILLER PIC X(32)
000121     VALUE 'NPCSVIMP WORKING STORAGE BEGINS'.
000122*    STANDALONE SCRATCH COUNTER - COUNTS RUNS OF THIS LOADER,
000123*    NOT PART OF ANY GROUP, FOR OPERATOR TRACE DISPLAYS ONLY
000124 77  WS-RUN-TRACE-CTR          PIC 9(04) COMP VALUE ZERO.
000125 COPY NPWRKCTR.
000126
000127 01  WS-FILE-STATUSES.
000128     05  WS-CSV-FILE-STATUS        PIC X(02).
000129         88  CSV-IO-OK                    VALUE '00'.
000130         88  CSV-IO-EOF                   VALUE '10'.
000131     05  WS-PRV-FILE-STATUS        PIC X(02).
000132         88  PRV-IO-OK                    VALUE '00'.
000133         88  PRV-IO-EOF                   VALUE '10'.
000134     05  WS-VEH-FILE-STATUS        PIC X(02).
000135         88  VEH-IO-OK                    VALUE '00'.
000136         88  VEH-IO-EOF                   VALUE '10'.
000137     05  WS-NPT-FILE-STATUS        PIC X(02).
000138         88  NPT-IO-OK                    VALUE '00'.
000139         88  NPT-IO-EOF                   VALUE '10'.
000140     05  FILLER                    PIC X(08) VALUE SPACES.
000141
000142*----------------------------------------------------------------
000143*    IN-MEMORY PROVIDER-ID-CODE LOOKUP, LOADED FROM PRVMAST AT
000144*    STARTUP AND EXTENDED AS EACH NEW PROVIDER ROW IS IMPORTED SO
000145*    THE VEHICLE AND NETWORK POINT SECTIONS CAN RESOLVE AGAINST IT
000146*----------------------------------------------------------------
000147 01  WS-PROVIDER-TABLE.
000148     05  WS-PRV-ENTRY OCCURS 2000 TIMES INDEXED BY WS-PRV-IDX.
000149         10  WS-PRV-TBL-ID           PIC 9(09).
000150         10  WS-PRV-TBL-CODE         PIC X(20).
000151 01  WS-TABLE-SCALARS.
000152     05  WS-PRV-TABLE-COUNT      PIC 9(04) COMP-3 VALUE ZERO.
000153     05  WS-PRV-NEXT-ID          PIC 9(09) COMP-3 VALUE ZERO.
000154     05  WS-VEH-NEXT-ID          PIC 9(09) COMP-3 VALUE ZERO.
000155     05  WS-NPT-NEXT-ID          PIC 9(09) COMP-3 VALUE ZERO.
000156     05  WS-PRV-SUB              PIC 9(04) COMP-3 VALUE ZERO.
000157     05  WS-PRV-SUB-X REDEFINES WS-PRV-SUB
000158         PIC 9(04) COMP-3.
000159     05  FILLER                  PIC X(06) VALUE SPACES.
000160
000161*----------------------------------------------------------------
000162*    HOLDS ONE SECTION'S HEADER ROW (ENTRY 1) AND DATA ROWS WHILE
000163*    THAT SECTION IS WORKED; RESCANNED AND REBUILT FRESH FOR EACH
000164*    OF THE THREE SECTIONS THIS PROGRAM UNDERSTANDS
000165*----------------------------------------------------------------
000166 01  WS-SECTION-LINES.
000167     05  WS-SECTION-LINE OCCURS 500 TIMES PIC X(194).
000168 01  WS-SECTION-SCALARS.
000169     05  WS-SECTION-LINE-COUNT    PIC 9(04) COMP-3 VALUE ZERO.
000170     05  WS-SECTION-ROW-SUB       PIC 9(04) COMP-3 VALUE ZERO.
000171     05  WS-SECTION-ROW-SUB-X REDEFINES WS-SECTION-ROW-SUB
000172         PIC 9(04) COMP-3.
000173     05  WS-SECTION-FOUND-SW      PIC X(01) VALUE 'N'.
000174         88  WS-SECTION-WAS-FOUND        VALUE 'Y'.
000175         88  WS-SECTION-NOT-FOUND        VALUE 'N'.
000176     05  WS-INSIDE-TARGET-SW      PIC X(01) VALUE 'N'.
000177         88  WS-INSIDE-TARGET           VALUE 'Y'.
000178         88  WS-OUTSIDE-TARGET          VALUE 'N'.
000179     05  WS-MARKER-LEN            PIC 9(02) COMP-3 VALUE ZERO.
000180     05  FILLER                   PIC X(08) VALUE SPACES.
000181
000182*----------------------------------------------------------------
000183*    GENERIC CSV FIELD-SPLIT WORK AREA, REUSED BY EVERY SECTION -
000184*    A HEADER LINE OR A DATA LINE IS MOVED TO WS-SPLIT-INPUT-LINE
000185*    AND 95-SPLIT-CSV-LINE IS PERFORMED
000186*----------------------------------------------------------------
000187 01  WS-CSV-FIELDS.
000188     05  WS-FIELD OCCURS 20 TIMES PIC X(60).
000189 01  WS-FIELD-SCALARS.
000190     05  WS-SPLIT-INPUT-LINE      PIC X(194).
000191     05  WS-FIELD-COUNT           PIC 9(02) COMP-3 VALUE ZERO.
000192     05  WS-FIELD-SUB             PIC 9(02) COMP-3 VALUE ZERO.
000193     05  WS-FIELD-SUB-X REDEFINES WS-FIELD-SUB
000194         PIC 9(02) COMP-3.
000195     05  WS-COLUMN-UPPER          PIC X(60).
000196     05  FILLER                   PIC X(06) VALUE SPACES.
000197
000198*----------------------------------------------------------------
000199*    COLUMN-NAME-TO-POSITION MAP, REBUILT FROM EACH SECTION'S OWN
000200*    HEADER ROW - ZERO MEANS THE COLUMN WAS NOT PRESENT THIS RUN
000201*----------------------------------------------------------------
000202 01  WS-COLUMN-POSITIONS.
000203     05  WS-POS-PROVIDERID        PIC 9(02) COMP-3 VALUE ZERO.
000204     05  WS-POS-NAME              PIC 9(02) COMP-3 VALUE ZERO.
000205     05  WS-POS-EMAIL             PIC 9(02) COMP-3 VALUE ZERO.
000206     05  WS-POS-ADDRESS           PIC 9(02) COMP-3 VALUE ZERO.
000207     05  WS-POS-VIN-NUM           PIC 9(02) COMP-3 VALUE ZERO.
000208     05  WS-POS-BRAND             PIC 9(02) COMP-3 VALUE ZERO.
000209     05  WS-POS-MODEL             PIC 9(02) COMP-3 VALUE ZERO.
000210     05  WS-POS-LICENSE-PLATE     PIC 9(02) COMP-3 VALUE ZERO.
000211     05  WS-POS-FIRST-REG-DATE    PIC 9(02) COMP-3 VALUE ZERO.
000212     05  WS-POS-TECH-CHECK-VALID  PIC 9(02) COMP-3 VALUE ZERO.
000213     05  WS-POS-PROVIDER-ID-COL   PIC 9(02) COMP-3 VALUE ZERO.
000214     05  WS-POS-ASSIGN-END-DATE   PIC 9(02) COMP-3 VALUE ZERO.
000215     05  WS-POS-CODE              PIC 9(02) COMP-3 VALUE ZERO.
000216     05  WS-POS-TYPE              PIC 9(02) COMP-3 VALUE ZERO.
000217     05  WS-POS-VALID-TO          PIC 9(02) COMP-3 VALUE ZERO.
000218     05  WS-POS-PROVIDER-END-DATE PIC 9(02) COMP-3 VALUE ZERO.
000219     05  FILLER                   PIC X(10) VALUE SPACES.
000220
000221*----------------------------------------------------------------
000222*    FLEXIBLE DATE PARSE WORK AREA - TRIES CCYY-MM-DD, THEN
000223*    M/D/CCYY; AN UNPARSABLE OR BLANK DATE RESULTS IN A NULL
000224*    (ZERO) RESULT RATHER THAN REJECTING THE ROW
000225*----------------------------------------------------------------
000226 01  WS-DATE-PARSE-AREA.
000227     05  WS-DATE-TEXT             PIC X(20).
000228     05  WS-DATE-RESULT           PIC 9(08) VALUE ZERO.
000229     05  WS-DATE-RESULT-X REDEFINES WS-DATE-RESULT.
000230         10  WS-DATE-RESULT-CCYY         PIC 9(04).
000231         10  WS-DATE-RESULT-MM           PIC 9(02).
000232         10  WS-DATE-RESULT-DD           PIC 9(02).
000233     05  WS-DATE-PART-1            PIC X(04).
000234     05  WS-DATE-PART-2            PIC X(04).
000235     05  WS-DATE-PART-3            PIC X(04).
000236     05  WS-DATE-PART-1-LEN        PIC 9(02) COMP-3 VALUE ZERO.
000237     05  WS-DATE-PART-2-LEN        PIC 9(02) COMP-3 VALUE ZERO.
000238     05  WS-DATE-PART-3-LEN        PIC 9(02) COMP-3 VALUE ZERO.
000239     05  WS-DATE-PART-COUNT        PIC 9(02) COMP-3 VALUE ZERO.
000240     05  WS-DATE-CCYY              PIC 9(04) VALUE ZERO.
000241     05  WS-DATE-MM                PIC 9(02) VALUE ZERO.
000242     05  WS-DATE-DD                PIC 9(02) VALUE ZERO.
000243     05  FILLER                    PIC X(08) VALUE SPACES.
000244
000245 01  WS-PROVIDER-LOOKUP.
000246     05  WS-LOOKUP-CODE            PIC X(20).
000247     05  WS-LOOKUP-ID              PIC 9(09) VALUE ZERO.
000248     05  FILLER                    PIC X(08) VALUE SPACES.
000249
000250 01  WS-CASE-FOLD-TABLE.
000251     05  WS-LOWER-ALPHABET         PIC X(26)
000252         VALUE 'abcdefghijklmnopqrstuvwxyz'.
000253     05  WS-UPPER-ALPHABET         PIC X(26)
000254         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
000255
000256*----------------------------------------------------------------
000257*    PER-SECTION IMPORTED/SKIPPED COUNTERS, DISPLAYED AT EOJ
000258*----------------------------------------------------------------
000259 01  WS-IMPORT-TOTALS.
000260     05  WS-TOT-PRV-IMPORTED       PIC 9(05) COMP-3 VALUE ZERO.
000261     05  WS-TOT-PRV-SKIPPED        PIC 9(05) COMP-3 VALUE ZERO.
000262     05  WS-TOT-VEH-IMPORTED       PIC 9(05) COMP-3 VALUE ZERO.
000263     05  WS-TOT-VEH-SKIPPED        PIC 9(05) COMP-3 VALUE ZERO.
000264     05  WS-TOT-NPT-IMPORTED       PIC 9(05) COMP-3 VALUE ZERO.
000265     05  WS-TOT-NPT-SKIPPED        PIC 9(05) COMP-3 VALUE ZERO.
000266     05  FILLER                    PIC X(08) VALUE SPACES.
000267
000268*----------------------------------------------------------------
000269*    ACCUMULATED ERROR MESSAGE LIST, ONE ENTRY PER SKIPPED ROW -
000270*    IDENTIFIES THE SECTION, THE ROW NUMBER AND THE REASON
000271*----------------------------------------------------------------
000272 01  WS-ERROR-MESSAGES.
000273     05  WS-ERROR-ENTRY OCCURS 200 TIMES PIC X(80).
000274 01  WS-ERROR-SCALARS.
000275     05  WS-ERROR-COUNT            PIC 9(04) COMP-3 VALUE ZERO.
000276     05  WS-ERROR-SUB              PIC 9(04) COMP-3 VALUE ZERO.
000277     05  WS-ERROR-SUB-X REDEFINES WS-ERROR-SUB
000278         PIC 9(04) COMP-3.
000279     05  WS-ERROR-SECTION          PIC X(14).
000280     05  WS-ERROR-REASON           PIC X(40).
000281     05  WS-ERROR-ROW-DISP         PIC 9(04).
000282     05  FILLER                    PIC X(06) VALUE SPACES.
000283
000284*----------------------------------------------------------------
000285*    MISC SCRATCH USED WHILE SCANNING A PHYSICAL CSVIMPT LINE FOR
000286*    A SECTION MARKER, AND WHILE TESTING A LINE FOR BLANK/COMMA-
000287*    ONLY CONTENT BEFORE IT IS ADDED TO WS-SECTION-LINES
000288*----------------------------------------------------------------
000289 01  WS-LINE-SCRATCH.
000290     05  WS-TRIMMED-LINE           PIC X(194).
000291     05  WS-TARGET-MARKER          PIC X(20).
000292     05  WS-MARKER-UPPER           PIC X(194).
000293     05  WS-COMMA-CHECK            PIC X(194).
000294
000295*----------------------------------------------------------------
000296*    BULK LOAD BYPASSES THE QUEUE ENGINE ENTIRELY (CHANGE LOG
000297*    08/27/01) SO NO NETQSVC PARAMETER AREA IS NEEDED HERE -
000298*    NPAUDLOG PARAMETER AREA ONLY
000299*----------------------------------------------------------------
000300 COPY NPALPARM.
000301
000302*****************************************************************
000303*                      PROCEDURE DIVISION                       *
000304*****************************************************************
000305 PROCEDURE DIVISION.
000306
000307 0-CONTROL-PROCESS.
000308     ADD 1 TO WS-RUN-TRACE-CTR
000309     PERFORM 1-INITIALIZATION
000310         THRU 199-EXIT.
000311     PERFORM 2-LOAD-LOOKUP-TABLES
000312         THRU 299-EXIT.
000313     PERFORM 3-IMPORT-PROVIDERS
000314         THRU 399-EXIT.
000315     PERFORM 4-IMPORT-VEHICLES
000316         THRU 499-EXIT.
000317     PERFORM 5-IMPORT-NETPOINTS
000318         THRU 599-EXIT.
000319     PERFORM EOJ9-DISPLAY-COUNTERS
000320         THRU EOJ9999-EXIT.
000321     GOBACK
000322     .
000323
000324*----------------------------------------------------------------
000325*    1-INITIALIZATION
000326*----------------------------------------------------------------
000327 1-INITIALIZATION.
000328     ACCEPT NP-TODAY-CCYYMMDD FROM DATE YYYYMMDD
000329 199-EXIT.
000330     EXIT
000331     .
000332
000333*----------------------------------------------------------------
000334*    2-LOAD-LOOKUP-TABLES  --  OPENS EACH MASTER FOR INPUT LONG
000335*    ENOUGH TO FIND ITS HIGH SURROGATE ID, AND LOADS THE PROVIDER
000336*    ID-CODE TABLE SO VEHICLES AND NETWORK POINTS CAN RESOLVE
000337*    AGAINST PROVIDERS ALREADY ON FILE
000338*----------------------------------------------------------------
000339 2-LOAD-LOOKUP-TABLES.
000340     PERFORM 21-SCAN-PROVIDER-MASTER
000341         THRU 219-EXIT.
000342     PERFORM 22-SCAN-VEHICLE-MASTER
000343         THRU 229-EXIT.
000344     PERFORM 23-SCAN-NETPOINT-MASTER
000345         THRU 239-EXIT.
000346 299-EXIT.
000347     EXIT
000348     .
000349
000350 21-SCAN-PROVIDER-MASTER.
000351     OPEN INPUT PROVIDER-MASTER
000352     IF NOT PRV-IO-OK
000353         PERFORM 999-ABEND
000354     END-IF
000355     PERFORM 211-SCAN-ONE-PROVIDER
000356         UNTIL PRV-IO-EOF
000357     CLOSE PROVIDER-MASTER
000358 219-EXIT.
000359     EXIT
000360     .
000361
000362 211-SCAN-ONE-PROVIDER.
000363     READ PROVIDER-MASTER
000364     AT END
000365         CONTINUE
000366     NOT AT END
000367         IF PV-ID > WS-PRV-NEXT-ID
000368             MOVE PV-ID TO WS-PRV-NEXT-ID
000369         END-IF
000370         PERFORM 212-ADD-PROVIDER-TO-TABLE
000371     END-READ
000372     .
000373
000374 212-ADD-PROVIDER-TO-TABLE.
000375     ADD 1 TO WS-PRV-TABLE-COUNT
000376     SET WS-PRV-IDX TO WS-PRV-TABLE-COUNT
000377     MOVE PV-ID TO WS-PRV-TBL-ID (WS-PRV-IDX)
000378     MOVE PV-PROVIDER-ID-CODE TO WS-PRV-TBL-CODE (WS-PRV-IDX)
000379     .
000380
000381 22-SCAN-VEHICLE-MASTER.
000382     OPEN INPUT VEHICLE-MASTER
000383     IF NOT VEH-IO-OK
000384         PERFORM 999-ABEND
000385     END-IF
000386     PERFORM 221-SCAN-ONE-VEHICLE
000387         UNTIL VEH-IO-EOF
000388     CLOSE VEHICLE-MASTER
000389 229-EXIT.
000390     EXIT
000391     .
000392
000393 221-SCAN-ONE-VEHICLE.
000394     READ VEHICLE-MASTER
000395     AT END
000396         CONTINUE
000397     NOT AT END
000398         IF VH-ID > WS-VEH-NEXT-ID
000399             MOVE VH-ID TO WS-VEH-NEXT-ID
000400         END-IF
000401     END-READ
000402     .
000403
000404 23-SCAN-NETPOINT-MASTER.
000405     OPEN INPUT NETWORK-POINT-MASTER
000406     IF NOT NPT-IO-OK
000407         PERFORM 999-ABEND
000408     END-IF
000409     PERFORM 231-SCAN-ONE-NETPOINT
000410         UNTIL NPT-IO-EOF
000411     CLOSE NETWORK-POINT-MASTER
000412 239-EXIT.
000413     EXIT
000414     .
000415
000416 231-SCAN-ONE-NETPOINT.
000417     READ NETWORK-POINT-MASTER
000418     AT END
000419         CONTINUE
000420     NOT AT END
000421         IF NP-ID > WS-NPT-NEXT-ID
000422             MOVE NP-ID TO WS-NPT-NEXT-ID
000423         END-IF
000424     END-READ
000425     .
000426
000427*----------------------------------------------------------------
000428*    3-IMPORT-PROVIDERS  --  COLLECTS THE [PROVIDERS] SECTION, IF
000429*    PRESENT, AND CREATES ONE PROVIDER-MASTER ROW PER DATA LINE
000430*----------------------------------------------------------------
000431 3-IMPORT-PROVIDERS.
000432     MOVE '[PROVIDERS]' TO WS-TARGET-MARKER
000433     MOVE 11 TO WS-MARKER-LEN
000434     PERFORM 30-COLLECT-SECTION-LINES
000435         THRU 309-EXIT.
000436     IF WS-SECTION-WAS-FOUND
000437         MOVE 1 TO WS-SECTION-ROW-SUB
000438         PERFORM 33-PARSE-PROVIDER-HEADER
000439             THRU 339-EXIT
000440         MOVE 2 TO WS-SECTION-ROW-SUB
000441         PERFORM 34-IMPORT-ONE-PROVIDER-ROW
000442             UNTIL WS-SECTION-ROW-SUB > WS-SECTION-LINE-COUNT
000443     END-IF
000444     OPEN EXTEND PROVIDER-MASTER
000445 399-EXIT.
000446     EXIT
000447     .
000448
000449*----------------------------------------------------------------
000450*    30-COLLECT-SECTION-LINES  --  RESCANS CSVIMPT FROM THE TOP,
000451*    KEEPING ONLY THE LINES INSIDE THE BRACKETED SECTION NAMED BY
000452*    WS-TARGET-MARKER/WS-MARKER-LEN.  SHARED BY ALL THREE SECTIONS
000453*    BLANK AND COMMA-ONLY LINES ARE DROPPED AS THEY ARE FOUND
000454*----------------------------------------------------------------
000455 30-COLLECT-SECTION-LINES.
000456     MOVE ZERO TO WS-SECTION-LINE-COUNT
000457     SET WS-SECTION-NOT-FOUND TO TRUE
000458     SET WS-OUTSIDE-TARGET TO TRUE
000459     OPEN INPUT CSV-IMPORT-FILE
000460     IF NOT CSV-IO-OK
000461         PERFORM 999-ABEND
000462     END-IF
000463     PERFORM 301-SCAN-ONE-CSV-LINE
000464         UNTIL CSV-IO-EOF
000465     CLOSE CSV-IMPORT-FILE
000466 309-EXIT.
000467     EXIT
000468     .
000469
000470 301-SCAN-ONE-CSV-LINE.
000471     READ CSV-IMPORT-FILE
000472     AT END
000473         CONTINUE
000474     NOT AT END
000475         PERFORM 302-STRIP-TRAILING-CR
000476         PERFORM 303-CHECK-SECTION-MARKER
000477         IF WS-TRIMMED-LINE (1:1) = '['
000478             IF WS-INSIDE-TARGET
000479                 SET WS-OUTSIDE-TARGET TO TRUE
000480             END-IF
000481         ELSE
000482             IF WS-INSIDE-TARGET
000483                 PERFORM 304-ADD-LINE-IF-NOT-BLANK
000484             END-IF
000485         END-IF
000486     END-READ
000487     .
000488
000489*----------------------------------------------------------------
000490*    CSVIMPT IS SINGLE-BYTE TEXT ON THIS HOST - NO CODE PAGE
000491*    TRIAL/FALLBACK IS ATTEMPTED HERE, SEE THE ABSTRACT ABOVE.
000492*    ONLY THE CR OF A CRLF PAIR IS STRIPPED; THE LF WAS ALREADY
000493*    CONSUMED AS THE RECORD DELIMITER BY THE READ ITSELF
000494*----------------------------------------------------------------
000495 302-STRIP-TRAILING-CR.
000496     MOVE CSV-LINE-TEXT TO WS-TRIMMED-LINE
000497     INSPECT WS-TRIMMED-LINE REPLACING ALL X'0D' BY SPACE
000498     .
000499
000500 303-CHECK-SECTION-MARKER.
000501     MOVE WS-TRIMMED-LINE TO WS-MARKER-UPPER
000502     INSPECT WS-MARKER-UPPER
000503         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET
000504     IF WS-MARKER-UPPER (1:WS-MARKER-LEN) =
000505         WS-TARGET-MARKER (1:WS-MARKER-LEN)
000506         AND WS-MARKER-UPPER (1:1) = '['
000507         SET WS-SECTION-WAS-FOUND TO TRUE
000508         SET WS-INSIDE-TARGET TO TRUE
000509     END-IF
000510     .
000511
000512 304-ADD-LINE-IF-NOT-BLANK.
000513     MOVE WS-TRIMMED-LINE TO WS-COMMA-CHECK
000514     INSPECT WS-COMMA-CHECK REPLACING ALL ',' BY SPACE
000515     IF WS-COMMA-CHECK NOT = SPACES
000516         ADD 1 TO WS-SECTION-LINE-COUNT
000517         MOVE WS-TRIMMED-LINE
000518             TO WS-SECTION-LINE (WS-SECTION-LINE-COUNT)
000519     END-IF
000520     .
000521
000522*----------------------------------------------------------------
000523*    33-PARSE-PROVIDER-HEADER  --  MAPS THE [PROVIDERS] HEADER
000524*    COLUMNS TO POSITIONS VIA THE GENERIC SPLITTER
000525*----------------------------------------------------------------
000526 33-PARSE-PROVIDER-HEADER.
000527     MOVE ZERO TO WS-POS-PROVIDERID WS-POS-NAME
000528         WS-POS-EMAIL WS-POS-ADDRESS
000529     MOVE WS-SECTION-LINE (1) TO WS-SPLIT-INPUT-LINE
000530     PERFORM 95-SPLIT-CSV-LINE
000531         THRU 959-EXIT.
000532     MOVE 1 TO WS-FIELD-SUB
000533     PERFORM 96-MATCH-PROVIDER-COLUMN
000534         UNTIL WS-FIELD-SUB > WS-FIELD-COUNT
000535 339-EXIT.
000536     EXIT
000537     .
000538
000539 96-MATCH-PROVIDER-COLUMN.
000540     MOVE WS-FIELD (WS-FIELD-SUB) TO WS-COLUMN-UPPER
000541     INSPECT WS-COLUMN-UPPER
000542         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET
000543     EVALUATE WS-COLUMN-UPPER
000544         WHEN 'PROVIDERID'
000545             MOVE WS-FIELD-SUB TO WS-POS-PROVIDERID
000546         WHEN 'NAME'
000547             MOVE WS-FIELD-SUB TO WS-POS-NAME
000548         WHEN 'EMAIL'
000549             MOVE WS-FIELD-SUB TO WS-POS-EMAIL
000550         WHEN 'ADDRESS'
000551             MOVE WS-FIELD-SUB TO WS-POS-ADDRESS
000552         WHEN OTHER
000553             CONTINUE
000554     END-EVALUATE
000555     ADD 1 TO WS-FIELD-SUB
000556     .
000557
000558*----------------------------------------------------------------
000559*    34-IMPORT-ONE-PROVIDER-ROW  --  A ROW IN ERROR IS SKIPPED AND
000560*    LOGGED VIA GO TO 34-EXIT - IT NEVER STOPS THE SECTION
000561*----------------------------------------------------------------
000562 34-IMPORT-ONE-PROVIDER-ROW.
000563     MOVE WS-SECTION-LINE (WS-SECTION-ROW-SUB)
000564         TO WS-SPLIT-INPUT-LINE
000565     PERFORM 95-SPLIT-CSV-LINE
000566         THRU 959-EXIT.
000567     IF WS-POS-NAME = ZERO
000568         OR WS-FIELD (WS-POS-NAME) = SPACES
000569         MOVE 'PROVIDERS' TO WS-ERROR-SECTION
000570         MOVE 'MISSING PROVIDER NAME' TO WS-ERROR-REASON
000571         PERFORM 97-LOG-IMPORT-ERROR
000572             THRU 979-EXIT
000573         ADD 1 TO WS-TOT-PRV-SKIPPED
000574         ADD 1 TO NP-TOT-ERRORS
000575         GO TO 34-EXIT
000576     END-IF
000577     ADD 1 TO WS-PRV-NEXT-ID
000578     MOVE WS-PRV-NEXT-ID TO PV-ID
000579     MOVE SPACES TO PV-NAME PV-EMAIL PV-PASSWORD
000580         PV-PROVIDER-ID-CODE PV-ADDRESS
000581     IF WS-POS-NAME NOT = ZERO
000582         MOVE WS-FIELD (WS-POS-NAME) TO PV-NAME
000583     END-IF
000584     IF WS-POS-EMAIL NOT = ZERO
000585         MOVE WS-FIELD (WS-POS-EMAIL) TO PV-EMAIL
000586     END-IF
000587     IF WS-POS-ADDRESS NOT = ZERO
000588         MOVE WS-FIELD (WS-POS-ADDRESS) TO PV-ADDRESS
000589     END-IF
000590     IF WS-POS-PROVIDERID NOT = ZERO
000591         MOVE WS-FIELD (WS-POS-PROVIDERID) TO PV-PROVIDER-ID-CODE
000592     END-IF
000593     SET PV-STATE-ENABLED TO TRUE
000594     SET PV-NOT-ARCHIVED TO TRUE
000595     MOVE 'SYSTEM' TO PV-LAST-UPDATE-USERID
000596     MOVE NP-TODAY-CCYYMMDD TO PV-LAST-UPDATE-DATE
000597     MOVE 1 TO PV-RECORD-CHANGE-SEQ
000598     MOVE 'NPCSVIMP' TO PV-BATCH-HEADER-ID
000599     WRITE PV-PROVIDER-RECORD
000600     PERFORM 341-ADD-PROVIDER-TO-TABLE
000601     PERFORM 342-POST-PROVIDER-CREATE-AUDIT
000602     ADD 1 TO WS-TOT-PRV-IMPORTED
000603 34-EXIT.
000604     ADD 1 TO WS-SECTION-ROW-SUB
000605     .
000606
000607 341-ADD-PROVIDER-TO-TABLE.
000608     ADD 1 TO WS-PRV-TABLE-COUNT
000609     SET WS-PRV-IDX TO WS-PRV-TABLE-COUNT
000610     MOVE PV-ID TO WS-PRV-TBL-ID (WS-PRV-IDX)
000611     MOVE PV-PROVIDER-ID-CODE TO WS-PRV-TBL-CODE (WS-PRV-IDX)
000612     .
000613
000614 342-POST-PROVIDER-CREATE-AUDIT.
000615     MOVE SPACES TO NA-AUTHOR
000616     SET NA-TYPE-PROVIDER TO TRUE
000617     SET NA-OP-CREATE TO TRUE
000618     MOVE PV-ID TO NA-PRV-ID
000619     MOVE PV-NAME TO NA-PRV-NAME
000620     MOVE PV-EMAIL TO NA-PRV-EMAIL
000621     MOVE PV-PASSWORD TO NA-PRV-PASSWORD
000622     MOVE PV-PROVIDER-ID-CODE TO NA-PRV-PROVIDER-ID-CODE
000623     MOVE PV-ADDRESS TO NA-PRV-ADDRESS
000624     MOVE PV-STATE TO NA-PRV-STATE
000625     MOVE PV-ARCHIVED TO NA-PRV-ARCHIVED
000626     CALL 'NPAUDLOG' USING NA-PARM-AREA
000627     .
000628
000629*----------------------------------------------------------------
000630*    4-IMPORT-VEHICLES  --  COLLECTS THE [VEHICLES] SECTION, IF
000631*    PRESENT, AND CREATES ONE VEHICLE-MASTER ROW PER DATA LINE
000632*----------------------------------------------------------------
000633 4-IMPORT-VEHICLES.
000634     MOVE '[VEHICLES]' TO WS-TARGET-MARKER
000635     MOVE 10 TO WS-MARKER-LEN
000636     PERFORM 30-COLLECT-SECTION-LINES
000637         THRU 309-EXIT.
000638     IF WS-SECTION-WAS-FOUND
000639         MOVE 1 TO WS-SECTION-ROW-SUB
000640         PERFORM 43-PARSE-VEHICLE-HEADER
000641             THRU 439-EXIT
000642         MOVE 2 TO WS-SECTION-ROW-SUB
000643         PERFORM 44-IMPORT-ONE-VEHICLE-ROW
000644             UNTIL WS-SECTION-ROW-SUB > WS-SECTION-LINE-COUNT
000645     END-IF
000646     OPEN EXTEND VEHICLE-MASTER
000647 499-EXIT.
000648     EXIT
000649     .
000650
000651 43-PARSE-VEHICLE-HEADER.
000652     MOVE ZERO TO WS-POS-VIN-NUM WS-POS-BRAND WS-POS-MODEL
000653         WS-POS-LICENSE-PLATE WS-POS-FIRST-REG-DATE
000654         WS-POS-TECH-CHECK-VALID WS-POS-PROVIDER-ID-COL
000655         WS-POS-ASSIGN-END-DATE
000656     MOVE WS-SECTION-LINE (1) TO WS-SPLIT-INPUT-LINE
000657     PERFORM 95-SPLIT-CSV-LINE
000658         THRU 959-EXIT.
000659     MOVE 1 TO WS-FIELD-SUB
000660     PERFORM 46-MATCH-VEHICLE-COLUMN
000661         UNTIL WS-FIELD-SUB > WS-FIELD-COUNT
000662 439-EXIT.
000663     EXIT
000664     .
000665
000666 46-MATCH-VEHICLE-COLUMN.
000667     MOVE WS-FIELD (WS-FIELD-SUB) TO WS-COLUMN-UPPER
000668     INSPECT WS-COLUMN-UPPER
000669         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET
000670     EVALUATE WS-COLUMN-UPPER
000671         WHEN 'VIN_NUM'
000672             MOVE WS-FIELD-SUB TO WS-POS-VIN-NUM
000673         WHEN 'BRAND'
000674             MOVE WS-FIELD-SUB TO WS-POS-BRAND
000675         WHEN 'MODEL'
000676             MOVE WS-FIELD-SUB TO WS-POS-MODEL
000677         WHEN 'LICENSE_PLATE'
000678             MOVE WS-FIELD-SUB TO WS-POS-LICENSE-PLATE
000679         WHEN 'FIRST_REGISTRATION_DATE'
000680             MOVE WS-FIELD-SUB TO WS-POS-FIRST-REG-DATE
000681         WHEN 'TECHNICAL_CHECK_VALID_UNTIL'
000682             MOVE WS-FIELD-SUB TO WS-POS-TECH-CHECK-VALID
000683         WHEN 'PROVIDER_ID'
000684             MOVE WS-FIELD-SUB TO WS-POS-PROVIDER-ID-COL
000685         WHEN 'PROVIDER_ASSIGNMENT_END_DATE'
000686             MOVE WS-FIELD-SUB TO WS-POS-ASSIGN-END-DATE
000687         WHEN OTHER
000688             CONTINUE
000689     END-EVALUATE
000690     ADD 1 TO WS-FIELD-SUB
000691     .
000692
000693*----------------------------------------------------------------
000694*    44-IMPORT-ONE-VEHICLE-ROW  --  A ROW IN ERROR IS SKIPPED AND
000695*    LOGGED VIA GO TO 44-EXIT - IT NEVER STOPS THE SECTION.  THE
000696*    PROVIDER, IF GIVEN, MUST ALREADY BE ON THE LOOKUP TABLE
000697*----------------------------------------------------------------
000698 44-IMPORT-ONE-VEHICLE-ROW.
000699     MOVE WS-SECTION-LINE (WS-SECTION-ROW-SUB)
000700         TO WS-SPLIT-INPUT-LINE
000701     PERFORM 95-SPLIT-CSV-LINE
000702         THRU 959-EXIT.
000703     MOVE ZERO TO WS-LOOKUP-ID
000704     IF WS-POS-VIN-NUM = ZERO
000705         OR WS-FIELD (WS-POS-VIN-NUM) = SPACES
000706         MOVE 'VEHICLES' TO WS-ERROR-SECTION
000707         MOVE 'MISSING VIN' TO WS-ERROR-REASON
000708         PERFORM 97-LOG-IMPORT-ERROR
000709             THRU 979-EXIT
000710         ADD 1 TO WS-TOT-VEH-SKIPPED
000711         ADD 1 TO NP-TOT-ERRORS
000712         GO TO 44-EXIT
000713     END-IF
000714     IF WS-POS-PROVIDER-ID-COL NOT = ZERO
000715         AND WS-FIELD (WS-POS-PROVIDER-ID-COL) NOT = SPACES
000716         MOVE WS-FIELD (WS-POS-PROVIDER-ID-COL) TO WS-LOOKUP-CODE
000717         PERFORM 410-FIND-PROVIDER-BY-CODE
000718             THRU 419-EXIT
000719         IF WS-LOOKUP-ID = ZERO
000720             MOVE 'VEHICLES' TO WS-ERROR-SECTION
000721             MOVE 'PROVIDER NOT FOUND' TO WS-ERROR-REASON
000722             PERFORM 97-LOG-IMPORT-ERROR
000723                 THRU 979-EXIT
000724             ADD 1 TO WS-TOT-VEH-SKIPPED
000725             ADD 1 TO NP-TOT-ERRORS
000726             GO TO 44-EXIT
000727         END-IF
000728     END-IF
000729     ADD 1 TO WS-VEH-NEXT-ID
000730     MOVE WS-VEH-NEXT-ID TO VH-ID
000731     MOVE SPACES TO VH-LICENSE-PLATE VH-VIN-NUM VH-BRAND VH-MODEL
000732     MOVE WS-FIELD (WS-POS-VIN-NUM) TO VH-VIN-NUM
000733     IF WS-POS-BRAND NOT = ZERO
000734         MOVE WS-FIELD (WS-POS-BRAND) TO VH-BRAND
000735     END-IF
000736     IF WS-POS-MODEL NOT = ZERO
000737         MOVE WS-FIELD (WS-POS-MODEL) TO VH-MODEL
000738     END-IF
000739     IF WS-POS-LICENSE-PLATE NOT = ZERO
000740         MOVE WS-FIELD (WS-POS-LICENSE-PLATE) TO VH-LICENSE-PLATE
000741     END-IF
000742     MOVE ZERO TO VH-FIRST-REG-DATE VH-TECH-CHECK-VALID-UNTIL
000743         VH-LAST-TECH-CHECK-DATE VH-PROV-ASSIGN-END-DATE
000744     IF WS-POS-FIRST-REG-DATE NOT = ZERO
000745         MOVE WS-FIELD (WS-POS-FIRST-REG-DATE) TO WS-DATE-TEXT
000746         PERFORM 900-PARSE-DATE-FLEX
000747         MOVE WS-DATE-RESULT TO VH-FIRST-REG-DATE
000748     END-IF
000749     IF WS-POS-TECH-CHECK-VALID NOT = ZERO
000750         MOVE WS-FIELD (WS-POS-TECH-CHECK-VALID) TO WS-DATE-TEXT
000751         PERFORM 900-PARSE-DATE-FLEX
000752         MOVE WS-DATE-RESULT TO VH-TECH-CHECK-VALID-UNTIL
000753     END-IF
000754     IF WS-POS-ASSIGN-END-DATE NOT = ZERO
000755         MOVE WS-FIELD (WS-POS-ASSIGN-END-DATE) TO WS-DATE-TEXT
000756         PERFORM 900-PARSE-DATE-FLEX
000757         MOVE WS-DATE-RESULT TO VH-PROV-ASSIGN-END-DATE
000758     END-IF
000759     MOVE NP-TODAY-CCYYMMDD TO VH-PROV-ASSIGN-START-DATE
000760     MOVE WS-LOOKUP-ID TO VH-PROVIDER-ID
000761     SET VH-STATUS-ACTIVE TO TRUE
000762     SET VH-NOT-ARCHIVED TO TRUE
000763     MOVE 'SYSTEM' TO VH-LAST-UPDATE-USERID
000764     MOVE NP-TODAY-CCYYMMDD TO VH-LAST-UPDATE-DATE
000765     MOVE 1 TO VH-RECORD-CHANGE-SEQ
000766     MOVE 'NPCSVIMP' TO VH-BATCH-HEADER-ID
000767     WRITE VH-VEHICLE-RECORD
000768     PERFORM 441-POST-VEHICLE-CREATE-AUDIT
000769     ADD 1 TO WS-TOT-VEH-IMPORTED
000770 44-EXIT.
000771     ADD 1 TO WS-SECTION-ROW-SUB
000772     .
000773
000774 441-POST-VEHICLE-CREATE-AUDIT.
000775     MOVE SPACES TO NA-AUTHOR
000776     SET NA-TYPE-VEHICLE TO TRUE
000777     SET NA-OP-CREATE TO TRUE
000778     MOVE VH-ID TO NA-VEH-ID
000779     MOVE VH-LICENSE-PLATE TO NA-VEH-LICENSE-PLATE
000780     MOVE VH-VIN-NUM TO NA-VEH-VIN-NUM
000781     MOVE VH-BRAND TO NA-VEH-BRAND
000782     MOVE VH-MODEL TO NA-VEH-MODEL
000783     MOVE VH-FIRST-REG-DATE TO NA-VEH-FIRST-REG-DATE
000784     MOVE VH-LAST-TECH-CHECK-DATE TO NA-VEH-LAST-TECH-CHECK-DATE
000785     MOVE VH-TECH-CHECK-VALID-UNTIL
000786         TO NA-VEH-TECH-CHECK-VALID-UNTIL
000787     MOVE VH-STATUS TO NA-VEH-STATUS
000788     MOVE VH-PROV-ASSIGN-START-DATE
000789         TO NA-VEH-PROV-ASSIGN-START-DATE
000790     MOVE VH-PROV-ASSIGN-END-DATE TO NA-VEH-PROV-ASSIGN-END-DATE
000791     MOVE VH-PROVIDER-ID TO NA-VEH-PROVIDER-ID
000792     MOVE SPACES TO NA-VEH-PROVIDER-NAME
000793     CALL 'NPAUDLOG' USING NA-PARM-AREA
000794     .
000795
000796*----------------------------------------------------------------
000797*    5-IMPORT-NETPOINTS  --  COLLECTS THE [NETWORKPOINTS] SECTION,
000798*    IF PRESENT.  BULK-LOADED NETWORK POINTS BYPASS THE QUEUE
000799*    ENGINE AND CAPACITY CHECKS ENTIRELY - THE OWNER, IF GIVEN, IS
000800*    SET DIRECTLY (CHANGE LOG 08/27/01)
000801*----------------------------------------------------------------
000802 5-IMPORT-NETPOINTS.
000803     MOVE '[NETWORKPOINTS]' TO WS-TARGET-MARKER
000804     MOVE 15 TO WS-MARKER-LEN
000805     PERFORM 30-COLLECT-SECTION-LINES
000806         THRU 309-EXIT.
000807     IF WS-SECTION-WAS-FOUND
000808         MOVE 1 TO WS-SECTION-ROW-SUB
000809         PERFORM 53-PARSE-NETPOINT-HEADER
000810             THRU 539-EXIT
000811         MOVE 2 TO WS-SECTION-ROW-SUB
000812         PERFORM 54-IMPORT-ONE-NETPOINT-ROW
000813             UNTIL WS-SECTION-ROW-SUB > WS-SECTION-LINE-COUNT
000814     END-IF
000815     OPEN EXTEND NETWORK-POINT-MASTER
000816 599-EXIT.
000817     EXIT
000818     .
000819
000820 53-PARSE-NETPOINT-HEADER.
000821     MOVE ZERO TO WS-POS-CODE WS-POS-NAME WS-POS-TYPE
000822         WS-POS-VALID-TO WS-POS-PROVIDER-ID-COL
000823         WS-POS-PROVIDER-END-DATE
000824     MOVE WS-SECTION-LINE (1) TO WS-SPLIT-INPUT-LINE
000825     PERFORM 95-SPLIT-CSV-LINE
000826         THRU 959-EXIT.
000827     MOVE 1 TO WS-FIELD-SUB
000828     PERFORM 56-MATCH-NETPOINT-COLUMN
000829         UNTIL WS-FIELD-SUB > WS-FIELD-COUNT
000830 539-EXIT.
000831     EXIT
000832     .
000833
000834 56-MATCH-NETPOINT-COLUMN.
000835     MOVE WS-FIELD (WS-FIELD-SUB) TO WS-COLUMN-UPPER
000836     INSPECT WS-COLUMN-UPPER
000837         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET
000838     EVALUATE WS-COLUMN-UPPER
000839         WHEN 'CODE'
000840             MOVE WS-FIELD-SUB TO WS-POS-CODE
000841         WHEN 'NAME'
000842             MOVE WS-FIELD-SUB TO WS-POS-NAME
000843         WHEN 'TYPE'
000844             MOVE WS-FIELD-SUB TO WS-POS-TYPE
000845         WHEN 'VALID_TO'
000846             MOVE WS-FIELD-SUB TO WS-POS-VALID-TO
000847         WHEN 'PROVIDER_ID'
000848             MOVE WS-FIELD-SUB TO WS-POS-PROVIDER-ID-COL
000849         WHEN 'PROVIDER_END_DATE'
000850             MOVE WS-FIELD-SUB TO WS-POS-PROVIDER-END-DATE
000851         WHEN OTHER
000852             CONTINUE
000853     END-EVALUATE
000854     ADD 1 TO WS-FIELD-SUB
000855     .
000856
000857*----------------------------------------------------------------
000858*    54-IMPORT-ONE-NETPOINT-ROW  --  PROVIDER_END_DATE IS PARSED
000859*    FOR VALIDATION ONLY - THE NETWORK POINT RECORD HAS NO FIELD
000860*    TO HOLD IT, AND NONE IS WANTED PER THE 08/27/01 DIRECTIVE
000861*----------------------------------------------------------------
000862 54-IMPORT-ONE-NETPOINT-ROW.
000863     MOVE WS-SECTION-LINE (WS-SECTION-ROW-SUB)
000864         TO WS-SPLIT-INPUT-LINE
000865     PERFORM 95-SPLIT-CSV-LINE
000866         THRU 959-EXIT.
000867     MOVE ZERO TO WS-LOOKUP-ID
000868     IF WS-POS-CODE = ZERO
000869         OR WS-FIELD (WS-POS-CODE) = SPACES
000870         MOVE 'NETWORKPOINTS' TO WS-ERROR-SECTION
000871         MOVE 'MISSING NETWORK POINT CODE' TO WS-ERROR-REASON
000872         PERFORM 97-LOG-IMPORT-ERROR
000873             THRU 979-EXIT
000874         ADD 1 TO WS-TOT-NPT-SKIPPED
000875         ADD 1 TO NP-TOT-ERRORS
000876         GO TO 54-EXIT
000877     END-IF
000878     IF WS-POS-PROVIDER-ID-COL NOT = ZERO
000879         AND WS-FIELD (WS-POS-PROVIDER-ID-COL) NOT = SPACES
000880         MOVE WS-FIELD (WS-POS-PROVIDER-ID-COL) TO WS-LOOKUP-CODE
000881         PERFORM 410-FIND-PROVIDER-BY-CODE
000882             THRU 419-EXIT
000883         IF WS-LOOKUP-ID = ZERO
000884             MOVE 'NETWORKPOINTS' TO WS-ERROR-SECTION
000885             MOVE 'PROVIDER NOT FOUND' TO WS-ERROR-REASON
000886             PERFORM 97-LOG-IMPORT-ERROR
000887                 THRU 979-EXIT
000888             ADD 1 TO WS-TOT-NPT-SKIPPED
000889             ADD 1 TO NP-TOT-ERRORS
000890             GO TO 54-EXIT
000891         END-IF
000892     END-IF
000893     ADD 1 TO WS-NPT-NEXT-ID
000894     MOVE WS-NPT-NEXT-ID TO NP-ID
000895     MOVE SPACES TO NP-CODE NP-NAME NP-TYPE
000896     MOVE WS-FIELD (WS-POS-CODE) TO NP-CODE
000897     IF WS-POS-NAME NOT = ZERO
000898         MOVE WS-FIELD (WS-POS-NAME) TO NP-NAME
000899     END-IF
000900     IF WS-POS-TYPE NOT = ZERO
000901         MOVE WS-FIELD (WS-POS-TYPE) TO NP-TYPE
000902     END-IF
000903     MOVE ZERO TO NP-VALID-TO
000904     IF WS-POS-VALID-TO NOT = ZERO
000905         MOVE WS-FIELD (WS-POS-VALID-TO) TO WS-DATE-TEXT
000906         PERFORM 900-PARSE-DATE-FLEX
000907         MOVE WS-DATE-RESULT TO NP-VALID-TO
000908     END-IF
000909     IF WS-POS-PROVIDER-END-DATE NOT = ZERO
000910         MOVE WS-FIELD (WS-POS-PROVIDER-END-DATE) TO WS-DATE-TEXT
000911         PERFORM 900-PARSE-DATE-FLEX
000912     END-IF
000913     MOVE NP-TODAY-CCYYMMDD TO NP-VALID-FROM
000914     MOVE WS-LOOKUP-ID TO NP-OWNER-PROVIDER-ID
000915     SET NP-NOT-ARCHIVED TO TRUE
000916     MOVE 'SYSTEM' TO NP-LAST-UPDATE-USERID
000917     MOVE NP-TODAY-CCYYMMDD TO NP-LAST-UPDATE-DATE
000918     MOVE 1 TO NP-RECORD-CHANGE-SEQ
000919     MOVE 'NPCSVIMP' TO NP-BATCH-HEADER-ID
000920     WRITE NP-NETPOINT-RECORD
000921     PERFORM 541-POST-NETPOINT-CREATE-AUDIT
000922     ADD 1 TO WS-TOT-NPT-IMPORTED
000923 54-EXIT.
000924     ADD 1 TO WS-SECTION-ROW-SUB
000925     .
000926
000927 541-POST-NETPOINT-CREATE-AUDIT.
000928     MOVE SPACES TO NA-AUTHOR
000929     SET NA-TYPE-NETPOINT TO TRUE
000930     SET NA-OP-CREATE TO TRUE
000931     MOVE NP-ID TO NA-NPT-ID
000932     MOVE NP-CODE TO NA-NPT-CODE
000933     MOVE NP-NAME TO NA-NPT-NAME
000934     MOVE NP-TYPE TO NA-NPT-TYPE
000935     MOVE NP-VALID-FROM TO NA-NPT-VALID-FROM
000936     MOVE NP-VALID-TO TO NA-NPT-VALID-TO
000937     MOVE NP-OWNER-PROVIDER-ID TO NA-NPT-PROVIDER-ID
000938     MOVE SPACES TO NA-NPT-PROVIDER-NAME
000939     MOVE NP-ARCHIVED TO NA-NPT-ARCHIVED
000940     CALL 'NPAUDLOG' USING NA-PARM-AREA
000941     .
000942
000943*----------------------------------------------------------------
000944*    95-SPLIT-CSV-LINE  --  GENERIC COMMA SPLIT, SHARED BY EVERY
000945*    HEADER AND DATA ROW IN ALL THREE SECTIONS
000946*----------------------------------------------------------------
000947 95-SPLIT-CSV-LINE.
000948     MOVE SPACES TO WS-CSV-FIELDS
000949     UNSTRING WS-SPLIT-INPUT-LINE DELIMITED BY ','
000950         INTO WS-FIELD (1) WS-FIELD (2) WS-FIELD (3) WS-FIELD (4)
000951         WS-FIELD (5) WS-FIELD (6) WS-FIELD (7) WS-FIELD (8)
000952         WS-FIELD (9) WS-FIELD (10) WS-FIELD (11) WS-FIELD (12)
000953         WS-FIELD (13) WS-FIELD (14) WS-FIELD (15) WS-FIELD (16)
000954         WS-FIELD (17) WS-FIELD (18) WS-FIELD (19) WS-FIELD (20)
000955         TALLYING IN WS-FIELD-COUNT
000956 959-EXIT.
000957     EXIT
000958     .
000959
000960*----------------------------------------------------------------
000961*    410-FIND-PROVIDER-BY-CODE  --  LINEAR SCAN OF THE IN-MEMORY
000962*    PROVIDER TABLE BUILT AT STARTUP AND GROWN AS NEW PROVIDER
000963*    ROWS ARE IMPORTED.  WS-LOOKUP-ID STAYS ZERO WHEN NOT FOUND
000964*----------------------------------------------------------------
000965 410-FIND-PROVIDER-BY-CODE.
000966     MOVE ZERO TO WS-LOOKUP-ID
000967     MOVE 1 TO WS-PRV-SUB
000968     PERFORM 411-CHECK-ONE-PROVIDER-ENTRY
000969         UNTIL WS-PRV-SUB > WS-PRV-TABLE-COUNT
000970         OR WS-LOOKUP-ID NOT = ZERO
000971 419-EXIT.
000972     EXIT
000973     .
000974
000975 411-CHECK-ONE-PROVIDER-ENTRY.
000976     SET WS-PRV-IDX TO WS-PRV-SUB
000977     IF WS-PRV-TBL-CODE (WS-PRV-IDX) = WS-LOOKUP-CODE
000978         MOVE WS-PRV-TBL-ID (WS-PRV-IDX) TO WS-LOOKUP-ID
000979     END-IF
000980     ADD 1 TO WS-PRV-SUB
000981     .
000982
000983*----------------------------------------------------------------
000984*    900-PARSE-DATE-FLEX  --  TRIES CCYY-MM-DD FIRST, THEN
000985*    M/D/CCYY.  WS-DATE-RESULT STAYS/BECOMES ZERO (NULL) WHEN
000986*    NEITHER FORM PARSES - THE CALLER DOES NOT REJECT THE ROW
000987*----------------------------------------------------------------
000988 900-PARSE-DATE-FLEX.
000989     MOVE ZERO TO WS-DATE-RESULT
000990     IF WS-DATE-TEXT = SPACES
000991         GO TO 900-EXIT
000992     END-IF
000993     UNSTRING WS-DATE-TEXT DELIMITED BY '-'
000994         INTO WS-DATE-PART-1 COUNT IN WS-DATE-PART-1-LEN
000995         WS-DATE-PART-2 COUNT IN WS-DATE-PART-2-LEN
000996         WS-DATE-PART-3 COUNT IN WS-DATE-PART-3-LEN
000997         TALLYING IN WS-DATE-PART-COUNT
000998     IF WS-DATE-PART-COUNT = 3
000999         AND WS-DATE-PART-1-LEN = 4
001000         AND WS-DATE-PART-2-LEN = 2
001001         AND WS-DATE-PART-3-LEN = 2
001002         AND WS-DATE-PART-1 IS NUMERIC
001003         AND WS-DATE-PART-2 IS NUMERIC
001004         AND WS-DATE-PART-3 IS NUMERIC
001005         MOVE WS-DATE-PART-1 TO WS-DATE-CCYY
001006         MOVE WS-DATE-PART-2 TO WS-DATE-MM
001007         MOVE WS-DATE-PART-3 TO WS-DATE-DD
001008         IF WS-DATE-MM >= 1 AND WS-DATE-MM <= 12
001009             AND WS-DATE-DD >= 1 AND WS-DATE-DD <= 31
001010             MOVE WS-DATE-CCYY TO WS-DATE-RESULT-CCYY
001011             MOVE WS-DATE-MM TO WS-DATE-RESULT-MM
001012             MOVE WS-DATE-DD TO WS-DATE-RESULT-DD
001013             GO TO 900-EXIT
001014         END-IF
001015     END-IF
001016     UNSTRING WS-DATE-TEXT DELIMITED BY '/'
001017         INTO WS-DATE-PART-1 COUNT IN WS-DATE-PART-1-LEN
001018         WS-DATE-PART-2 COUNT IN WS-DATE-PART-2-LEN
001019         WS-DATE-PART-3 COUNT IN WS-DATE-PART-3-LEN
001020         TALLYING IN WS-DATE-PART-COUNT
001021     IF WS-DATE-PART-COUNT = 3
001022         AND WS-DATE-PART-3-LEN = 4
001023         AND WS-DATE-PART-1 (1:WS-DATE-PART-1-LEN) IS NUMERIC
001024         AND WS-DATE-PART-2 (1:WS-DATE-PART-2-LEN) IS NUMERIC
001025         AND WS-DATE-PART-3 IS NUMERIC
001026         MOVE WS-DATE-PART-1 (1:WS-DATE-PART-1-LEN) TO WS-DATE-MM
001027         MOVE WS-DATE-PART-2 (1:WS-DATE-PART-2-LEN) TO WS-DATE-DD
001028         MOVE WS-DATE-PART-3 TO WS-DATE-CCYY
001029         IF WS-DATE-MM >= 1 AND WS-DATE-MM <= 12
001030             AND WS-DATE-DD >= 1 AND WS-DATE-DD <= 31
001031             MOVE WS-DATE-CCYY TO WS-DATE-RESULT-CCYY
001032             MOVE WS-DATE-MM TO WS-DATE-RESULT-MM
001033             MOVE WS-DATE-DD TO WS-DATE-RESULT-DD
001034             GO TO 900-EXIT
001035         END-IF
001036     END-IF
001037     MOVE ZERO TO WS-DATE-RESULT
001038 900-EXIT.
001039     EXIT
001040     .
001041
001042*----------------------------------------------------------------
001043*    97-LOG-IMPORT-ERROR  --  APPENDS ONE ENTRY TO THE ERROR LIST,
001044*    CAPPED AT 200 (CHANGE LOG 04/02/03) SO A BADLY FORMED
001045*    EXTRACT CANNOT RUN THE TABLE OFF ITS END
001046*----------------------------------------------------------------
001047 97-LOG-IMPORT-ERROR.
001048     IF WS-ERROR-COUNT < 200
001049         ADD 1 TO WS-ERROR-COUNT
001050         MOVE WS-SECTION-ROW-SUB TO WS-ERROR-ROW-DISP
001051         STRING WS-ERROR-SECTION DELIMITED BY SPACE
001052             ' ROW ' DELIMITED BY SIZE
001053             WS-ERROR-ROW-DISP DELIMITED BY SIZE
001054             ' - ' DELIMITED BY SIZE
001055             WS-ERROR-REASON DELIMITED BY SPACE
001056             INTO WS-ERROR-ENTRY (WS-ERROR-COUNT)
001057     END-IF
001058 979-EXIT.
001059     EXIT
001060     .
001061
001062*----------------------------------------------------------------
001063*    EOJ9-DISPLAY-COUNTERS
001064*----------------------------------------------------------------
001065 EOJ9-DISPLAY-COUNTERS.
001066     DISPLAY 'NPCSVIMP - PROVIDERS IMPORTED:      '
001067         WS-TOT-PRV-IMPORTED
001068     DISPLAY 'NPCSVIMP - PROVIDERS SKIPPED:       '
001069         WS-TOT-PRV-SKIPPED
001070     DISPLAY 'NPCSVIMP - VEHICLES IMPORTED:       '
001071         WS-TOT-VEH-IMPORTED
001072     DISPLAY 'NPCSVIMP - VEHICLES SKIPPED:        '
001073         WS-TOT-VEH-SKIPPED
001074     DISPLAY 'NPCSVIMP - NETWORK POINTS IMPORTED:  '
001075         WS-TOT-NPT-IMPORTED
001076     DISPLAY 'NPCSVIMP - NETWORK POINTS SKIPPED:   '
001077         WS-TOT-NPT-SKIPPED
001078     DISPLAY 'NPCSVIMP - ERRORS:                   '
001079         NP-TOT-ERRORS
001080     MOVE 1 TO WS-ERROR-SUB
001081     PERFORM 58-DISPLAY-ONE-ERROR
001082         UNTIL WS-ERROR-SUB > WS-ERROR-COUNT
001083 EOJ9999-EXIT.
001084     EXIT
001085     .
001086
001087 58-DISPLAY-ONE-ERROR.
001088     DISPLAY 'NPCSVIMP - ' WS-ERROR-ENTRY (WS-ERROR-SUB)
001089     ADD 1 TO WS-ERROR-SUB
001090     .
001091
001092 999-ABEND.
001093     DISPLAY 'NPCSVIMP ABENDING - FILE STATUS ERROR'
001094     CALL 'NPABEND'
001095     .

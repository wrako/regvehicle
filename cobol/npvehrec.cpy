000001*****************************************************************
000002*    NPVEHREC  --  VEHICLE MASTER RECORD LAYOUT
000003*    ONE RECORD PER VEHICLE OWNED BY A PROVIDER (OR UNASSIGNED)
000004*****************************************************************
000005 01  VH-VEHICLE-RECORD.
000006     05  VH-ID                     PIC 9(09).
000007     05  VH-LICENSE-PLATE          PIC X(20).
000008     05  VH-VIN-NUM                PIC X(20).
000009     05  VH-BRAND                  PIC X(30).
000010     05  VH-MODEL                  PIC X(30).
000011     05  VH-FIRST-REG-DATE         PIC 9(08).
000012     05  VH-LAST-TECH-CHECK-DATE   PIC 9(08).
000013     05  VH-TECH-CHECK-VALID-UNTIL PIC 9(08).
000014     05  VH-STATUS                 PIC X(12).
000015         88  VH-STATUS-ACTIVE          VALUE 'ACTIVE      '.
000016         88  VH-STATUS-ARCHIVED        VALUE 'ARCHIVED    '.
000017         88  VH-STATUS-EXPIRED         VALUE 'EXPIRED     '.
000018     05  VH-PROVIDER-ID            PIC 9(09).
000019     05  VH-PROV-ASSIGN-START-DATE PIC 9(08).
000020*----------------------------------------------------------------
000021*    COMPONENT VIEW OF THE ASSIGNMENT-END DATE -- USED BY THE
000022*    VEHICLE ASSIGNMENT EXPIRATION SWEEP WHEN THE EXPIRED CODE
000023*    IS LOGGED BY CALENDAR YEAR FOR THE RUN-TOTALS DISPLAY
000024*----------------------------------------------------------------
000025     05  VH-PROV-ASSIGN-END-DATE   PIC 9(08).
000026     05  VH-ASSIGN-END-DATE-X REDEFINES VH-PROV-ASSIGN-END-DATE.
000027         10  VH-ASSIGN-END-CCYY    PIC 9(04).
000028         10  VH-ASSIGN-END-MM      PIC 9(02).
000029         10  VH-ASSIGN-END-DD      PIC 9(02).
000030     05  VH-ARCHIVED               PIC X(01).
000031         88  VH-IS-ARCHIVED            VALUE 'Y'.
000032         88  VH-NOT-ARCHIVED           VALUE 'N'.
000033*----------------------------------------------------------------
000034*    HOUSE-STANDARD MAINTENANCE TRAILER, CARRIED ON EVERY MASTER
000035*    RECORD LAYOUT IN THIS SYSTEM - WHO/WHAT LAST TOUCHED THE ROW
000036*----------------------------------------------------------------
000037     05  VH-LAST-UPDATE-USERID     PIC X(08) VALUE SPACES.
000038     05  VH-LAST-UPDATE-DATE       PIC 9(08) VALUE ZERO.
000039     05  VH-LAST-UPDATE-DATE-X REDEFINES VH-LAST-UPDATE-DATE.
000040         10  VH-LUD-CCYY           PIC 9(04).
000041         10  VH-LUD-MM             PIC 9(02).
000042         10  VH-LUD-DD             PIC 9(02).
000043     05  VH-RECORD-CHANGE-SEQ      PIC 9(04) COMP-3 VALUE ZERO.
000044     05  VH-BATCH-HEADER-ID        PIC X(08) VALUE SPACES.
000045     05  FILLER                    PIC X(29).

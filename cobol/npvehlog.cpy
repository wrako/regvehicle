000001*****************************************************************
000002*    NPVEHLOG  --  VEHICLE AUDIT LOG RECORD LAYOUT
000003*    APPEND-ONLY SNAPSHOT WRITTEN BY NPAUDLOG ON EVERY CREATE,
000004*    UPDATE OR DELETE OF A VEHICLE MASTER RECORD
000005*****************************************************************
000006 01  VL-VEHICLE-LOG-RECORD.
000007     05  VL-VEHICLE-ID             PIC 9(09).
000008     05  VL-LICENSE-PLATE          PIC X(20).
000009     05  VL-VIN-NUM                PIC X(20).
000010     05  VL-BRAND                  PIC X(30).
000011     05  VL-MODEL                  PIC X(30).
000012     05  VL-FIRST-REG-DATE         PIC 9(08).
000013     05  VL-LAST-TECH-CHECK-DATE   PIC 9(08).
000014     05  VL-TECH-CHECK-VALID-UNTIL PIC 9(08).
000015     05  VL-STATUS                 PIC X(12).
000016     05  VL-PROV-ASSIGN-START-DATE PIC 9(08).
000017     05  VL-PROV-ASSIGN-END-DATE   PIC 9(08).
000018     05  VL-PROVIDER-ID            PIC 9(09).
000019     05  VL-PROVIDER-NAME          PIC X(60).
000020     05  VL-AUTHOR                 PIC X(60).
000021     05  VL-TIMESTAMP.
000022         10  VL-TS-CCYYMMDD        PIC 9(08).
000023         10  VL-TS-HHMMSS          PIC 9(06).
000024     05  VL-TIMESTAMP-X REDEFINES VL-TIMESTAMP PIC 9(14).
000025     05  VL-OPERATION              PIC X(06).
000026         88  VL-OP-CREATE              VALUE 'CREATE'.
000027         88  VL-OP-UPDATE              VALUE 'UPDATE'.
000028         88  VL-OP-DELETE              VALUE 'DELETE'.
000029     05  FILLER                    PIC X(20).

000001*****************************************************************
000002*    NPNPTREC  --  NETWORK POINT MASTER RECORD LAYOUT
000003*    ONE RECORD PER OPERATING POINT IN THE NETWORK; THE OWNING
000004*    PROVIDER ALWAYS MIRRORS THE HEAD OF ITS REGISTRATION QUEUE
000005*****************************************************************
000006 01  NP-NETPOINT-RECORD.
000007     05  NP-ID                     PIC 9(09).
000008     05  NP-CODE                   PIC X(20).
000009     05  NP-NAME                   PIC X(60).
000010     05  NP-TYPE                   PIC X(20).
000011     05  NP-VALID-FROM             PIC 9(08).
000012     05  NP-VALID-TO               PIC 9(08).
000013     05  NP-VALID-TO-X REDEFINES NP-VALID-TO.
000014         10  NP-VALID-TO-CCYY      PIC 9(04).
000015         10  NP-VALID-TO-MM        PIC 9(02).
000016         10  NP-VALID-TO-DD        PIC 9(02).
000017     05  NP-OWNER-PROVIDER-ID      PIC 9(09).
000018     05  NP-ARCHIVED               PIC X(01).
000019         88  NP-IS-ARCHIVED            VALUE 'Y'.
000020         88  NP-NOT-ARCHIVED           VALUE 'N'.
000021*----------------------------------------------------------------
000022*    HOUSE-STANDARD MAINTENANCE TRAILER, CARRIED ON EVERY MASTER
000023*    RECORD LAYOUT IN THIS SYSTEM - WHO/WHAT LAST TOUCHED THE ROW
000024*----------------------------------------------------------------
000025     05  NP-LAST-UPDATE-USERID     PIC X(08) VALUE SPACES.
000026     05  NP-LAST-UPDATE-DATE       PIC 9(08) VALUE ZERO.
000027     05  NP-LAST-UPDATE-DATE-X REDEFINES NP-LAST-UPDATE-DATE.
000028         10  NP-LUD-CCYY           PIC 9(04).
000029         10  NP-LUD-MM             PIC 9(02).
000030         10  NP-LUD-DD             PIC 9(02).
000031     05  NP-RECORD-CHANGE-SEQ      PIC 9(04) COMP-3 VALUE ZERO.
000032     05  NP-BATCH-HEADER-ID        PIC X(08) VALUE SPACES.
000033     05  FILLER                    PIC X(25).

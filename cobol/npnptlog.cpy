000001*****************************************************************
000002*    NPNPTLOG  --  NETWORK POINT AUDIT LOG RECORD LAYOUT
000003*    APPEND-ONLY SNAPSHOT WRITTEN BY NPAUDLOG ON EVERY CREATE,
000004*    UPDATE OR DELETE OF A NETWORK POINT MASTER RECORD
000005*****************************************************************
000006 01  NL-NETPOINT-LOG-RECORD.
000007     05  NL-NETWORK-POINT-ID       PIC 9(09).
000008     05  NL-CODE                   PIC X(20).
000009     05  NL-NAME                   PIC X(60).
000010     05  NL-TYPE                   PIC X(20).
000011     05  NL-VALID-FROM             PIC 9(08).
000012     05  NL-VALID-TO               PIC 9(08).
000013     05  NL-ARCHIVED               PIC X(01).
000014         88  NL-IS-ARCHIVED            VALUE 'Y'.
000015         88  NL-NOT-ARCHIVED           VALUE 'N'.
000016     05  NL-PROVIDER-ID            PIC 9(09).
000017     05  NL-PROVIDER-NAME          PIC X(60).
000018     05  NL-AUTHOR                 PIC X(60).
000019     05  NL-TIMESTAMP.
000020         10  NL-TS-CCYYMMDD        PIC 9(08).
000021         10  NL-TS-HHMMSS          PIC 9(06).
000022     05  NL-OPERATION              PIC X(06).
000023         88  NL-OP-CREATE              VALUE 'CREATE'.
000024         88  NL-OP-UPDATE              VALUE 'UPDATE'.
000025         88  NL-OP-DELETE              VALUE 'DELETE'.
000026     05  FILLER                    PIC X(20).

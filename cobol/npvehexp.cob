000001 IDENTIFICATION DIVISION.
000002 PROGRAM-ID. NPVEHEXP.
000003 AUTHOR. M K REYES.
000004 INSTALLATION. STATE EMS REGULATORY COMMISSION - NETWORK POINT
000005     REGISTRY SYSTEM.
000006 DATE-WRITTEN. 04/14/93.
000007 DATE-COMPILED.
000008 SECURITY. COMMISSION INTERNAL USE ONLY - NOT FOR RELEASE
000009     OUTSIDE THE MIS DIVISION.
000010*****************************************************************
000011*                        CHANGE LOG                             *
000012*-----------------------------------------------------------------
000013* 04/14/93  MKR  0041  INITIAL VERSION - NIGHTLY SWEEP TO ARCHIVE*
000014*                      VEHICLES PAST THEIR PROVIDER ASSIGNMENT   *
000015*                      END DATE AND SET STATUS TO EXPIRED        *
000016* 09/02/94  MKR  0058  STATUS SET TO EXPIRED CODE IN ADDITION TO *
000017*                      THE ARCHIVED FLAG - AUDIT REQUESTED BOTH  *
000018*                      FIELDS REFLECT THE EVENT                  *
000019* 01/22/99  DWS  1134  Y2K - WS-CURR-DATE 6-DIGIT ACCEPT WITH    *
000020*                      HARDCODED CENTURY '19' REPLACED BY THE    *
000021*                      8-DIGIT ACCEPT ... FROM DATE YYYYMMDD     *
000022*                      FORM; ALL COMPARES NOW CCYYMMDD-WIDE      *
000023* 03/02/99  DWS  1134  Y2K - REGRESSION VERIFIED AGAINST 2000    *
000024*                      AND 2001 TEST DATES BEFORE CUTOVER        *
000025* 04/08/02  MKR  1255  TECHNICAL INSPECTION VALIDITY CONFIRMED   *
000026*                      NOT TO BE CONSULTED BY THIS SWEEP - ONLY  *
000027*                      THE PROVIDER ASSIGNMENT END DATE GOVERNS  *
000028*****************************************************************
000029*A    ABSTRACT..                                                *
000030*  NPVEHEXP IS THE VEHICLE ASSIGNMENT EXPIRATION SWEEP.  IT     *
000031*  RUNS NIGHTLY AGAINST THE VEHICLE MASTER, ARCHIVING EVERY     *
000032*  NON-ARCHIVED VEHICLE WHOSE PROVIDER ASSIGNMENT END DATE HAS  *
000033*  PASSED AND MARKING ITS STATUS AS EXPIRED.  NO OTHER VEHICLE  *
000034*  ATTRIBUTE - INCLUDING TECHNICAL INSPECTION VALIDITY - DRIVES *
000035*  THIS SWEEP.                                                  *
000036*                                                                *
000037*J    JCL..                                                     *
000038*     //NPVEHEXP EXEC PGM=NPVEHEXP                               *
000039*     //SYSOUT   DD SYSOUT=*                                     *
000040*     //VEHMAST  DD DISP=SHR,DSN=P54.NP.VEHICLE.MASTER           *
000041*                                                                *
000042*P    ENTRY PARAMETERS..                                        *
000043*     NONE.                                                      *
000044*                                                                *
000045*E    ERRORS DETECTED BY THIS ELEMENT..                         *
000046*     I/O ERROR ON VEHMAST.                                      *
000047*                                                                *
000048*C    ELEMENTS INVOKED BY THIS ELEMENT..                        *
000049*     NPABEND  ---- FORCE A PROGRAM INTERRUPT                    *
000050*                                                                *
000051*U    USER CONSTANTS AND TABLES REFERENCED..                    *
000052*     NONE - THIS SWEEP NEEDS NO WORK TABLE, THE VEHICLE MASTER *
000053*     IS UPDATED IN PLACE AS IT IS READ                          *
000054*****************************************************************
000055 ENVIRONMENT DIVISION.
000056 CONFIGURATION SECTION.
000057 SPECIAL-NAMES.
000058     C01 IS TOP-OF-FORM.
000059 INPUT-OUTPUT SECTION.
000060 FILE-CONTROL.
000061     SELECT VEHICLE-MASTER ASSIGN TO VEHMAST
000062         ORGANIZATION IS SEQUENTIAL
000063         FILE STATUS IS WS-VEH-FILE-STATUS.
000064 DATA DIVISION.
000065 FILE SECTION.
000066 FD  VEHICLE-MASTER
000067     RECORDING MODE IS F
000068     BLOCK CONTAINS 0 RECORDS.
000069 COPY NPVEHREC.
000070
000071 WORKING-STORAGE SECTION.
000072 01  FILLER PIC X(32)
000073     VALUE 'NPVEHEXP WORKING STORAGE BEGINS'.
000074*    STANDALONE SCRATCH COUNTER - COUNTS SWEEP RUNS, NOT PART OF
000075*    ANY GROUP, FOR OPERATOR TRACE DISPLAYS ONLY
000076 77  WS-SWEEP-PASS-CTR         PIC 9(04) COMP VALUE ZERO.
000077 COPY NPWRKCTR.
000078
000079 01  WS-FILE-STATUSES.
000080     05  WS-VEH-FILE-STATUS        PIC X(02).
000081         88  VEH-IO-OK                 VALUE '00'.
000082         88  VEH-IO-EOF                 VALUE '10'.
000083    05  WS-VEH-FILE-STATUS-X REDEFINES WS-VEH-FILE-STATUS.
000084        10  WS-VEH-STATUS-KEY-CLASS   PIC X(01).
000085        10  WS-VEH-STATUS-KEY-DETAIL  PIC X(01).
000086     05  FILLER                    PIC X(08) VALUE SPACES.
000087
000088*----------------------------------------------------------------
000089*    NPAUDLOG PARAMETER AREA
000090*----------------------------------------------------------------
000091 COPY NPALPARM.
000092
000093*****************************************************************
000094*                        PROCEDURE DIVISION                     *
000095*****************************************************************
000096 PROCEDURE DIVISION.
000097
000098 0-CONTROL-PROCESS.
000099     ADD 1 TO WS-SWEEP-PASS-CTR
000100     PERFORM 1-INITIALIZATION
000101         THRU 199-INITIALIZATION-EXIT.
000102     PERFORM 2-SWEEP-ALL-VEHICLES
000103         THRU 299-SWEEP-ALL-VEHICLES-EXIT.
000104     PERFORM EOJ9-DISPLAY-COUNTERS
000105         THRU EOJ9999-EXIT.
000106     GOBACK
000107     .
000108
000109*****************************************************************
000110*    1-INITIALIZATION                                           *
000111*****************************************************************
000112 1-INITIALIZATION.
000113     ACCEPT NP-TODAY-CCYYMMDD FROM DATE YYYYMMDD
000114 199-INITIALIZATION-EXIT.
000115     EXIT
000116     .
000117
000118*****************************************************************
000119*    2-SWEEP-ALL-VEHICLES  --  EACH VEHICLE IS READ AND, WHEN ITS*
000120*    ASSIGNMENT HAS EXPIRED, REWRITTEN IN PLACE ON THE SAME PASS *
000121*****************************************************************
000122 2-SWEEP-ALL-VEHICLES.
000123     OPEN I-O VEHICLE-MASTER
000124     IF NOT VEH-IO-OK
000125         PERFORM 999-ABEND
000126     END-IF
000127     PERFORM 21-SWEEP-ONE-VEHICLE
000128         UNTIL VEH-IO-EOF
000129     CLOSE VEHICLE-MASTER
000130 299-SWEEP-ALL-VEHICLES-EXIT.
000131     EXIT
000132     .
000133
000134 21-SWEEP-ONE-VEHICLE.
000135     READ VEHICLE-MASTER
000136         AT END
000137             CONTINUE
000138         NOT AT END
000139             ADD 1 TO NP-TOT-SELECTED
000140             IF VH-NOT-ARCHIVED
000141             AND VH-PROV-ASSIGN-END-DATE < NP-TODAY-CCYYMMDD
000142                 PERFORM 22-ARCHIVE-ONE-VEHICLE
000143             END-IF
000144     END-READ
000145     .
000146
000147 22-ARCHIVE-ONE-VEHICLE.
000148     SET VH-IS-ARCHIVED TO TRUE
000149     SET VH-STATUS-EXPIRED TO TRUE
000150     MOVE 'SYSTEM' TO VH-LAST-UPDATE-USERID
000151     MOVE NP-TODAY-CCYYMMDD TO VH-LAST-UPDATE-DATE
000152     ADD 1 TO VH-RECORD-CHANGE-SEQ
000153     MOVE 'NPVEHEXP' TO VH-BATCH-HEADER-ID
000154     REWRITE VH-VEHICLE-RECORD
000155     PERFORM 23-POST-VEHICLE-AUDIT
000156     ADD 1 TO NP-TOT-ARCHIVED
000157     .
000158
000159*****************************************************************
000160*    EOJ9-DISPLAY-COUNTERS                                      *
000161*****************************************************************
000162 EOJ9-DISPLAY-COUNTERS.
000163     DISPLAY 'NPVEHEXP - VEHICLES SELECTED:        '
000164         NP-TOT-SELECTED
000165     DISPLAY 'NPVEHEXP - VEHICLES ARCHIVED:        '
000166         NP-TOT-ARCHIVED
000167     DISPLAY 'NPVEHEXP - ERRORS:                   '
000168         NP-TOT-ERRORS
000169 EOJ9999-EXIT.
000170     EXIT
000171     .
000172
000173
000174*----------------------------------------------------------------
000175*    23-POST-VEHICLE-AUDIT  -- BUILD AN NPAUDLOG PARAMETER AREA
000176*    FROM THE VEHICLE JUST ARCHIVED AND POST THE LOG ROW
000177*----------------------------------------------------------------
000178 23-POST-VEHICLE-AUDIT.
000179     MOVE SPACES TO NA-AUTHOR
000180     SET NA-TYPE-VEHICLE TO TRUE
000181     SET NA-OP-UPDATE TO TRUE
000182     MOVE VH-ID TO NA-VEH-ID
000183     MOVE VH-LICENSE-PLATE TO NA-VEH-LICENSE-PLATE
000184     MOVE VH-VIN-NUM TO NA-VEH-VIN-NUM
000185     MOVE VH-BRAND TO NA-VEH-BRAND
000186     MOVE VH-MODEL TO NA-VEH-MODEL
000187     MOVE VH-FIRST-REG-DATE TO NA-VEH-FIRST-REG-DATE
000188     MOVE VH-LAST-TECH-CHECK-DATE TO NA-VEH-LAST-TECH-CHECK-DATE
000189     MOVE VH-TECH-CHECK-VALID-UNTIL
000190         TO NA-VEH-TECH-CHECK-VALID-UNTIL
000191     MOVE VH-STATUS TO NA-VEH-STATUS
000192     MOVE VH-PROV-ASSIGN-START-DATE
000193         TO NA-VEH-PROV-ASSIGN-START-DATE
000194     MOVE VH-PROV-ASSIGN-END-DATE TO NA-VEH-PROV-ASSIGN-END-DATE
000195     MOVE VH-PROVIDER-ID TO NA-VEH-PROVIDER-ID
000196     MOVE SPACES TO NA-VEH-PROVIDER-NAME
000197     CALL 'NPAUDLOG' USING NA-PARM-AREA
000198     .
000199
000200 999-ABEND.
000201     DISPLAY 'NPVEHEXP ABENDING - FILE STATUS ERROR'
000202     CALL 'NPABEND'
000203     .

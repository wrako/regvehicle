000001*****************************************************************
000002*    NPWRKCTR  --  COMMON SWITCHES / COUNTERS / DATE WORK AREA
000003*    HOUSE-STANDARD COPYBOOK, INCLUDED BY EVERY NP BATCH STEP
000004*****************************************************************
000005 01  NP-COMMON-WORK-AREA.
000006     05  NP-END-OF-FILE-IND        PIC X(01) VALUE 'N'.
000007         88  NP-END-OF-FILE             VALUE 'Y'.
000008         88  NP-NOT-END-OF-FILE         VALUE 'N'.
000009     05  NP-RECORD-FOUND-IND       PIC X(01) VALUE 'N'.
000010         88  NP-RECORD-FOUND            VALUE 'Y'.
000011         88  NP-RECORD-NOT-FOUND        VALUE 'N'.
000012     05  NP-ABEND-IND              PIC X(01) VALUE 'N'.
000013         88  NP-ABEND-REQUESTED         VALUE 'Y'.
000014     05  FILLER                    PIC X(10) VALUE SPACES.
000015*----------------------------------------------------------------
000016*    RUN-DATE WORK AREA -- POPULATED ONCE AT 100-INITIALIZATION
000017*----------------------------------------------------------------
000018 01  NP-RUN-DATE-AREA.
000019     05  NP-TODAY-CCYYMMDD         PIC 9(08) COMP-3 VALUE ZERO.
000020     05  NP-TODAY-CCYYMMDD-X REDEFINES NP-TODAY-CCYYMMDD
000021                                   PIC 9(08) COMP-3.
000022     05  NP-TODAY-TIME-HHMMSS      PIC 9(06) COMP-3 VALUE ZERO.
000023     05  FILLER                    PIC X(06) VALUE SPACES.
000024*----------------------------------------------------------------
000025*    SWEEP-TOTALS ACCUMULATORS -- THE "REPORT" FOR EVERY SWEEP
000026*----------------------------------------------------------------
000027 01  NP-SWEEP-TOTALS.
000028     05  NP-TOT-SELECTED           PIC S9(07) COMP-3 VALUE ZERO.
000029     05  NP-TOT-PROMOTED           PIC S9(07) COMP-3 VALUE ZERO.
000030     05  NP-TOT-ARCHIVED           PIC S9(07) COMP-3 VALUE ZERO.
000031     05  NP-TOT-ERRORS             PIC S9(07) COMP-3 VALUE ZERO.
000032     05  FILLER                    PIC X(08) VALUE SPACES.

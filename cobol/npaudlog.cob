000001 IDENTIFICATION DIVISION.
000002 PROGRAM-ID. NPAUDLOG.
000003 AUTHOR. A C NAKASHIMA.
000004 INSTALLATION. STATE EMS REGULATORY COMMISSION - NETWORK POINT
000005     REGISTRY SYSTEM.
000006 DATE-WRITTEN. 10/02/88.
000007 DATE-COMPILED.
000008 SECURITY. COMMISSION INTERNAL USE ONLY - NOT FOR RELEASE
000009     OUTSIDE THE MIS DIVISION.
000010*****************************************************************
000011*                        CHANGE LOG                             *
000012*-----------------------------------------------------------------
000013* 10/02/88  ACN  0048  INITIAL VERSION - COMMON AUDIT LOG POSTING*
000014*                      ROUTINE FOR VEHICLE/PROVIDER/NETWORK      *
000015*                      POINT MASTER WRITES, CALLED FROM EVERY    *
000016*                      STEP THAT REWRITES ONE OF THOSE FILES     *
000017* 05/02/90  TJH  0064  NETWORK POINT AREA ADDED - PRIOR VERSION  *
000018*                      COVERED ONLY VEHICLE AND PROVIDER         *
000019* 01/27/99  DWS  1134  Y2K - TIMESTAMP BUILT FROM THE 8-DIGIT    *
000020*                      ACCEPT ... FROM DATE YYYYMMDD FORM, NOT   *
000021*                      THE OLD 6-DIGIT ACCEPT WITH HARDCODED     *
000022*                      CENTURY '19'                              *
000023* 03/02/99  DWS  1134  Y2K - REGRESSION VERIFIED AGAINST 2000    *
000024*                      AND 2001 TEST DATES BEFORE CUTOVER        *
000025* 04/11/02  MKR  1255  AUTHOR DEFAULTED TO SYSTEM WHEN THE       *
000026*                      CALLER PASSES SPACES - EVERY CALLER IN    *
000027*                      THIS BATCH SLICE IS A SCHEDULED STEP WITH *
000028*                      NO SESSION USER TO SUPPLY                 *
000029*****************************************************************
000030*A    ABSTRACT..                                                *
000031*  NPAUDLOG IS THE COMMON AUDIT LOG POSTING ROUTINE.  IT IS      *
000032*  CALLED SYNCHRONOUSLY AROUND EVERY INSERT, UPDATE OR DELETE OF *
000033*  A VEHICLE, PROVIDER OR NETWORK POINT MASTER RECORD AND APPENDS*
000034*  ONE ROW TO THE MATCHING LOG FILE.  LOG FILES ARE APPEND-ONLY -*
000035*  NO ROW IS EVER REWRITTEN OR DELETED ONCE POSTED.              *
000036*                                                                *
000037*J    JCL..                                                     *
000038*     CALLED AS A SUBPROGRAM - NO JCL STEP OF ITS OWN.  THE      *
000039*     CALLING STEP MUST SUPPLY //VEHLOG, //PRVLOG AND //NPTLOG   *
000040*     DD STATEMENTS FOR WHICHEVER LOG FILE THIS CALL WILL TARGET.*
000041*                                                                *
000042*P    ENTRY PARAMETERS..                                        *
000043*     NA-PARM-AREA (SEE LINKAGE SECTION) - RECORD TYPE, OPERATION*
000044*     CODE, AUTHOR, AND THE CURRENT FIELD VALUES OF THE MASTER   *
000045*     RECORD BEING LOGGED.                                       *
000046*                                                                *
000047*E    ERRORS DETECTED BY THIS ELEMENT..                         *
000048*     NA-RETURN-CODE NOT EQUAL ZERO - SEE 88-LEVELS IN LINKAGE.  *
000049*                                                                *
000050*C    ELEMENTS INVOKED BY THIS ELEMENT..                        *
000051*     NPABEND  ---- FORCE A PROGRAM INTERRUPT                    *
000052*                                                                *
000053*U    USER CONSTANTS AND TABLES REFERENCED..                    *
000054*     NONE.                                                      *
000055*****************************************************************
000056 ENVIRONMENT DIVISION.
000057 CONFIGURATION SECTION.
000058 SPECIAL-NAMES.
000059     C01 IS TOP-OF-FORM.
000060 INPUT-OUTPUT SECTION.
000061 FILE-CONTROL.
000062     SELECT VEHICLE-LOG ASSIGN TO VEHLOG
000063         ORGANIZATION IS SEQUENTIAL
000064         FILE STATUS IS WS-VLG-FILE-STATUS.
000065     SELECT PROVIDER-LOG ASSIGN TO PRVLOG
000066         ORGANIZATION IS SEQUENTIAL
000067         FILE STATUS IS WS-PLG-FILE-STATUS.
000068     SELECT NETWORK-POINT-LOG ASSIGN TO NPTLOG
000069         ORGANIZATION IS SEQUENTIAL
000070         FILE STATUS IS WS-NLG-FILE-STATUS.
000071 DATA DIVISION.
000072 FILE SECTION.
000073 FD  VEHICLE-LOG
000074     RECORDING MODE IS F
000075     BLOCK CONTAINS 0 RECORDS.
000076 COPY NPVEHLOG.
000077 FD  PROVIDER-LOG
000078     RECORDING MODE IS F
000079     BLOCK CONTAINS 0 RECORDS.
000080 COPY NPPRVLOG.
000081 FD  NETWORK-POINT-LOG
000082     RECORDING MODE IS F
000083     BLOCK CONTAINS 0 RECORDS.
000084 COPY NPNPTLOG.
000085
000086 WORKING-STORAGE SECTION.
000087 01  FILLER PIC X(32)
000088     VALUE 'NPAUDLOG WORKING STORAGE BEGINS'.
000089*    STANDALONE SCRATCH COUNTER - COUNTS CALLS SINCE PROGRAM LOAD
000090*    FOR TRACE DISPLAYS ONLY, NOT PART OF ANY RECORD OR GROUP
000091 77  WS-CALL-TRACE-CTR         PIC 9(04) COMP VALUE ZERO.
000092 COPY NPWRKCTR.
000093
000094 01  WS-FILE-STATUSES.
000095     05  WS-VLG-FILE-STATUS        PIC X(02).
000096         88  VLG-IO-OK                 VALUE '00'.
000097     05  WS-PLG-FILE-STATUS        PIC X(02).
000098         88  PLG-IO-OK                 VALUE '00'.
000099     05  WS-NLG-FILE-STATUS        PIC X(02).
000100         88  NLG-IO-OK                 VALUE '00'.
000101     05  FILLER                    PIC X(08) VALUE SPACES.
000102
000103 01  WS-STAMP-AREA.
000104     05  WS-STAMP-CCYYMMDD         PIC 9(08).
000105     05  WS-STAMP-HHMMSS           PIC 9(06).
000106     05  WS-STAMP-HUNDREDTHS       PIC 9(02).
000107     05  FILLER                    PIC X(04) VALUE SPACES.
000108
000109 LINKAGE SECTION.
000110 COPY NPALPARM.
000111
000112*****************************************************************
000113*                        PROCEDURE DIVISION                     *
000114*****************************************************************
000115 PROCEDURE DIVISION USING NA-PARM-AREA.
000116
000117 000-MAINLINE.
000118     ADD 1 TO WS-CALL-TRACE-CTR
000119     MOVE 00 TO NA-RETURN-CODE
000120     PERFORM 100-RESOLVE-AUTHOR
000121     PERFORM 150-STAMP-TIMESTAMP
000122     EVALUATE TRUE
000123         WHEN NA-TYPE-VEHICLE
000124             PERFORM 300-APPEND-VEHICLE-LOG
000125         WHEN NA-TYPE-PROVIDER
000126             PERFORM 400-APPEND-PROVIDER-LOG
000127         WHEN NA-TYPE-NETPOINT
000128             PERFORM 500-APPEND-NETPOINT-LOG
000129         WHEN OTHER
000130             MOVE 90 TO NA-RETURN-CODE
000131     END-EVALUATE
000132     GOBACK
000133     .
000134
000135*****************************************************************
000136*    100-RESOLVE-AUTHOR  --  THERE IS NO SESSION CONCEPT IN A    *
000137*    BATCH STEP, SO A CALLER THAT PASSES SPACES ALWAYS GETS THE  *
000138*    LITERAL SYSTEM - EVERY CALLER IN THIS SLICE IS A SCHEDULED  *
000139*    STEP ANYWAY                                                 *
000140*****************************************************************
000141 100-RESOLVE-AUTHOR.
000142     IF NA-AUTHOR = SPACES
000143         MOVE 'SYSTEM' TO NA-AUTHOR
000144     END-IF
000145     .
000146
000147 150-STAMP-TIMESTAMP.
000148     ACCEPT WS-STAMP-CCYYMMDD FROM DATE YYYYMMDD
000149     ACCEPT WS-STAMP-HHMMSS FROM TIME
000150     .
000151
000152*****************************************************************
000153*    300-APPEND-VEHICLE-LOG                                     *
000154*****************************************************************
000155 300-APPEND-VEHICLE-LOG.
000156     MOVE NA-VEH-ID               TO VL-VEHICLE-ID
000157     MOVE NA-VEH-LICENSE-PLATE    TO VL-LICENSE-PLATE
000158     MOVE NA-VEH-VIN-NUM          TO VL-VIN-NUM
000159     MOVE NA-VEH-BRAND            TO VL-BRAND
000160     MOVE NA-VEH-MODEL            TO VL-MODEL
000161     MOVE NA-VEH-FIRST-REG-DATE   TO VL-FIRST-REG-DATE
000162     MOVE NA-VEH-LAST-TECH-CHECK-DATE
000163                                   TO VL-LAST-TECH-CHECK-DATE
000164     MOVE NA-VEH-TECH-CHECK-VALID-UNTIL
000165                                   TO VL-TECH-CHECK-VALID-UNTIL
000166     MOVE NA-VEH-STATUS            TO VL-STATUS
000167     MOVE NA-VEH-PROV-ASSIGN-START-DATE
000168                                   TO VL-PROV-ASSIGN-START-DATE
000169     MOVE NA-VEH-PROV-ASSIGN-END-DATE
000170                                   TO VL-PROV-ASSIGN-END-DATE
000171     MOVE NA-VEH-PROVIDER-ID       TO VL-PROVIDER-ID
000172     MOVE NA-VEH-PROVIDER-NAME     TO VL-PROVIDER-NAME
000173     MOVE NA-AUTHOR                TO VL-AUTHOR
000174     MOVE WS-STAMP-CCYYMMDD        TO VL-TS-CCYYMMDD
000175     MOVE WS-STAMP-HHMMSS          TO VL-TS-HHMMSS
000176     PERFORM 320-SET-OPERATION-CODE-VEH
000177     OPEN EXTEND VEHICLE-LOG
000178     IF NOT VLG-IO-OK
000179         PERFORM 999-ABEND
000180     END-IF
000181     WRITE VL-VEHICLE-LOG-RECORD
000182     CLOSE VEHICLE-LOG
000183     .
000184
000185 320-SET-OPERATION-CODE-VEH.
000186     EVALUATE TRUE
000187         WHEN NA-OP-CREATE
000188             SET VL-OP-CREATE TO TRUE
000189         WHEN NA-OP-UPDATE
000190             SET VL-OP-UPDATE TO TRUE
000191         WHEN NA-OP-DELETE
000192             SET VL-OP-DELETE TO TRUE
000193     END-EVALUATE
000194     .
000195
000196*****************************************************************
000197*    400-APPEND-PROVIDER-LOG                                    *
000198*****************************************************************
000199 400-APPEND-PROVIDER-LOG.
000200     MOVE NA-PRV-ID                TO PL-PROVIDER-ID
000201     MOVE NA-PRV-NAME              TO PL-NAME
000202     MOVE NA-PRV-EMAIL             TO PL-EMAIL
000203     MOVE NA-PRV-PASSWORD          TO PL-PASSWORD
000204     MOVE NA-PRV-PROVIDER-ID-CODE  TO PL-PROVIDER-ID-CODE
000205     MOVE NA-PRV-ADDRESS           TO PL-ADDRESS
000206     MOVE NA-PRV-STATE             TO PL-STATE
000207     MOVE NA-PRV-ARCHIVED          TO PL-ARCHIVED
000208     MOVE ZERO                     TO PL-VEHICLE-COUNT
000209     MOVE ZERO                     TO PL-NETWORK-POINT-COUNT
000210     MOVE NA-AUTHOR                TO PL-AUTHOR
000211     MOVE WS-STAMP-CCYYMMDD        TO PL-TS-CCYYMMDD
000212     MOVE WS-STAMP-HHMMSS          TO PL-TS-HHMMSS
000213     PERFORM 420-SET-OPERATION-CODE-PRV
000214     OPEN EXTEND PROVIDER-LOG
000215     IF NOT PLG-IO-OK
000216         PERFORM 999-ABEND
000217     END-IF
000218     WRITE PL-PROVIDER-LOG-RECORD
000219     CLOSE PROVIDER-LOG
000220     .
000221
000222 420-SET-OPERATION-CODE-PRV.
000223     EVALUATE TRUE
000224         WHEN NA-OP-CREATE
000225             SET PL-OP-CREATE TO TRUE
000226         WHEN NA-OP-UPDATE
000227             SET PL-OP-UPDATE TO TRUE
000228         WHEN NA-OP-DELETE
000229             SET PL-OP-DELETE TO TRUE
000230     END-EVALUATE
000231     .
000232
000233*****************************************************************
000234*    500-APPEND-NETPOINT-LOG                                    *
000235*****************************************************************
000236 500-APPEND-NETPOINT-LOG.
000237     MOVE NA-NPT-ID                TO NL-NETWORK-POINT-ID
000238     MOVE NA-NPT-CODE              TO NL-CODE
000239     MOVE NA-NPT-NAME              TO NL-NAME
000240     MOVE NA-NPT-TYPE              TO NL-TYPE
000241     MOVE NA-NPT-VALID-FROM        TO NL-VALID-FROM
000242     MOVE NA-NPT-VALID-TO          TO NL-VALID-TO
000243     MOVE NA-NPT-ARCHIVED          TO NL-ARCHIVED
000244     MOVE NA-NPT-PROVIDER-ID       TO NL-PROVIDER-ID
000245     MOVE NA-NPT-PROVIDER-NAME     TO NL-PROVIDER-NAME
000246     MOVE NA-AUTHOR                TO NL-AUTHOR
000247     MOVE WS-STAMP-CCYYMMDD        TO NL-TS-CCYYMMDD
000248     MOVE WS-STAMP-HHMMSS          TO NL-TS-HHMMSS
000249     PERFORM 520-SET-OPERATION-CODE-NPT
000250     OPEN EXTEND NETWORK-POINT-LOG
000251     IF NOT NLG-IO-OK
000252         PERFORM 999-ABEND
000253     END-IF
000254     WRITE NL-NETPOINT-LOG-RECORD
000255     CLOSE NETWORK-POINT-LOG
000256     .
000257
000258 520-SET-OPERATION-CODE-NPT.
000259     EVALUATE TRUE
000260         WHEN NA-OP-CREATE
000261             SET NL-OP-CREATE TO TRUE
000262         WHEN NA-OP-UPDATE
000263             SET NL-OP-UPDATE TO TRUE
000264         WHEN NA-OP-DELETE
000265             SET NL-OP-DELETE TO TRUE
000266     END-EVALUATE
000267     .
000268
000269 999-ABEND.
000270     MOVE 90 TO NA-RETURN-CODE
000271     DISPLAY 'NPAUDLOG ABENDING - FILE STATUS ERROR'
000272     CALL 'NPABEND'
000273     .

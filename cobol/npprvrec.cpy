000001*****************************************************************
000002*    NPPRVREC  --  PROVIDER MASTER RECORD LAYOUT
000003*    ONE RECORD PER SERVICE PROVIDER ELIGIBLE TO OPERATE
000004*    ONE OR MORE NETWORK POINTS
000005*****************************************************************
000006 01  PV-PROVIDER-RECORD.
000007     05  PV-ID                     PIC 9(09).
000008     05  PV-NAME                   PIC X(60).
000009     05  PV-NAME-40 REDEFINES PV-NAME.
000010         10  PV-NAME-SHORT         PIC X(40).
000011         10  FILLER                PIC X(20).
000012     05  PV-EMAIL                  PIC X(60).
000013     05  PV-PASSWORD               PIC X(60).
000014     05  PV-PROVIDER-ID-CODE       PIC X(20).
000015     05  PV-ADDRESS                PIC X(100).
000016     05  PV-STATE                  PIC X(20).
000017         88  PV-STATE-ENABLED          VALUE 'ENABLED'.
000018         88  PV-STATE-DISABLED         VALUE 'DISABLED'.
000019     05  PV-ARCHIVED               PIC X(01).
000020         88  PV-IS-ARCHIVED            VALUE 'Y'.
000021         88  PV-NOT-ARCHIVED           VALUE 'N'.
000022*----------------------------------------------------------------
000023*    HOUSE-STANDARD MAINTENANCE TRAILER, CARRIED ON EVERY MASTER
000024*    RECORD LAYOUT IN THIS SYSTEM - WHO/WHAT LAST TOUCHED THE ROW
000025*----------------------------------------------------------------
000026     05  PV-LAST-UPDATE-USERID     PIC X(08) VALUE SPACES.
000027     05  PV-LAST-UPDATE-DATE       PIC 9(08) VALUE ZERO.
000028     05  PV-LAST-UPDATE-DATE-X REDEFINES PV-LAST-UPDATE-DATE.
000029         10  PV-LUD-CCYY           PIC 9(04).
000030         10  PV-LUD-MM             PIC 9(02).
000031         10  PV-LUD-DD             PIC 9(02).
000032     05  PV-RECORD-CHANGE-SEQ      PIC 9(04) COMP-3 VALUE ZERO.
000033     05  PV-BATCH-HEADER-ID        PIC X(08) VALUE SPACES.
000034     05  FILLER                    PIC X(20).
